000100******************************************************************
000200* THIS PROGRAM IS TO APPLY CUSTOMER-ACCOUNT MAINTENANCE AGAINST
000300*    THE CUSTOMER MASTER - NEW ACCOUNT REGISTRATION, BALANCE
000400*    RECHARGES, ADMIN CREDIT-LEVEL OVERRIDES, AND ORDER
000500*    CANCELLATIONS.  THIS IS THE BATCH REPLACEMENT FOR THE OLD
000600*    SCREEN-DRIVEN ONLINE UPDATE JOB - THE ACCOUNTS OFFICE KEYS
000700*    ITS COUNTER-WINDOW AND WEB-FORM ACTIVITY INTO THE ACCOUNT
000800*    TRANSACTION FILE DURING THE DAY, AND THIS RUN APPLIES IT ALL
000900*    AT NIGHT.
001000*
001100* Used File
001200*    - Account Transaction File (Line Sequential): ACCTFL
001300*    - Customer Master (Indexed): CUSTFL
001400*    - Sales-Order Header File (Indexed): ORDRFL
001500*    - Account Exception Report (Line Sequential Print): ACCTRPT
001600*
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 CUSTOMER-ACCOUNT.
002100 AUTHOR.                     R T HALVORSEN.
002200 INSTALLATION.               BOOKSTORE DATA PROCESSING.
002300 DATE-WRITTEN.               05/12/86.
002400 DATE-COMPILED.
002500 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
002600                             BATCH SUBSYSTEM USE ONLY.
002700*-----------------------------------------------------------------
002800*                       C H A N G E    L O G
002900*-----------------------------------------------------------------
003000* 051286 RTH  0019  ORIGINAL PROGRAM - REPLACES THE SCREEN-DRIVEN
003100*                    ONLINE CUSTOMER UPDATE JOB WITH A BATCH RUN
003200*                    THAT DRIVES OFF THE ACCOUNTS-OFFICE EXTRACT
003300*                    INSTEAD OF A TERMINAL OPERATOR.  CARRIES
003400*                    REGISTRATION AND RECHARGE ONLY AT THIS POINT.
003500* 100786 RTH  0028  ADDED THE ORDER-CANCELLATION TRANSACTION SO
003600*                    THE ACCOUNTS OFFICE CAN CANCEL AN UNPAID OR
003700*                    STILL-SHORT ORDER FROM THE SAME RUN INSTEAD
003800*                    OF PHONING THE WAREHOUSE.
003900* 062287 DOP  0082  ADDED THE ADMIN CREDIT-LEVEL OVERRIDE CODE FOR
004000*                    THE COLLECTIONS DESK - LETS THEM MOVE A
004100*                    CUSTOMER OFF THE COMPUTED LEVEL WHEN THE
004200*                    CREDIT COMMITTEE APPROVES AN EXCEPTION.
004300* 040990 MKS  0168  REJECT A DUPLICATE USER ID INSTEAD OF
004400*                    REWRITING OVER THE EXISTING CUSTOMER RECORD,
004500*                    PER AUDIT FINDING 90-11.
004600* 091592 JLW  0186  RECHARGE AMOUNT OF ZERO OR LESS IS NOW
004700*                    REJECTED OUTRIGHT - THE COUNTER STAFF WERE
004800*                    KEYING VOID SLIPS AS ZERO-DOLLAR RECHARGES
004900*                    AND INFLATING THE TRANSACTION COUNT.
005000* 112598 DOP  0255  YEAR 2000 REVIEW - ALL DATE FIELDS ON THIS RUN
005100*                    ALREADY CARRY A FULL 4-DIGIT CENTURY.  NO
005200*                    CHANGE REQUIRED.  SIGNED OFF PER Y2K PROJECT
005300*                    PLAN SECTION 4.
005400* 042601 MKS  0271  ADDED THE EXCEPTION REPORT - REJECTED
005500*                    TRANSACTIONS WERE ONLY EVER SHOWING UP ON THE
005600*                    CONSOLE LOG, WHICH THE ACCOUNTS OFFICE COULD
005700*                    NOT SEE.
005800* 081702 MKS  0289  RECHARGE NOW REJECTS A FROZEN ACCOUNT - A
005900*                    FROZEN CUSTOMER WAS ABLE TO KEEP RECHARGING
006000*                    THE WALLET EVEN THOUGH COLLECTIONS HAD
006100*                    LOCKED THE ACCOUNT, PER AUDIT FINDING 02-14.
006200* 091502 MKS  0292  REGISTRATION NOW CARRIES A PASSWORD FIELD ON
006300*                    THE INCOMING TRANSACTION AND REJECTS A BLANK
006400*                    ONE THE SAME AS A BLANK USER ID - THE VALUE
006500*                    IS CHECKED ONLY, NEVER WRITTEN TO CUSTOMER
006600*                    MASTER, PER AUDIT FINDING 02-19.
006700* 091502 MKS  0297  PRINT A DETAIL LINE FOR EVERY TRANSACTION, NOT
006800*                    JUST REJECTS - AUDIT COULD NOT TELL AN APPLIED
006900*                    TRANSACTION FROM ONE THAT WAS NEVER READ.
007000******************************************************************
007100 ENVIRONMENT                 DIVISION.
007200*-----------------------------------------------------------------
007300 CONFIGURATION               SECTION.
007400 SOURCE-COMPUTER.            IBM-4381.
007500 OBJECT-COMPUTER.            IBM-4381.
007600 SPECIAL-NAMES.
007700     UPSI-0 ON ACCT-DEBUG-ON OFF ACCT-DEBUG-OFF
007800     C01 IS TOP-OF-FORM.
007900*-----------------------------------------------------------------
008000 INPUT-OUTPUT                SECTION.
008100 FILE-CONTROL.
008200     SELECT  ACCOUNT-TRANSACTION-FILE
008300             ASSIGN TO ACCTFL
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT  CUSTOMER-FILE
008700             ASSIGN TO CUSTFL
008800             ORGANIZATION IS INDEXED
008900             ACCESS MODE IS DYNAMIC
009000             RECORD KEY IS CUST-ID
009100             ALTERNATE RECORD KEY IS CUST-USERNAME
009200             FILE STATUS IS WS-CUST-STATUS.
009300
009400     SELECT  ORDER-FILE
009500             ASSIGN TO ORDRFL
009600             ORGANIZATION IS INDEXED
009700             ACCESS MODE IS RANDOM
009800             RECORD KEY IS ORD-ID
009900             FILE STATUS IS WS-ORD-STATUS.
010000
010100     SELECT  ACCOUNT-REPORT-FILE
010200             ASSIGN TO ACCTRPT
010300             ORGANIZATION IS LINE SEQUENTIAL.
010400******************************************************************
010500 DATA                        DIVISION.
010600*-----------------------------------------------------------------
010700 FILE                        SECTION.
010800 FD  ACCOUNT-TRANSACTION-FILE
010900     RECORD CONTAINS 69 CHARACTERS
011000     DATA RECORD IS ACCOUNT-TRANSACTION-RECORD.
011100*-----------------------------------------------------------------
011200*    ONE COMMON HEADER (ACT-CODE) FOLLOWED BY A 65-BYTE PAYLOAD
011300*    ZONE THAT IS REDEFINED FOUR WAYS, ONE PER TRANSACTION CODE -
011400*    THE SAME APPROACH THE DAILY-BATCH RUN USES FOR ITS SIX
011500*    TRANSACTION CODES.
011600*-----------------------------------------------------------------
011700 01  ACCOUNT-TRANSACTION-RECORD.
011800     05  ACT-CODE                PIC X(04).
011900         88  ACT-IS-REGISTER           VALUE "REGI".
012000         88  ACT-IS-RECHARGE           VALUE "RCHG".
012100         88  ACT-IS-OVERRIDE           VALUE "ADMN".
012200         88  ACT-IS-CANCEL             VALUE "CANC".
012300     05  ACT-PAYLOAD                 PIC X(65).
012400 01  ACT-REGISTER-PAYLOAD REDEFINES ACT-PAYLOAD.
012500     05  ACR-USERNAME                PIC X(20).
012600     05  ACR-PASSWORD                PIC X(10).
012700     05  ACR-REAL-NAME               PIC X(30).
012800     05  FILLER                      PIC X(05).
012900 01  ACT-RECHARGE-PAYLOAD REDEFINES ACT-PAYLOAD.
013000     05  ACH-USERNAME                PIC X(20).
013100     05  ACH-AMOUNT                  PIC S9(7)V99.
013200     05  FILLER                      PIC X(36).
013300 01  ACT-OVERRIDE-PAYLOAD REDEFINES ACT-PAYLOAD.
013400     05  ACO-USERNAME                PIC X(20).
013500     05  ACO-NEW-LEVEL               PIC 9(01).
013600     05  FILLER                      PIC X(44).
013700 01  ACT-CANCEL-PAYLOAD REDEFINES ACT-PAYLOAD.
013800     05  ACX-ORDER-ID                PIC 9(10).
013900     05  FILLER                      PIC X(55).
014000*-----------------------------------------------------------------
014100 FD  CUSTOMER-FILE
014200     RECORD CONTAINS 78 CHARACTERS
014300     DATA RECORD IS CUSTOMER-RECORD.
014400 01  CUSTOMER-RECORD.
014500     COPY "CustomerRecord.cpy".
014600*-----------------------------------------------------------------
014700 FD  ORDER-FILE
014800     RECORD CONTAINS 84 CHARACTERS
014900     DATA RECORD IS ORDER-RECORD.
015000 01  ORDER-RECORD.
015100     COPY "OrderRecord.cpy".
015200*-----------------------------------------------------------------
015300 FD  ACCOUNT-REPORT-FILE
015400     RECORD CONTAINS 132 CHARACTERS
015500     DATA RECORD IS RPT-LINE.
015600 01  RPT-LINE                    PIC X(132).
015700*-----------------------------------------------------------------
015800 WORKING-STORAGE             SECTION.
015900*-----------------------------------------------------------------
016000 01  SWITCHES-AND-COUNTERS.
016100     05  WS-EOF-SW               PIC X(01) VALUE "N".
016200         88  WS-NOMORE-ACT           VALUE "Y".
016300     05  WS-FOUND-SW             PIC X(01) VALUE "N".
016400         88  WS-CUST-FOUND           VALUE "Y".
016500     05  WS-VALID-SW             PIC X(01) VALUE "N".
016600         88  WS-LINE-VALID           VALUE "Y".
016700     05  WS-CUST-STATUS          PIC X(02).
016800     05  WS-ORD-STATUS           PIC X(02).
016900     05  WS-PRIME-EOF-SW         PIC X(01).
017000         88  WS-PRIME-PASS-DONE      VALUE "Y".
017100     05  WS-ACT-CNT-READ         PIC S9(07) COMP VALUE ZERO.
017200     05  WS-ACT-CNT-APPLIED      PIC S9(07) COMP VALUE ZERO.
017300     05  WS-ACT-CNT-REJECTED     PIC S9(07) COMP VALUE ZERO.
017400     05  WS-ACT-CNT-NEW-CUST     PIC S9(07) COMP VALUE ZERO.
017500     05  FILLER                  PIC X(01).
017600*-----------------------------------------------------------------
017700 01  WS-WORK-FIELDS.
017800     05  WS-NEW-BALANCE          PIC S9(09)V99.
017900     05  WS-NEXT-CUST-ID         PIC S9(08) COMP.
018000     05  WS-REJECT-REASON        PIC X(30).
018100     05  WS-SYS-DATE-GROUP.
018200         10  WS-SYS-YY           PIC 9(04).
018300         10  WS-SYS-MM           PIC 9(02).
018400         10  WS-SYS-DD           PIC 9(02).
018500     05  WS-SYS-DATE-4           REDEFINES WS-SYS-DATE-GROUP
018600                                 PIC 9(08).
018700     05  WS-SYS-DATE-R           REDEFINES WS-SYS-DATE-GROUP.
018800         10  WS-SYS-CENTURY      PIC 9(02).
018900         10  WS-SYS-YEAR-OF-CTRY PIC 9(02).
019000         10  FILLER              PIC X(04).
019100     05  FILLER                  PIC X(01).
019200*-----------------------------------------------------------------
019300 01  RPT-TITLE.
019400     05  FILLER                  PIC X(40) VALUE SPACES.
019500     05  FILLER                  PIC X(28)
019600                                 VALUE "CUSTOMER ACCOUNT EXCEPTIONS".
019700     05  FILLER                  PIC X(14) VALUE "RUN DATE ".
019800     05  RPT-TITLE-DATE          PIC 9(08).
019900     05  FILLER                  PIC X(42) VALUE SPACES.
020000*
020100 01  RPT-DETAIL.
020200     05  FILLER                  PIC X(05) VALUE SPACES.
020300     05  RPT-DET-CODE            PIC X(04).
020400     05  FILLER                  PIC X(03) VALUE SPACES.
020500     05  RPT-DET-DISP            PIC X(08).
020600     05  FILLER                  PIC X(03) VALUE SPACES.
020700     05  RPT-DET-USERNAME        PIC X(20).
020800     05  FILLER                  PIC X(03) VALUE SPACES.
020900     05  RPT-DET-REASON          PIC X(30).
021000     05  FILLER                  PIC X(56) VALUE SPACES.
021100*
021200 01  RPT-FINAL-TOTALS.
021300     05  FILLER                  PIC X(05) VALUE SPACES.
021400     05  RPT-FT-LABEL            PIC X(35).
021500     05  RPT-FT-VALUE            PIC ZZZ,ZZ9.
021600     05  FILLER                  PIC X(83) VALUE SPACES.
021700******************************************************************
021800 PROCEDURE                   DIVISION.
021900*-----------------------------------------------------------------
022000* Main procedure.
022100*-----------------------------------------------------------------
022200 100-RUN-CUSTOMER-ACCOUNT.
022300     PERFORM 150-OPEN-ALL-FILES.
022400     PERFORM 300-READ-ACCOUNT-TXN.
022500     PERFORM 200-PROCESS-ONE-TRANSACTION
022600         UNTIL WS-NOMORE-ACT.
022700     PERFORM 900-PRINT-FINAL-TOTALS.
022800     PERFORM 990-CLOSE-ALL-FILES.
022900     STOP RUN.
023000*-----------------------------------------------------------------
023100 150-OPEN-ALL-FILES.
023200     OPEN    INPUT   ACCOUNT-TRANSACTION-FILE.
023300     OPEN    I-O     CUSTOMER-FILE.
023400     OPEN    I-O     ORDER-FILE.
023500     OPEN    OUTPUT  ACCOUNT-REPORT-FILE.
023600     ACCEPT  WS-SYS-DATE-4        FROM DATE YYYYMMDD.
023700     MOVE    WS-SYS-DATE-4        TO  RPT-TITLE-DATE.
023800     WRITE   RPT-LINE             FROM RPT-TITLE.
023900     PERFORM 160-PRIME-NEXT-CUST-ID.
024000*-----------------------------------------------------------------
024100* HIGH-WATER MARK FOR NEW CUSTOMER NUMBERS - THE FILE IS SCANNED TO
024200*    ITS END ONCE AT OPEN TIME, MATCHING THE PRIMING METHOD DAILY-
024300*    BATCH USES FOR ITS OWN NEXT-ID COUNTERS.
024400*-----------------------------------------------------------------
024500 160-PRIME-NEXT-CUST-ID.
024600     MOVE ZERO                   TO  WS-NEXT-CUST-ID.
024700     MOVE LOW-VALUES             TO  CUST-ID.
024800     START CUSTOMER-FILE KEY IS NOT LESS THAN CUST-ID
024900         INVALID KEY MOVE "Y"    TO  WS-PRIME-EOF-SW.
025000     MOVE "N"                    TO  WS-PRIME-EOF-SW.
025100     PERFORM 161-PRIME-CUST-ID UNTIL WS-PRIME-PASS-DONE.
025200     ADD 1                       TO  WS-NEXT-CUST-ID.
025300*-----------------------------------------------------------------
025400 161-PRIME-CUST-ID.
025500     READ CUSTOMER-FILE NEXT RECORD
025600         AT END      MOVE "Y"    TO  WS-PRIME-EOF-SW
025700         NOT AT END
025800             IF  CUST-ID > WS-NEXT-CUST-ID
025900                 MOVE CUST-ID    TO  WS-NEXT-CUST-ID
026000             END-IF
026100     END-READ.
026200*-----------------------------------------------------------------
026300* ONE ACCOUNT TRANSACTION IS APPLIED HERE, DISPATCHED BY ITS CODE.
026400*    A BAD OR UNRECOGNISED CODE FALLS THROUGH TO THE COMMON REJECT
026500*    PATH BELOW.
026600*-----------------------------------------------------------------
026700 200-PROCESS-ONE-TRANSACTION.
026800     ADD 1                       TO  WS-ACT-CNT-READ.
026900     MOVE "Y"                    TO  WS-VALID-SW.
027000     MOVE SPACES                 TO  WS-REJECT-REASON.
027100     EVALUATE TRUE
027200         WHEN ACT-IS-REGISTER
027300             PERFORM 300-REGISTER-CUSTOMER
027400         WHEN ACT-IS-RECHARGE
027500             PERFORM 300-RECHARGE-CUSTOMER
027600         WHEN ACT-IS-OVERRIDE
027700             PERFORM 300-OVERRIDE-CREDIT-LEVEL
027800         WHEN ACT-IS-CANCEL
027900             PERFORM 300-CANCEL-ORDER
028000         WHEN OTHER
028100             MOVE "N"                TO  WS-VALID-SW
028200             MOVE "UNRECOGNIZED TRANSACTION CODE"
028300                                      TO  WS-REJECT-REASON
028400     END-EVALUATE.
028500     IF  WS-LINE-VALID
028600         ADD 1                   TO  WS-ACT-CNT-APPLIED
028700     ELSE
028800         ADD 1                   TO  WS-ACT-CNT-REJECTED
028900     END-IF.
029000     PERFORM 900-PRINT-DETAIL-LINE.
029100     PERFORM 300-READ-ACCOUNT-TXN.
029200*-----------------------------------------------------------------
029300* REGISTRATION - USER ID AND PASSWORD MUST BOTH BE PRESENT ON THE
029400*    INCOMING TRANSACTION.  THE PASSWORD ITSELF IS NEVER CARRIED
029500*    ONTO CUSTOMER-RECORD - LOGIN/SESSION AUTHENTICATION AGAINST
029600*    IT IS HANDLED BY THE ON-LINE FRONT END, NOT BY THIS RUN.
029700*    REAL NAME DEFAULTS TO THE USER ID WHEN THE OFFICE LEAVES IT
029800*    BLANK.
029900*-----------------------------------------------------------------
030000 300-REGISTER-CUSTOMER.
030100     IF  ACR-USERNAME = SPACES
030200         MOVE "N"                TO  WS-VALID-SW
030300         MOVE "BLANK USER ID REJECTED" TO WS-REJECT-REASON
030400     ELSE
030500         IF  ACR-PASSWORD = SPACES
030600             MOVE "N"            TO  WS-VALID-SW
030700             MOVE "BLANK PASSWORD REJECTED" TO WS-REJECT-REASON
030800         ELSE
030900             MOVE ACR-USERNAME       TO  CUST-USERNAME
031000             PERFORM 310-FIND-CUSTOMER-BY-NAME
031100             IF  WS-CUST-FOUND
031200                 MOVE "N"                TO  WS-VALID-SW
031300                 MOVE "DUPLICATE USER ID REJECTED" TO
031400                                     WS-REJECT-REASON
031500             ELSE
031600                 MOVE WS-NEXT-CUST-ID    TO  CUST-ID
031700                 MOVE ACR-USERNAME       TO  CUST-USERNAME
031800                 IF  ACR-REAL-NAME = SPACES
031900                     MOVE ACR-USERNAME   TO  CUST-REAL-NAME
032000                 ELSE
032100                     MOVE ACR-REAL-NAME  TO  CUST-REAL-NAME
032200                 END-IF
032300                 MOVE ZERO                TO  CUST-BALANCE
032400                 MOVE ZERO                TO  CUST-TOTAL-CONSUMPTION
032500                 MOVE 1                   TO  CUST-CREDIT-LEVEL
032600                 MOVE "ACTIVE  "          TO  CUST-STATUS
032700                 WRITE CUSTOMER-RECORD
032800                     INVALID KEY
032900                         MOVE "N"        TO  WS-VALID-SW
033000                         MOVE "WRITE FAILED" TO WS-REJECT-REASON
033100                 END-WRITE
033200                 IF  WS-LINE-VALID
033300                     ADD 1                TO  WS-NEXT-CUST-ID
033400                     ADD 1                TO  WS-ACT-CNT-NEW-CUST
033500                 END-IF
033600             END-IF
033700         END-IF
033800     END-IF.
033900*-----------------------------------------------------------------
034000* RECHARGE - AN AMOUNT OF ZERO OR LESS IS REJECTED OUTRIGHT, AND
034100*    THE NEW BALANCE IS THE OLD BALANCE PLUS EXACTLY THE AMOUNT
034200*    KEYED, WITH NO ROUNDING OR CAP.
034300*-----------------------------------------------------------------
034400 300-RECHARGE-CUSTOMER.
034500     MOVE ACH-USERNAME               TO  CUST-USERNAME.
034600     PERFORM 310-FIND-CUSTOMER-BY-NAME.
034700     IF  NOT WS-CUST-FOUND
034800         MOVE "N"                    TO  WS-VALID-SW
034900         MOVE "UNKNOWN USER ID"      TO  WS-REJECT-REASON
035000     ELSE
035100         IF  CUST-STAT-FROZEN
035200             MOVE "N"                TO  WS-VALID-SW
035300             MOVE "CUSTOMER ACCOUNT FROZEN"
035400                                      TO  WS-REJECT-REASON
035500         ELSE
035600             IF  ACH-AMOUNT NOT > ZERO
035700                 MOVE "N"                TO  WS-VALID-SW
035800                 MOVE "RECHARGE AMOUNT NOT POSITIVE"
035900                                          TO  WS-REJECT-REASON
036000             ELSE
036100                 COMPUTE WS-NEW-BALANCE =
036200                         CUST-BALANCE + ACH-AMOUNT
036300                 MOVE WS-NEW-BALANCE     TO  CUST-BALANCE
036400                 REWRITE CUSTOMER-RECORD
036500                     INVALID KEY
036600                         MOVE "N"        TO  WS-VALID-SW
036700                         MOVE "REWRITE FAILED" TO WS-REJECT-REASON
036800                 END-REWRITE
036900             END-IF
037000         END-IF
037100     END-IF.
037200*-----------------------------------------------------------------
037300* ADMIN CREDIT-LEVEL OVERRIDE - THE COLLECTIONS DESK MAY MOVE A
037400*    CUSTOMER TO ANY LEVEL 1 THRU 5 WHEN THE CREDIT COMMITTEE HAS
037500*    APPROVED AN EXCEPTION, BYPASSING THE NORMAL CONSUMPTION-BASED
037600*    UPGRADE TABLE IN DAILY-BATCH.
037700*-----------------------------------------------------------------
037800 300-OVERRIDE-CREDIT-LEVEL.
037900     MOVE ACO-USERNAME               TO  CUST-USERNAME.
038000     PERFORM 310-FIND-CUSTOMER-BY-NAME.
038100     IF  NOT WS-CUST-FOUND
038200         MOVE "N"                    TO  WS-VALID-SW
038300         MOVE "UNKNOWN USER ID"      TO  WS-REJECT-REASON
038400     ELSE
038500         IF  ACO-NEW-LEVEL < 1  OR  ACO-NEW-LEVEL > 5
038600             MOVE "N"                TO  WS-VALID-SW
038700             MOVE "CREDIT LEVEL NOT IN RANGE 1-5"
038800                                      TO  WS-REJECT-REASON
038900         ELSE
039000             MOVE ACO-NEW-LEVEL      TO  CUST-CREDIT-LEVEL
039100             REWRITE CUSTOMER-RECORD
039200                 INVALID KEY
039300                     MOVE "N"        TO  WS-VALID-SW
039400                     MOVE "REWRITE FAILED" TO WS-REJECT-REASON
039500             END-REWRITE
039600         END-IF
039700     END-IF.
039800*-----------------------------------------------------------------
039900* ORDER CANCELLATION - ONLY AN ORDER STILL AWAITING PAYMENT OR
040000*    STILL SHORT ON STOCK MAY BE CANCELLED FROM THIS DESK.  ONCE
040100*    THE ORDER HAS PROGRESSED TO PENDING-SHIPMENT OR BEYOND, THE
040200*    ACCOUNTS OFFICE MUST REFER THE CUSTOMER TO THE WAREHOUSE.
040300*-----------------------------------------------------------------
040400 300-CANCEL-ORDER.
040500     MOVE ACX-ORDER-ID               TO  ORD-ID.
040600     READ ORDER-FILE
040700         INVALID KEY
040800             MOVE "N"                TO  WS-VALID-SW
040900             MOVE "UNKNOWN ORDER ID" TO  WS-REJECT-REASON
041000     END-READ.
041100     IF  WS-LINE-VALID
041200         IF  ORD-STAT-PENDING-PAYMENT OR ORD-STAT-OOS-PENDING
041300             MOVE "CANCELLED           "  TO  ORD-STATUS
041400             REWRITE ORDER-RECORD
041500                 INVALID KEY
041600                     MOVE "N"        TO  WS-VALID-SW
041700                     MOVE "REWRITE FAILED" TO WS-REJECT-REASON
041800             END-REWRITE
041900         ELSE
042000             MOVE "N"                TO  WS-VALID-SW
042100             MOVE "ORDER NOT ELIGIBLE FOR CANCELLATION"
042200                                      TO  WS-REJECT-REASON
042300         END-IF
042400     END-IF.
042500*-----------------------------------------------------------------
042600* COMMON LOOKUP BY THE ALTERNATE USER-ID KEY, USED BY ALL FOUR
042700*    TRANSACTION TYPES THAT NEED TO LOCATE AN EXISTING CUSTOMER.
042800*-----------------------------------------------------------------
042900 310-FIND-CUSTOMER-BY-NAME.
043000     READ CUSTOMER-FILE KEY IS CUST-USERNAME
043100         INVALID KEY
043200             MOVE "N"                TO  WS-FOUND-SW
043300         NOT INVALID KEY
043400             MOVE "Y"                TO  WS-FOUND-SW
043500     END-READ.
043600*-----------------------------------------------------------------
043700 300-READ-ACCOUNT-TXN.
043800     READ ACCOUNT-TRANSACTION-FILE
043900         AT END  MOVE "Y"        TO  WS-EOF-SW
044000     END-READ.
044100*-----------------------------------------------------------------
044200 900-PRINT-DETAIL-LINE.
044300     MOVE SPACES                 TO  RPT-DETAIL.
044400     MOVE ACT-CODE               TO  RPT-DET-CODE.
044500     IF  WS-LINE-VALID
044600         MOVE "APPLIED "         TO  RPT-DET-DISP
044700     ELSE
044800         MOVE "REJECTED"         TO  RPT-DET-DISP
044900     END-IF.
045000     IF  ACT-IS-CANCEL
045100         MOVE SPACES                 TO  RPT-DET-USERNAME
045200     ELSE
045300         MOVE ACR-USERNAME           TO  RPT-DET-USERNAME
045400     END-IF.
045500     MOVE WS-REJECT-REASON       TO  RPT-DET-REASON.
045600     WRITE RPT-LINE              FROM RPT-DETAIL.
045700*-----------------------------------------------------------------
045800 900-PRINT-FINAL-TOTALS.
045900     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
046000     MOVE "TRANSACTIONS READ ........" TO RPT-FT-LABEL.
046100     MOVE WS-ACT-CNT-READ            TO  RPT-FT-VALUE.
046200     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
046300     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
046400     MOVE "TRANSACTIONS APPLIED ....." TO RPT-FT-LABEL.
046500     MOVE WS-ACT-CNT-APPLIED         TO  RPT-FT-VALUE.
046600     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
046700     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
046800     MOVE "TRANSACTIONS REJECTED ...." TO RPT-FT-LABEL.
046900     MOVE WS-ACT-CNT-REJECTED        TO  RPT-FT-VALUE.
047000     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
047100     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
047200     MOVE "NEW CUSTOMERS REGISTERED " TO RPT-FT-LABEL.
047300     MOVE WS-ACT-CNT-NEW-CUST        TO  RPT-FT-VALUE.
047400     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
047500*-----------------------------------------------------------------
047600 990-CLOSE-ALL-FILES.
047700     CLOSE   ACCOUNT-TRANSACTION-FILE
047800             CUSTOMER-FILE
047900             ORDER-FILE
048000             ACCOUNT-REPORT-FILE.
