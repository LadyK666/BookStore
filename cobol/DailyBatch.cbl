000100******************************************************************
000200* THIS PROGRAM IS THE NIGHTLY BOOKSTORE BATCH RUN.  IT READS ONE
000300*    DAY'S TRANSACTION FILE (ORDERS, PAYMENTS, SHIPMENTS, RECEIPT
000400*    CONFIRMATIONS, PURCHASE-ORDER CREATIONS, AND GOODS RECEIVING)
000500*    AGAINST THE CUSTOMER, CREDIT-LEVEL, BOOK, INVENTORY, ORDER,
000600*    SUPPLY AND PURCHASE-ORDER MASTERS, APPLIES THE PRICING,
000700*    CREDIT, SHIPPING AND PURCHASING RULES, AND PRINTS THE DAILY
000800*    PROCESSING REPORT WITH CONTROL TOTALS.
000900*
001000* Used File
001100*    - Transaction File (Line Sequential): TRANFL
001200*    - Customer Master (Indexed): CUSTFL
001300*    - Credit-Level Master (Indexed): CREDFL
001400*    - Book Master (Indexed): BOOKFL
001500*    - Inventory Master (Indexed): INVFL
001600*    - Order Header File (Indexed): ORDRFL
001700*    - Order Line File (Indexed): ORITFL
001800*    - Shipment Header File (Indexed): SHPRFL
001900*    - Shipment Line File (Indexed): SHITFL
002000*    - Customer Shortage Request File (Indexed): CREQFL
002100*    - Supply Catalogue (Indexed): SUPFL
002200*    - Purchase-Order Header File (Indexed): PORDFL
002300*    - Purchase-Order Line File (Indexed): POITFL
002400*    - Shortage File (Indexed): SHORTFL
002500*    - Daily Processing Report (Line Sequential Print): PRINTFL
002600*
002700******************************************************************
002800 IDENTIFICATION              DIVISION.
002900*-----------------------------------------------------------------
003000 PROGRAM-ID.                 DAILY-BATCH.
003100 AUTHOR.                     R T HALVORSEN.
003200 INSTALLATION.               BOOKSTORE DATA PROCESSING.
003300 DATE-WRITTEN.               03/17/86.
003400 DATE-COMPILED.
003500 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
003600                             BATCH SUBSYSTEM USE ONLY.
003700*-----------------------------------------------------------------
003800*                       C H A N G E    L O G
003900*-----------------------------------------------------------------
004000* 031786 RTH  0002  ORIGINAL PROGRAM - ORDER PRICING AND PAYMENT
004100*                    POSTING ONLY, MODELED ON THE OLD BATCH-UPDATE
004200*                    MATCH/MERGE SKELETON.
004300* 091186 RTH  0043  ADDED SHIPMENT PROCESSING AND THE LOW-STOCK
004400*                    SHORTAGE CALL-OUT TO SHORTAGE-REGISTER.
004500* 052287 DOP  0079  ADDED RECEIPT-CONFIRM PROCESSING - DRAINS
004600*                    SHIPMENT LINES OLDEST-FIRST PER AUDIT DP-0079.
004700* 120887 DOP  0095  ADDED PURCHASE-ORDER CREATION AND GOODS
004800*                    RECEIVING - THE MANUAL PURCHASE JOB IS
004900*                    RETIRED, FOLDED INTO THIS RUN.
005000* 030188 RTH  0106  SWITCHED ALL MASTERS TO INDEXED (VSAM KSDS) SO
005100*                    A SINGLE TRANSACTION FILE CAN DRIVE RANDOM
005200*                    ACCESS ACROSS ALL SIX TRANSACTION CODES.
005300* 071589 MKS  0142  ADDED THE DAILY PROCESSING REPORT WITH PER-CODE
005400*                    CONTROL BREAKS, REPLACING THE OLD DISPLAY-ONLY
005500*                    RUN SUMMARY.
005600* 040990 MKS  0165  CREDIT-LEVEL UPGRADE NOW CHECKED AFTER EVERY
005700*                    PAYMENT, NOT JUST ON REQUEST, PER AUDIT
005800*                    FINDING 90-07.
005900* 091592 JLW  0183  ORDERS WITH A SHORT LINE NOW GO TO
006000*                    OUT-OF-STOCK-PENDING STATUS INSTEAD OF
006100*                    PENDING-PAYMENT, WITH A CUSTOMER SHORTAGE
006200*                    REQUEST RAISED PER LINE - PAYMENT NO LONGER
006300*                    ACCEPTED SIGHT-UNSEEN ON A SHORT ORDER.
006400* 062694 JLW  0206  SHIP-BEFORE-PAY PRIVILEGE ADDED FOR CREDIT
006500*                    LEVELS 3-5 PER MARKETING REQUEST 94-118.
006600* 101297 RTH  0234  GOODS-RECEIVE NOW MERGES INTO A PRE-EXISTING
006700*                    COMPLETED SHORTAGE RECORD FOR THE SAME BOOK
006800*                    INSTEAD OF WRITING A SECOND ONE - DUPLICATE
006900*                    COMPLETED RECORDS WERE THROWING OFF THE
007000*                    SHORTAGE-AGING REPORT.
007100* 112598 DOP  0252  YEAR 2000 REVIEW - ALL DATE AND TIMESTAMP
007200*                    FIELDS ON THIS RUN ALREADY CARRY A FULL
007300*                    4-DIGIT CENTURY (PIC 9(08) OR PIC 9(14)).
007400*                    NO CHANGE REQUIRED.  SIGNED OFF PER Y2K
007500*                    PROJECT PLAN SECTION 4.
007600* 042601 MKS  0268  SPLIT NEXT-RECORD-ID PRIMING INTO ITS OWN
007700*                    PARAGRAPH GROUP PER FILE FOR THE FAULT-
007800*                    ANALYZER WORKSHOP TRACE REQUESTED BY
007900*                    OPERATIONS.
008000* 081702 MKS  0287  ORDER PRICING NOW REJECTS ANY TRANSACTION
008100*                    AGAINST A FROZEN CUSTOMER ACCOUNT -
008200*                    COLLECTIONS WAS SEEING FROZEN ACCOUNTS
008300*                    STILL PLACE ORDERS, PER AUDIT FINDING 02-14.
008400* 081702 MKS  0288  GOODS-RECEIVE MERGE NOW REPOINTS THE
008500*                    PURCHASE-ITEM LINE AT THE SURVIVING
008600*                    SHORTAGE RECORD BEFORE THE DUPLICATE IS
008700*                    DELETED - PURCHASING FLAGGED A LINE
008800*                    REFERENCING A DEAD SHORTAGE ID ON THE
008900*                    RECONCILIATION RUN, DP-2298.
009000* 091502 MKS  0291  ORDER-COMPLETE CHECK WAS FALLING THROUGH INTO
009100*                    PURCHASE-ORDER CREATION ON EVERY RECEIVE -
009200*                    MISSING PERFORM RANGE.  ADDED WS-ALL-RCVD-SW
009300*                    SO 6210 ACTUALLY SETS THE ORDER COMPLETED
009400*                    AND REWRITES IT - RECEIVING NEVER SAW ORDERS
009500*                    LEAVE DELIVERING STATUS.  AUDIT FINDING 02-19.
009600* 091502 MKS  0298  DECLARED WS-VALID-SW, WHICH 7010 WAS ALREADY
009700*                    TESTING BUT NO ONE HAD EVER ADDED TO
009800*                    WORKING-STORAGE.  ALSO REWORKED SHIP-LINE
009900*                    VALIDATION TO SUM REQUESTED QUANTITY PER BOOK
010000*                    ACROSS ALL LINES BEFORE CHECKING STOCK - TWO
010100*                    LINES AGAINST THE SAME BOOK COULD EACH PASS
010200*                    ALONE AND STILL OVER-SHIP THE BOOK, PER
010300*                    AUDIT FINDING 02-21.
010400* 091502 MKS  0300  FD SUPPLY-FILE NOW COPIES SupplyRecord.cpy
010500*                    INSTEAD OF ITS OWN INLINE 01-LEVEL, SAME AS
010600*                    MASTER-LOAD'S COPY OF THE SUPPLY MASTER.
010700******************************************************************
010800 ENVIRONMENT                 DIVISION.
010900*-----------------------------------------------------------------
011000 CONFIGURATION               SECTION.
011100 SOURCE-COMPUTER.            IBM-4381.
011200 OBJECT-COMPUTER.            IBM-4381.
011300 SPECIAL-NAMES.
011400     UPSI-0 ON BATCH-DEBUG-ON OFF BATCH-DEBUG-OFF
011500     UPSI-1 ON BATCH-NOREPORT-ON OFF BATCH-NOREPORT-OFF
011600     C01 IS TOP-OF-FORM.
011700*-----------------------------------------------------------------
011800 INPUT-OUTPUT                SECTION.
011900 FILE-CONTROL.
012000     SELECT  TRANSACTION-FILE
012100             ASSIGN TO TRANFL
012200             ORGANIZATION IS LINE SEQUENTIAL.
012300
012400     SELECT  CUSTOMER-FILE
012500             ASSIGN TO CUSTFL
012600             ORGANIZATION IS INDEXED
012700             ACCESS MODE IS RANDOM
012800             RECORD KEY IS CUST-ID
012900             FILE STATUS IS WS-CUST-STATUS.
013000
013100     SELECT  CREDIT-FILE
013200             ASSIGN TO CREDFL
013300             ORGANIZATION IS INDEXED
013400             ACCESS MODE IS RANDOM
013500             RECORD KEY IS CRED-LEVEL-ID
013600             FILE STATUS IS WS-CRED-STATUS.
013700
013800     SELECT  BOOK-FILE
013900             ASSIGN TO BOOKFL
014000             ORGANIZATION IS INDEXED
014100             ACCESS MODE IS RANDOM
014200             RECORD KEY IS BOOK-ID
014300             FILE STATUS IS WS-BOOK-STATUS.
014400
014500     SELECT  INVENTORY-FILE
014600             ASSIGN TO INVFL
014700             ORGANIZATION IS INDEXED
014800             ACCESS MODE IS RANDOM
014900             RECORD KEY IS INV-BOOK-ID
015000             FILE STATUS IS WS-INV-STATUS.
015100
015200     SELECT  ORDER-FILE
015300             ASSIGN TO ORDRFL
015400             ORGANIZATION IS INDEXED
015500             ACCESS MODE IS DYNAMIC
015600             RECORD KEY IS ORD-ID
015700             FILE STATUS IS WS-ORD-STATUS.
015800
015900     SELECT  ORDER-ITEM-FILE
016000             ASSIGN TO ORITFL
016100             ORGANIZATION IS INDEXED
016200             ACCESS MODE IS DYNAMIC
016300             RECORD KEY IS ITM-ORDER-ITEM-ID
016400             ALTERNATE RECORD KEY IS ITM-ORDER-ID
016500                       WITH DUPLICATES
016600             FILE STATUS IS WS-ITM-STATUS.
016700
016800     SELECT  SHIPMENT-FILE
016900             ASSIGN TO SHPRFL
017000             ORGANIZATION IS INDEXED
017100             ACCESS MODE IS DYNAMIC
017200             RECORD KEY IS SHP-ID
017300             FILE STATUS IS WS-SHP-STATUS.
017400
017500     SELECT  SHIPMENT-ITEM-FILE
017600             ASSIGN TO SHITFL
017700             ORGANIZATION IS INDEXED
017800             ACCESS MODE IS DYNAMIC
017900             RECORD KEY IS SHI-ID
018000             ALTERNATE RECORD KEY IS SHI-ORDER-ITEM-ID
018100                       WITH DUPLICATES
018200             FILE STATUS IS WS-SHI-STATUS.
018300
018400     SELECT  CUSTOMER-REQUEST-FILE
018500             ASSIGN TO CREQFL
018600             ORGANIZATION IS INDEXED
018700             ACCESS MODE IS DYNAMIC
018800             RECORD KEY IS CRQ-REQUEST-ID
018900             ALTERNATE RECORD KEY IS CRQ-ORDER-ID
019000                       WITH DUPLICATES
019100             FILE STATUS IS WS-CRQ-STATUS.
019200
019300     SELECT  SUPPLY-FILE
019400             ASSIGN TO SUPFL
019500             ORGANIZATION IS INDEXED
019600             ACCESS MODE IS RANDOM
019700             RECORD KEY IS SUP-SUPPLIER-BOOK-KEY
019800             FILE STATUS IS WS-SUP-STATUS.
019900
020000     SELECT  PURCHASE-ORDER-FILE
020100             ASSIGN TO PORDFL
020200             ORGANIZATION IS INDEXED
020300             ACCESS MODE IS DYNAMIC
020400             RECORD KEY IS PO-ID
020500             FILE STATUS IS WS-PO-STATUS.
020600
020700     SELECT  PURCHASE-ITEM-FILE
020800             ASSIGN TO POITFL
020900             ORGANIZATION IS INDEXED
021000             ACCESS MODE IS DYNAMIC
021100             RECORD KEY IS POI-PO-ID
021200                       WITH DUPLICATES
021300             FILE STATUS IS WS-POI-STATUS.
021400
021500     SELECT  SHORTAGE-FILE
021600             ASSIGN TO SHORTFL
021700             ORGANIZATION IS INDEXED
021800             ACCESS MODE IS DYNAMIC
021900             RECORD KEY IS OOS-RECORD-ID
022000             ALTERNATE RECORD KEY IS OOS-BOOK-STATUS-KEY
022100             FILE STATUS IS WS-OOS-STATUS.
022200
022300     SELECT  PRINT-FILE
022400             ASSIGN TO PRINTFL
022500             ORGANIZATION IS LINE SEQUENTIAL.
022600******************************************************************
022700 DATA                        DIVISION.
022800*-----------------------------------------------------------------
022900 FILE                        SECTION.
023000 FD  TRANSACTION-FILE
023100     LABEL RECORD IS STANDARD
023200     DATA RECORD IS TRANSACTION-RECORD.
023300*-----------------------------------------------------------------
023400*    ONE COMMON HEADER (TRN-CODE) FOLLOWED BY A 400-BYTE PAYLOAD
023500*    ZONE THAT IS REDEFINED SIX WAYS, ONE PER TRANSACTION CODE -
023600*    THE SAME APPROACH AS THE OLD "R"/"S" CODE ON THE MATCH/MERGE
023700*    RUN, WIDENED FOR SIX CODES AND VARYING PAYLOADS.
023800*-----------------------------------------------------------------
023900 01  TRANSACTION-RECORD.
024000     05  TRN-CODE                PIC X(04).
024100         88  TRN-IS-ORDER              VALUE "ORDR".
024200         88  TRN-IS-PAYMENT            VALUE "PAYT".
024300         88  TRN-IS-SHIPMENT           VALUE "SHIP".
024400         88  TRN-IS-RECEIPT            VALUE "RECV".
024500         88  TRN-IS-PURCHASE-CREATE    VALUE "PORD".
024600         88  TRN-IS-GOODS-RECEIVE      VALUE "PORV".
024700     05  TRN-PAYLOAD                 PIC X(400).
024800 01  TRN-ORDER-PAYLOAD REDEFINES TRN-PAYLOAD.
024900     05  TRO-CUST-ID                 PIC 9(08).
025000     05  TRO-LINE-COUNT              PIC 9(02).
025100     05  TRO-LINE                    OCCURS 10 TIMES.
025200         10  TRO-BOOK-ID             PIC X(10).
025300         10  TRO-QUANTITY            PIC 9(05).
025400         10  TRO-LIST-PRICE          PIC S9(5)V99.
025500     05  FILLER                      PIC X(170).
025600 01  TRN-PAYMENT-PAYLOAD REDEFINES TRN-PAYLOAD.
025700     05  TRP-ORDER-ID                PIC 9(10).
025800     05  FILLER                      PIC X(390).
025900 01  TRN-SHIPMENT-PAYLOAD REDEFINES TRN-PAYLOAD.
026000     05  TRS-ORDER-ID                PIC 9(10).
026100     05  TRS-CARRIER                 PIC X(20).
026200     05  TRS-TRACKING-NO             PIC X(20).
026300     05  TRS-OPERATOR                PIC X(20).
026400     05  TRS-LINE-COUNT              PIC 9(02).
026500     05  TRS-LINE                    OCCURS 10 TIMES.
026600         10  TRS-ORDER-ITEM-ID       PIC 9(10).
026700         10  TRS-SHIP-QTY            PIC 9(05).
026800     05  FILLER                      PIC X(178).
026900 01  TRN-RECEIPT-PAYLOAD REDEFINES TRN-PAYLOAD.
027000     05  TRC-ORDER-ID                PIC 9(10).
027100     05  TRC-LINE-COUNT              PIC 9(02).
027200     05  TRC-LINE                    OCCURS 10 TIMES.
027300         10  TRC-ORDER-ITEM-ID       PIC 9(10).
027400         10  TRC-RECEIVED-QTY        PIC 9(05).
027500     05  FILLER                      PIC X(238).
027600 01  TRN-PURCHASE-CREATE-PAYLOAD REDEFINES TRN-PAYLOAD.
027700     05  TRQ-SUPPLIER-ID             PIC 9(08).
027800     05  TRQ-EXPECTED-DATE           PIC 9(08).
027900     05  TRQ-BUYER                   PIC X(20).
028000     05  TRQ-OOS-COUNT               PIC 9(02).
028100     05  TRQ-OOS-ID                  OCCURS 10 TIMES
028200                                     PIC 9(10).
028300     05  FILLER                      PIC X(262).
028400 01  TRN-GOODS-RECEIVE-PAYLOAD REDEFINES TRN-PAYLOAD.
028500     05  TRG-PO-ID                   PIC 9(10).
028600     05  FILLER                      PIC X(390).
028700*-----------------------------------------------------------------
028800 FD  CUSTOMER-FILE
028900     LABEL RECORD IS STANDARD
029000     DATA RECORD IS CUSTOMER-RECORD.
029100 COPY "CustomerRecord.cpy".
029200
029300 FD  CREDIT-FILE
029400     LABEL RECORD IS STANDARD
029500     DATA RECORD IS CREDIT-LEVEL-RECORD.
029600 COPY "CreditLevelRecord.cpy".
029700
029800 FD  BOOK-FILE
029900     LABEL RECORD IS STANDARD
030000     DATA RECORD IS BOOK-RECORD.
030100 COPY "BookRecord.cpy".
030200
030300 FD  INVENTORY-FILE
030400     LABEL RECORD IS STANDARD
030500     DATA RECORD IS INVENTORY-RECORD.
030600 COPY "InventoryRecord.cpy".
030700
030800 FD  ORDER-FILE
030900     LABEL RECORD IS STANDARD
031000     DATA RECORD IS ORDER-RECORD.
031100 COPY "OrderRecord.cpy".
031200
031300 FD  ORDER-ITEM-FILE
031400     LABEL RECORD IS STANDARD
031500     DATA RECORD IS ORDER-ITEM-RECORD.
031600 COPY "OrderItemRecord.cpy".
031700
031800 FD  SHIPMENT-FILE
031900     LABEL RECORD IS STANDARD
032000     DATA RECORD IS SHIPMENT-RECORD.
032100 COPY "ShipmentRecord.cpy".
032200
032300 FD  SHIPMENT-ITEM-FILE
032400     LABEL RECORD IS STANDARD
032500     DATA RECORD IS SHIPMENT-ITEM-RECORD.
032600 COPY "ShipmentItemRecord.cpy".
032700
032800 FD  CUSTOMER-REQUEST-FILE
032900     LABEL RECORD IS STANDARD
033000     DATA RECORD IS CUSTOMER-REQUEST-RECORD.
033100 COPY "CustomerRequestRecord.cpy".
033200
033300 FD  SUPPLY-FILE
033400     LABEL RECORD IS STANDARD
033500     DATA RECORD IS SUPPLY-RECORD-KEYED.
033600 COPY "SupplyRecord.cpy".
033700
033800 FD  PURCHASE-ORDER-FILE
033900     LABEL RECORD IS STANDARD
034000     DATA RECORD IS PURCHASE-ORDER-RECORD.
034100 COPY "PurchaseOrderRecord.cpy".
034200
034300 FD  PURCHASE-ITEM-FILE
034400     LABEL RECORD IS STANDARD
034500     DATA RECORD IS PURCHASE-ITEM-RECORD.
034600 COPY "PurchaseItemRecord.cpy".
034700
034800 FD  SHORTAGE-FILE
034900     LABEL RECORD IS STANDARD
035000     DATA RECORD IS SHORTAGE-RECORD.
035100 COPY "ShortageRecord.cpy".
035200
035300 FD  PRINT-FILE
035400     LABEL RECORD IS STANDARD
035500     DATA RECORD IS PRINT-LINE.
035600 01  PRINT-LINE                     PIC X(132).
035700*-----------------------------------------------------------------
035800 WORKING-STORAGE             SECTION.
035900*-----------------------------------------------------------------
036000 01  SWITCHES-AND-COUNTERS.
036100     05  WS-EOF-SW               PIC X(01) VALUE "N".
036200         88  WS-NOMORE-TRANS           VALUE "Y".
036300     05  WS-PRIME-EOF-SW         PIC X(01).
036400         88  WS-PRIME-PASS-DONE        VALUE "Y".
036500     05  WS-PAY-OK-SW            PIC X(01).
036600         88  WS-PAY-IS-OK               VALUE "Y".
036700     05  WS-SHIP-OK-SW           PIC X(01).
036800         88  WS-SHIP-IS-OK              VALUE "Y".
036900     05  WS-FOUND-SW             PIC X(01).
037000         88  WS-RECORD-FOUND            VALUE "Y".
037100     05  WS-ALL-RCVD-SW          PIC X(01).
037200         88  WS-ALL-LINES-RECEIVED      VALUE "Y".
037300     05  WS-VALID-SW             PIC X(01) VALUE "N".
037400         88  WS-LINE-VALID              VALUE "Y".
037500     05  WS-CUST-STATUS          PIC X(02).
037600     05  WS-CRED-STATUS          PIC X(02).
037700     05  WS-BOOK-STATUS          PIC X(02).
037800     05  WS-INV-STATUS           PIC X(02).
037900     05  WS-ORD-STATUS           PIC X(02).
038000     05  WS-ITM-STATUS           PIC X(02).
038100     05  WS-SHP-STATUS           PIC X(02).
038200     05  WS-SHI-STATUS           PIC X(02).
038300     05  WS-CRQ-STATUS           PIC X(02).
038400     05  WS-SUP-STATUS           PIC X(02).
038500     05  WS-PO-STATUS            PIC X(02).
038600     05  WS-POI-STATUS           PIC X(02).
038700     05  WS-OOS-STATUS           PIC X(02).
038800     05  FILLER                  PIC X(01).
038900*
039000 01  WS-NEXT-IDS.
039100     05  WS-NEXT-ORD-ID          PIC S9(10) COMP.
039200     05  WS-NEXT-ITM-ID          PIC S9(10) COMP.
039300     05  WS-NEXT-SHP-ID          PIC S9(10) COMP.
039400     05  WS-NEXT-SHI-ID          PIC S9(10) COMP.
039500     05  WS-NEXT-CRQ-ID          PIC S9(10) COMP.
039600     05  WS-NEXT-PO-ID           PIC S9(10) COMP.
039700 01  WS-NEXT-IDS-X REDEFINES WS-NEXT-IDS
039800                        PIC X(48).
039900*
040000 01  WS-RUN-TOTALS.
040100     05  WS-TRANS-READ           PIC S9(07) COMP VALUE ZERO.
040200     05  WS-TRANS-ACCEPTED       PIC S9(07) COMP VALUE ZERO.
040300     05  WS-TRANS-REJECTED       PIC S9(07) COMP VALUE ZERO.
040400     05  WS-TOTAL-ORDER-VALUE    PIC S9(11)V99 VALUE ZERO.
040500     05  WS-TOTAL-CASH-COLLECTED PIC S9(11)V99 VALUE ZERO.
040600     05  WS-TOTAL-UNITS-SHIPPED  PIC S9(09) COMP.
040700     05  WS-TOTAL-UNITS-RECEIVED PIC S9(09) COMP.
040800     05  WS-SHORTAGES-RAISED     PIC S9(07) COMP VALUE ZERO.
040900 01  WS-CODE-TOTALS.
041000     05  WS-ORDERS-CNT           PIC S9(07) COMP VALUE ZERO.
041100     05  WS-ORDERS-AMT           PIC S9(11)V99 VALUE ZERO.
041200     05  WS-PAYMENTS-CNT         PIC S9(07) COMP VALUE ZERO.
041300     05  WS-PAYMENTS-AMT         PIC S9(11)V99 VALUE ZERO.
041400     05  WS-SHIPMENTS-CNT        PIC S9(07) COMP VALUE ZERO.
041500     05  WS-SHIPMENTS-QTY        PIC S9(09) COMP.
041600     05  WS-RECEIPTS-CNT         PIC S9(07) COMP VALUE ZERO.
041700     05  WS-RECEIPTS-QTY         PIC S9(09) COMP.
041800     05  WS-PURCHASES-CNT        PIC S9(07) COMP VALUE ZERO.
041900     05  WS-PURCHASES-AMT        PIC S9(11)V99 VALUE ZERO.
042000     05  WS-GOODS-RECV-CNT       PIC S9(07) COMP VALUE ZERO.
042100     05  WS-GOODS-RECV-QTY       PIC S9(09) COMP.
042200*
042300* WORK FIELDS FOR PRICING AND SHIPPING ARITHMETIC.
042400 01  WS-WORK-FIELDS.
042500     05  WS-DISCOUNT-RATE        PIC 9V99.
042600     05  WS-UNIT-PRICE           PIC S9(5)V99.
042700     05  WS-SUB-AMOUNT           PIC S9(7)V99.
042800     05  WS-GOODS-AMOUNT         PIC S9(7)V99.
042900     05  WS-LINE-SUB             PIC S9(01) COMP.
043000     05  WS-LINE-CNT             PIC S9(01) COMP.
043100     05  WS-VALID-LINES          PIC S9(01) COMP.
043200     05  WS-ORDER-SHORT-SW       PIC X(01).
043300         88  WS-ORDER-IS-SHORT          VALUE "Y".
043400     05  WS-OVERDRAFT-TEST       PIC S9(9)V99.
043500     05  WS-AVAIL-TO-SHIP        PIC S9(05).
043600     05  WS-AVAIL-TO-RECEIVE     PIC S9(05).
043700     05  WS-REMAINING-TO-DRAIN   PIC S9(05).
043800     05  WS-DRAIN-THIS-LINE      PIC S9(05).
043900     05  WS-PO-EST-AMOUNT        PIC S9(9)V99.
044000     05  WS-SYS-DATE.
044100         10  WS-SYS-YY           PIC 9(02).
044200         10  WS-SYS-MM           PIC 9(02).
044300         10  WS-SYS-DD           PIC 9(02).
044400     05  WS-SYS-DATE-4.
044500         10  WS-SYS-CC           PIC 9(02) VALUE 20.
044600         10  WS-SYS-DATE-6       PIC 9(06).
044700 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE
044800                        PIC 9(06).
044900*
045000* PER-BOOK SHIP DEMAND, SUMMED ACROSS SHIPMENT LINES BEFORE THE
045100* STOCK TEST - TWO LINES AGAINST THE SAME BOOK MUST NOT EACH BE
045200* CHECKED AGAINST STOCK SEPARATELY, PER DP-2263.
045300 01  WS-BOOK-DEMAND-TABLE.
045400     05  WS-BD-CNT               PIC S9(02) COMP VALUE ZERO.
045500     05  WS-BD-SUB               PIC S9(02) COMP.
045600     05  WS-BD-FOUND-SUB         PIC S9(02) COMP.
045700     05  WS-BD-FOUND-SW          PIC X(01).
045800         88  WS-BD-FOUND                VALUE "Y".
045900     05  WS-BD-ENTRY             OCCURS 10 TIMES.
046000         10  WS-BD-BOOK-ID       PIC X(10).
046100         10  WS-BD-QTY           PIC 9(07).
046200*
046300* TRANSACTION DISPOSITION, BUILT PER TRANSACTION FOR THE REPORT.
046400 01  WS-DISPOSITION.
046500     05  WS-DISP-CODE            PIC X(01) VALUE "A".
046600         88  WS-DISP-ACCEPTED           VALUE "A".
046700         88  WS-DISP-REJECTED           VALUE "R".
046800     05  WS-DISP-REASON          PIC X(30) VALUE SPACES.
046900     05  WS-DISP-KEY             PIC X(10) VALUE SPACES.
047000     05  WS-DISP-AMOUNT          PIC S9(9)V99 VALUE ZERO.
047100     05  WS-SAVE-OOS-ID          PIC S9(10) COMP VALUE ZERO.
047200*-----------------------------------------------------------------
047300* DAILY PROCESSING REPORT PRINT LINES.
047400*-----------------------------------------------------------------
047500 01  WS-PAGE-NO                  PIC S9(03) COMP VALUE ZERO.
047600 01  WS-LINE-CNT-ON-PAGE         PIC S9(02) COMP VALUE 99.
047700*
047800 01  RPT-TITLE.
047900     05  FILLER                  PIC X(40) VALUE SPACES.
048000     05  FILLER                  PIC X(30)
048100                                 VALUE "DAILY PROCESSING REPORT".
048200     05  FILLER                  PIC X(12) VALUE "RUN DATE ".
048300     05  RPT-TITLE-DATE          PIC 9(06).
048400     05  FILLER                  PIC X(10) VALUE "  PAGE ".
048500     05  RPT-TITLE-PAGE          PIC ZZ9.
048600     05  FILLER                  PIC X(24) VALUE SPACES.
048700*
048800 01  RPT-HEADER.
048900     05  FILLER                  PIC X(05) VALUE SPACES.
049000     05  FILLER                  PIC X(05) VALUE "CODE".
049100     05  FILLER                  PIC X(13) VALUE "KEY".
049200     05  FILLER                  PIC X(11) VALUE "DISPOSITION".
049300     05  FILLER                  PIC X(20) VALUE "REASON".
049400     05  FILLER                  PIC X(15) VALUE "AMOUNT/QTY".
049500     05  FILLER                  PIC X(63) VALUE SPACES.
049600*
049700 01  RPT-DETAIL.
049800     05  FILLER                  PIC X(05) VALUE SPACES.
049900     05  RPT-DET-CODE            PIC X(04).
050000     05  FILLER                  PIC X(01) VALUE SPACES.
050100     05  RPT-DET-KEY             PIC X(10).
050200     05  FILLER                  PIC X(03) VALUE SPACES.
050300     05  RPT-DET-DISP            PIC X(08).
050400     05  FILLER                  PIC X(03) VALUE SPACES.
050500     05  RPT-DET-REASON          PIC X(30).
050600     05  FILLER                  PIC X(01) VALUE SPACES.
050700     05  RPT-DET-AMOUNT          PIC -(9)9.99.
050800     05  FILLER                  PIC X(48) VALUE SPACES.
050900*
051000 01  RPT-CONTROL-BREAK.
051100     05  FILLER                  PIC X(05) VALUE SPACES.
051200     05  RPT-CB-LABEL            PIC X(24).
051300     05  FILLER                  PIC X(04) VALUE "CNT=".
051400     05  RPT-CB-COUNT            PIC ZZZ,ZZ9.
051500     05  FILLER                  PIC X(08) VALUE "  AMT/QTY=".
051600     05  RPT-CB-AMOUNT           PIC -(9)9.99.
051700     05  FILLER                  PIC X(65) VALUE SPACES.
051800*
051900 01  RPT-FINAL-TOTALS.
052000     05  FILLER                  PIC X(05) VALUE SPACES.
052100     05  RPT-FT-LABEL            PIC X(35).
052200     05  RPT-FT-VALUE            PIC -(11)9.99.
052300     05  FILLER                  PIC X(72) VALUE SPACES.
052400*-----------------------------------------------------------------
052500* CALL PARAMETER BLOCK PASSED TO SHORTAGE-REGISTER - SHAPED TO
052600*    MATCH ITS OWN LS-SHORTAGE-PARMS LINKAGE ITEM FIELD FOR FIELD
052700*    SO A CHANGE TO ONE COPYBOOK NEVER HAS TO GO UNNOTICED IN THE
052800*    OTHER.
052900*-----------------------------------------------------------------
053000 01  LS-SHORTAGE-PARMS.
053100     05  LS-BOOK-ID              PIC X(10).
053200     05  LS-REQUIRED-QTY         PIC 9(05).
053300     05  LS-REG-DATE             PIC 9(08).
053400     05  LS-SOURCE               PIC X(16).
053500     05  LS-CUSTOMER-ID          PIC 9(08).
053600     05  LS-PRIORITY             PIC 9(02).
053700     05  LS-RECORD-ID            PIC 9(10).
053800     05  LS-RETURN-CODE          PIC X(01).
053900     05  FILLER                  PIC X(05).
054000******************************************************************
054100 PROCEDURE                   DIVISION.
054200*-----------------------------------------------------------------
054300* Main procedure.
054400*-----------------------------------------------------------------
054500 100-RUN-DAILY-BATCH.
054600     PERFORM 150-OPEN-ALL-FILES.
054700     PERFORM 160-PRIME-ALL-NEXT-IDS.
054800     PERFORM 170-PRINT-REPORT-TITLES.
054900     PERFORM 300-READ-TRANSACTION.
055000     PERFORM 200-PROCESS-ONE-TRANSACTION
055100         UNTIL WS-NOMORE-TRANS.
055200     PERFORM 900-PRINT-FINAL-TOTALS.
055300     PERFORM 990-CLOSE-ALL-FILES.
055400     STOP RUN.
055500*-----------------------------------------------------------------
055600 150-OPEN-ALL-FILES.
055700     OPEN    INPUT   TRANSACTION-FILE.
055800     OPEN    I-O     CUSTOMER-FILE
055900                     CREDIT-FILE
056000                     BOOK-FILE
056100                     INVENTORY-FILE
056200                     ORDER-FILE
056300                     ORDER-ITEM-FILE
056400                     SHIPMENT-FILE
056500                     SHIPMENT-ITEM-FILE
056600                     CUSTOMER-REQUEST-FILE
056700                     SUPPLY-FILE
056800                     PURCHASE-ORDER-FILE
056900                     PURCHASE-ITEM-FILE
057000                     SHORTAGE-FILE.
057100     OPEN    OUTPUT  PRINT-FILE.
057200*-----------------------------------------------------------------
057300* Six counters must be primed from their own files - order,
057400* order-line, shipment, shipment-line, customer-request and
057500* purchase-order ids are all assigned by this run, not carried
057600* on the transaction.
057700*-----------------------------------------------------------------
057800 160-PRIME-ALL-NEXT-IDS.
057900     MOVE ZERO                   TO  WS-NEXT-IDS.
058000     MOVE LOW-VALUES             TO  ORD-ID.
058100     START ORDER-FILE KEY IS NOT LESS THAN ORD-ID
058200         INVALID KEY MOVE "Y"    TO  WS-PRIME-EOF-SW.
058300     MOVE "N"                    TO  WS-PRIME-EOF-SW.
058400     PERFORM 161-PRIME-ORD-ID UNTIL WS-PRIME-PASS-DONE.
058500     MOVE LOW-VALUES             TO  ITM-ORDER-ITEM-ID.
058600     START ORDER-ITEM-FILE KEY IS NOT LESS THAN ITM-ORDER-ITEM-ID
058700         INVALID KEY MOVE "Y"    TO  WS-PRIME-EOF-SW.
058800     MOVE "N"                    TO  WS-PRIME-EOF-SW.
058900     PERFORM 162-PRIME-ITM-ID UNTIL WS-PRIME-PASS-DONE.
059000     MOVE LOW-VALUES             TO  SHP-ID.
059100     START SHIPMENT-FILE KEY IS NOT LESS THAN SHP-ID
059200         INVALID KEY MOVE "Y"    TO  WS-PRIME-EOF-SW.
059300     MOVE "N"                    TO  WS-PRIME-EOF-SW.
059400     PERFORM 163-PRIME-SHP-ID UNTIL WS-PRIME-PASS-DONE.
059500     MOVE LOW-VALUES             TO  SHI-ID.
059600     START SHIPMENT-ITEM-FILE KEY IS NOT LESS THAN SHI-ID
059700         INVALID KEY MOVE "Y"    TO  WS-PRIME-EOF-SW.
059800     MOVE "N"                    TO  WS-PRIME-EOF-SW.
059900     PERFORM 164-PRIME-SHI-ID UNTIL WS-PRIME-PASS-DONE.
060000     MOVE LOW-VALUES             TO  CRQ-REQUEST-ID.
060100     START CUSTOMER-REQUEST-FILE KEY IS NOT LESS THAN
060200             CRQ-REQUEST-ID
060300         INVALID KEY MOVE "Y"    TO  WS-PRIME-EOF-SW.
060400     MOVE "N"                    TO  WS-PRIME-EOF-SW.
060500     PERFORM 165-PRIME-CRQ-ID UNTIL WS-PRIME-PASS-DONE.
060600     MOVE LOW-VALUES             TO  PO-ID.
060700     START PURCHASE-ORDER-FILE KEY IS NOT LESS THAN PO-ID
060800         INVALID KEY MOVE "Y"    TO  WS-PRIME-EOF-SW.
060900     MOVE "N"                    TO  WS-PRIME-EOF-SW.
061000     PERFORM 166-PRIME-PO-ID UNTIL WS-PRIME-PASS-DONE.
061100     ACCEPT WS-SYS-DATE-R        FROM DATE.
061200*-----------------------------------------------------------------
061300 161-PRIME-ORD-ID.
061400     READ ORDER-FILE NEXT RECORD
061500         AT END      MOVE "Y"    TO  WS-PRIME-EOF-SW
061600         NOT AT END
061700             IF  ORD-ID > WS-NEXT-ORD-ID
061800                 MOVE ORD-ID     TO  WS-NEXT-ORD-ID
061900             END-IF
062000     END-READ.
062100*-----------------------------------------------------------------
062200 162-PRIME-ITM-ID.
062300     READ ORDER-ITEM-FILE NEXT RECORD
062400         AT END      MOVE "Y"    TO  WS-PRIME-EOF-SW
062500         NOT AT END
062600             IF  ITM-ORDER-ITEM-ID > WS-NEXT-ITM-ID
062700                 MOVE ITM-ORDER-ITEM-ID  TO  WS-NEXT-ITM-ID
062800             END-IF
062900     END-READ.
063000*-----------------------------------------------------------------
063100 163-PRIME-SHP-ID.
063200     READ SHIPMENT-FILE NEXT RECORD
063300         AT END      MOVE "Y"    TO  WS-PRIME-EOF-SW
063400         NOT AT END
063500             IF  SHP-ID > WS-NEXT-SHP-ID
063600                 MOVE SHP-ID     TO  WS-NEXT-SHP-ID
063700             END-IF
063800     END-READ.
063900*-----------------------------------------------------------------
064000 164-PRIME-SHI-ID.
064100     READ SHIPMENT-ITEM-FILE NEXT RECORD
064200         AT END      MOVE "Y"    TO  WS-PRIME-EOF-SW
064300         NOT AT END
064400             IF  SHI-ID > WS-NEXT-SHI-ID
064500                 MOVE SHI-ID     TO  WS-NEXT-SHI-ID
064600             END-IF
064700     END-READ.
064800*-----------------------------------------------------------------
064900 165-PRIME-CRQ-ID.
065000     READ CUSTOMER-REQUEST-FILE NEXT RECORD
065100         AT END      MOVE "Y"    TO  WS-PRIME-EOF-SW
065200         NOT AT END
065300             IF  CRQ-REQUEST-ID > WS-NEXT-CRQ-ID
065400                 MOVE CRQ-REQUEST-ID TO WS-NEXT-CRQ-ID
065500             END-IF
065600     END-READ.
065700*-----------------------------------------------------------------
065800 166-PRIME-PO-ID.
065900     READ PURCHASE-ORDER-FILE NEXT RECORD
066000         AT END      MOVE "Y"    TO  WS-PRIME-EOF-SW
066100         NOT AT END
066200             IF  PO-ID > WS-NEXT-PO-ID
066300                 MOVE PO-ID      TO  WS-NEXT-PO-ID
066400             END-IF
066500     END-READ.
066600*-----------------------------------------------------------------
066700* Dispatch loop - one transaction code, one paragraph range.
066800*-----------------------------------------------------------------
066900 200-PROCESS-ONE-TRANSACTION.
067000     ADD 1                       TO  WS-TRANS-READ.
067100     MOVE "A"                    TO  WS-DISP-CODE.
067200     MOVE SPACES                 TO  WS-DISP-REASON.
067300     MOVE ZERO                   TO  WS-DISP-AMOUNT.
067400     EVALUATE TRUE
067500         WHEN TRN-IS-ORDER
067600             PERFORM 3000-PRICE-ORDER THRU 3000-PRICE-ORDER-EXIT
067700         WHEN TRN-IS-PAYMENT
067800             PERFORM 4000-APPLY-PAYMENT
067900                 THRU 4000-APPLY-PAYMENT-EXIT
068000         WHEN TRN-IS-SHIPMENT
068100             PERFORM 5000-SHIP-ORDER THRU 5000-SHIP-ORDER-EXIT
068200         WHEN TRN-IS-RECEIPT
068300             PERFORM 6000-RECEIVE-ORDER
068400                 THRU 6000-RECEIVE-ORDER-EXIT
068500         WHEN TRN-IS-PURCHASE-CREATE
068600             PERFORM 7000-CREATE-PURCHASE-ORDER
068700                 THRU 7000-CREATE-PURCHASE-ORDER-EXIT
068800         WHEN TRN-IS-GOODS-RECEIVE
068900             PERFORM 8000-RECEIVE-GOODS
069000                 THRU 8000-RECEIVE-GOODS-EXIT
069100         WHEN OTHER
069200             MOVE "R"            TO  WS-DISP-CODE
069300             MOVE "UNKNOWN TRANSACTION CODE"
069400                                 TO  WS-DISP-REASON
069500     END-EVALUATE.
069600     IF  WS-DISP-ACCEPTED
069700         ADD 1                   TO  WS-TRANS-ACCEPTED
069800     ELSE
069900         ADD 1                   TO  WS-TRANS-REJECTED
070000     END-IF.
070100     PERFORM 9000-PRINT-DETAIL-LINE.
070200     PERFORM 300-READ-TRANSACTION.
070300*-----------------------------------------------------------------
070400 300-READ-TRANSACTION.
070500     READ TRANSACTION-FILE
070600         AT END      MOVE "Y"    TO  WS-EOF-SW.
070700******************************************************************
070800* U1 ORDER-PRICING - PRICE EACH LINE AT LIST PRICE TIMES THE
070900*    CUSTOMER'S DISCOUNT RATE, ROUNDED HALF-UP, WRITE THE ORDER
071000*    HEADER AND LINES.  A LINE SHORT OF STOCK RAISES A CUSTOMER
071100*    SHORTAGE REQUEST AND SENDS THE ORDER TO OUT-OF-STOCK-PENDING
071200*    INSTEAD OF PENDING-PAYMENT.
071300*-----------------------------------------------------------------
071400 3000-PRICE-ORDER.
071500     MOVE "ORDR"                 TO  RPT-DET-CODE.
071600     MOVE ZERO                   TO  WS-GOODS-AMOUNT.
071700     MOVE ZERO                   TO  WS-VALID-LINES.
071800     MOVE "N"                    TO  WS-ORDER-SHORT-SW.
071900     MOVE TRO-CUST-ID            TO  CUST-ID.
072000     READ CUSTOMER-FILE
072100         INVALID KEY
072200             MOVE "R"            TO  WS-DISP-CODE
072300             MOVE "CUSTOMER NOT FOUND" TO WS-DISP-REASON
072400             GO TO 3000-PRICE-ORDER-EXIT
072500     END-READ.
072600*    A FROZEN ACCOUNT MAY NOT PLACE AN ORDER - DP-0287.
072700     IF  CUST-STAT-FROZEN
072800         MOVE "R"                TO  WS-DISP-CODE
072900         MOVE "CUSTOMER ACCOUNT FROZEN" TO WS-DISP-REASON
073000         GO TO 3000-PRICE-ORDER-EXIT
073100     END-IF.
073200     MOVE CUST-CREDIT-LEVEL      TO  CRED-LEVEL-ID.
073300     READ CREDIT-FILE
073400         INVALID KEY
073500             MOVE "R"            TO  WS-DISP-CODE
073600             MOVE "CREDIT LEVEL NOT FOUND" TO WS-DISP-REASON
073700             GO TO 3000-PRICE-ORDER-EXIT
073800     END-READ.
073900     MOVE CRED-DISCOUNT-RATE     TO  WS-DISCOUNT-RATE.
074000     ADD 1                       TO  WS-NEXT-ORD-ID.
074100     MOVE WS-NEXT-ORD-ID         TO  ORD-ID.
074200     PERFORM 3100-PRICE-ONE-LINE THRU 3100-PRICE-ONE-LINE-EXIT
074300         VARYING WS-LINE-SUB FROM 1 BY 1
074400             UNTIL WS-LINE-SUB > TRO-LINE-COUNT.
074500     IF  WS-VALID-LINES = ZERO
074600         MOVE "R"                TO  WS-DISP-CODE
074700         MOVE "NO VALID LINES ON ORDER" TO WS-DISP-REASON
074800         GO TO 3000-PRICE-ORDER-EXIT
074900     END-IF.
075000     MOVE ORD-ID                 TO  ORD-CUST-ID.
075100     MOVE TRO-CUST-ID            TO  ORD-CUST-ID.
075200     IF  WS-ORDER-IS-SHORT
075300         SET ORD-STAT-OOS-PENDING   TO TRUE
075400     ELSE
075500         SET ORD-STAT-PENDING-PAYMENT TO TRUE
075600     END-IF.
075700     MOVE WS-GOODS-AMOUNT        TO  ORD-GOODS-AMOUNT.
075800     MOVE WS-DISCOUNT-RATE       TO  ORD-DISCOUNT-SNAPSHOT.
075900     MOVE WS-GOODS-AMOUNT        TO  ORD-PAYABLE-AMOUNT.
076000     MOVE ZERO                   TO  ORD-PAYMENT-TS.
076100     MOVE ZERO                   TO  ORD-DELIVERY-TS.
076200     WRITE ORDER-RECORD
076300         INVALID KEY
076400             DISPLAY "DAILY-BATCH - ORDER WRITE FAILED "
076500                     WS-ORD-STATUS
076600     END-WRITE.
076700     ADD 1                       TO  WS-ORDERS-CNT.
076800     ADD WS-GOODS-AMOUNT         TO  WS-ORDERS-AMT.
076900     ADD WS-GOODS-AMOUNT         TO  WS-TOTAL-ORDER-VALUE.
077000     MOVE ORD-ID                 TO  RPT-DET-KEY  WS-DISP-KEY.
077100     MOVE WS-GOODS-AMOUNT        TO  WS-DISP-AMOUNT.
077200 3000-PRICE-ORDER-EXIT.
077300     EXIT.
077400*-----------------------------------------------------------------
077500* One line - price, write the ORDITEM, compare against stock.
077600*-----------------------------------------------------------------
077700 3100-PRICE-ONE-LINE.
077800     IF  TRO-QUANTITY(WS-LINE-SUB) = ZERO
077900         GO TO 3100-PRICE-ONE-LINE-EXIT
078000     END-IF.
078100     COMPUTE WS-UNIT-PRICE ROUNDED =
078200             TRO-LIST-PRICE(WS-LINE-SUB) * WS-DISCOUNT-RATE.
078300     COMPUTE WS-SUB-AMOUNT =
078400             WS-UNIT-PRICE * TRO-QUANTITY(WS-LINE-SUB).
078500     ADD WS-SUB-AMOUNT           TO  WS-GOODS-AMOUNT.
078600     ADD 1                       TO  WS-VALID-LINES.
078700     ADD 1                       TO  WS-NEXT-ITM-ID.
078800     MOVE WS-NEXT-ITM-ID         TO  ITM-ORDER-ITEM-ID.
078900     MOVE ORD-ID                 TO  ITM-ORDER-ID.
079000     MOVE TRO-BOOK-ID(WS-LINE-SUB)   TO  ITM-BOOK-ID.
079100     MOVE TRO-QUANTITY(WS-LINE-SUB)  TO  ITM-QUANTITY.
079200     MOVE WS-UNIT-PRICE          TO  ITM-UNIT-PRICE.
079300     MOVE WS-SUB-AMOUNT          TO  ITM-SUB-AMOUNT.
079400     SET ITM-STAT-ORDERED        TO  TRUE.
079500     MOVE ZERO                   TO  ITM-SHIPPED-QTY.
079600     MOVE ZERO                   TO  ITM-RECEIVED-QTY.
079700     WRITE ORDER-ITEM-RECORD
079800         INVALID KEY
079900             DISPLAY "DAILY-BATCH - ORDER-ITEM WRITE FAILED "
080000                     WS-ITM-STATUS
080100     END-WRITE.
080200     MOVE TRO-BOOK-ID(WS-LINE-SUB)   TO  INV-BOOK-ID.
080300     READ INVENTORY-FILE
080400         INVALID KEY
080500             CONTINUE
080600     END-READ.
080700     IF  INV-QUANTITY < TRO-QUANTITY(WS-LINE-SUB)
080800         MOVE "Y"                TO  WS-ORDER-SHORT-SW
080900         ADD 1                   TO  WS-NEXT-CRQ-ID
081000         MOVE WS-NEXT-CRQ-ID     TO  CRQ-REQUEST-ID
081100         MOVE ORD-ID             TO  CRQ-ORDER-ID
081200         MOVE TRO-CUST-ID        TO  CRQ-CUSTOMER-ID
081300         MOVE TRO-BOOK-ID(WS-LINE-SUB)   TO  CRQ-BOOK-ID
081400         MOVE TRO-QUANTITY(WS-LINE-SUB)  TO  CRQ-REQUESTED-QTY
081500         MOVE "N"                TO  CRQ-PAID-FLAG
081600         SET CRQ-STAT-PENDING    TO  TRUE
081700         MOVE ZERO               TO  CRQ-RELATED-OOS-ID
081800         WRITE CUSTOMER-REQUEST-RECORD
081900             INVALID KEY
082000                 DISPLAY "DAILY-BATCH - CUST-REQUEST WRITE "
082100                         "FAILED " WS-CRQ-STATUS
082200         END-WRITE
082300     END-IF.
082400 3100-PRICE-ONE-LINE-EXIT.
082500     EXIT.
082600******************************************************************
082700* U2 PAYMENT-CREDIT - APPLY THE OVERDRAFT TEST BY CREDIT LEVEL,
082800*    POST THE PAYMENT, CONVERT ANY PENDING CUSTOMER SHORTAGE
082900*    REQUESTS TO OFFICIAL SHORTAGE RECORDS, AND UPGRADE CREDIT
083000*    LEVEL ON CUMULATIVE SPENDING.
083100*-----------------------------------------------------------------
083200 4000-APPLY-PAYMENT.
083300     MOVE "PAYT"                 TO  RPT-DET-CODE.
083400     MOVE TRP-ORDER-ID           TO  ORD-ID  WS-DISP-KEY
083500                                    RPT-DET-KEY.
083600     READ ORDER-FILE
083700         INVALID KEY
083800             MOVE "R"            TO  WS-DISP-CODE
083900             MOVE "ORDER NOT FOUND" TO WS-DISP-REASON
084000             GO TO 4000-APPLY-PAYMENT-EXIT
084100     END-READ.
084200     MOVE ORD-CUST-ID            TO  CUST-ID.
084300     READ CUSTOMER-FILE
084400         INVALID KEY
084500             MOVE "R"            TO  WS-DISP-CODE
084600             MOVE "CUSTOMER NOT FOUND" TO WS-DISP-REASON
084700             GO TO 4000-APPLY-PAYMENT-EXIT
084800     END-READ.
084900     MOVE CUST-CREDIT-LEVEL      TO  CRED-LEVEL-ID.
085000     READ CREDIT-FILE
085100         INVALID KEY
085200             MOVE "R"            TO  WS-DISP-CODE
085300             MOVE "CREDIT LEVEL NOT FOUND" TO WS-DISP-REASON
085400             GO TO 4000-APPLY-PAYMENT-EXIT
085500     END-READ.
085600     PERFORM 4100-TEST-OVERDRAFT-OK.
085700     IF  NOT WS-PAY-IS-OK
085800         MOVE "R"                TO  WS-DISP-CODE
085900         MOVE "OVERDRAFT LIMIT EXCEEDED" TO WS-DISP-REASON
086000         GO TO 4000-APPLY-PAYMENT-EXIT
086100     END-IF.
086200     SUBTRACT ORD-PAYABLE-AMOUNT FROM CUST-BALANCE.
086300     ADD ORD-PAYABLE-AMOUNT      TO  CUST-TOTAL-CONSUMPTION.
086400     IF  ORD-STAT-OOS-PENDING
086500         PERFORM 4300-CONVERT-CUST-REQUESTS
086600     END-IF.
086700     SET ORD-STAT-PENDING-SHIP   TO  TRUE.
086800     MOVE WS-SYS-DATE-4          TO  ORD-PAYMENT-TS(1:8).
086900     MOVE ZEROS                  TO  ORD-PAYMENT-TS(9:6).
087000     REWRITE ORDER-RECORD
087100         INVALID KEY
087200             DISPLAY "DAILY-BATCH - ORDER REWRITE FAILED "
087300                     WS-ORD-STATUS
087400     END-REWRITE.
087500     PERFORM 4200-UPGRADE-CREDIT-LEVEL.
087600     REWRITE CUSTOMER-RECORD
087700         INVALID KEY
087800             DISPLAY "DAILY-BATCH - CUSTOMER REWRITE FAILED "
087900                     WS-CUST-STATUS
088000     END-REWRITE.
088100     ADD 1                       TO  WS-PAYMENTS-CNT.
088200     ADD ORD-PAYABLE-AMOUNT      TO  WS-PAYMENTS-AMT.
088300     ADD ORD-PAYABLE-AMOUNT      TO  WS-TOTAL-CASH-COLLECTED.
088400     MOVE ORD-PAYABLE-AMOUNT     TO  WS-DISP-AMOUNT.
088500 4000-APPLY-PAYMENT-EXIT.
088600     EXIT.
088700*-----------------------------------------------------------------
088800* B = CUST-BALANCE, P = PAYABLE, L = OVERDRAFT LIMIT.
088900*-----------------------------------------------------------------
089000 4100-TEST-OVERDRAFT-OK.
089100     MOVE "N"                    TO  WS-PAY-OK-SW.
089200     IF  NOT CRED-OVERDRAFT-YES
089300         IF  CUST-BALANCE >= ORD-PAYABLE-AMOUNT
089400             MOVE "Y"            TO  WS-PAY-OK-SW
089500         END-IF
089600     ELSE
089700         IF  CRED-OVERDRAFT-LIMIT = -1
089800             MOVE "Y"            TO  WS-PAY-OK-SW
089900         ELSE
090000             COMPUTE WS-OVERDRAFT-TEST =
090100                     CUST-BALANCE + CRED-OVERDRAFT-LIMIT
090200             IF  WS-OVERDRAFT-TEST >= ORD-PAYABLE-AMOUNT
090300                 MOVE "Y"        TO  WS-PAY-OK-SW
090400             END-IF
090500         END-IF
090600     END-IF.
090700*-----------------------------------------------------------------
090800* NEVER DOWNGRADE - ONLY MOVE THE LEVEL UP WHEN A HIGHER
090900* THRESHOLD IS NEWLY MET.
091000*-----------------------------------------------------------------
091100 4200-UPGRADE-CREDIT-LEVEL.
091200     EVALUATE TRUE
091300         WHEN CUST-TOTAL-CONSUMPTION >= 10000
091400             IF  CUST-CREDIT-LEVEL < 5
091500                 MOVE 5          TO  CUST-CREDIT-LEVEL
091600             END-IF
091700         WHEN CUST-TOTAL-CONSUMPTION >= 5000
091800             IF  CUST-CREDIT-LEVEL < 4
091900                 MOVE 4          TO  CUST-CREDIT-LEVEL
092000             END-IF
092100         WHEN CUST-TOTAL-CONSUMPTION >= 2000
092200             IF  CUST-CREDIT-LEVEL < 3
092300                 MOVE 3          TO  CUST-CREDIT-LEVEL
092400             END-IF
092500         WHEN CUST-TOTAL-CONSUMPTION >= 500
092600             IF  CUST-CREDIT-LEVEL < 2
092700                 MOVE 2          TO  CUST-CREDIT-LEVEL
092800             END-IF
092900         WHEN OTHER
093000             CONTINUE
093100     END-EVALUATE.
093200*-----------------------------------------------------------------
093300* SCAN THE CUSTOMER-REQUEST FILE BY THE ORDER ALTERNATE KEY FOR
093400* PENDING REQUESTS, CONVERTING EACH TO AN OFFICIAL SHORTAGE
093500* RECORD VIA SHORTAGE-REGISTER (U5).
093600*-----------------------------------------------------------------
093700 4300-CONVERT-CUST-REQUESTS.
093800     MOVE ORD-ID                 TO  CRQ-ORDER-ID.
093900     START CUSTOMER-REQUEST-FILE
094000             KEY IS NOT LESS THAN CRQ-ORDER-ID
094100         INVALID KEY GO TO 4300-CONVERT-CUST-REQUESTS-EXIT
094200     END-START.
094300 4310-CONVERT-CUST-REQUESTS-LOOP.
094400     READ CUSTOMER-REQUEST-FILE NEXT RECORD
094500         KEY IS CRQ-ORDER-ID
094600         AT END      GO TO 4300-CONVERT-CUST-REQUESTS-EXIT
094700     END-READ.
094800     IF  CRQ-ORDER-ID NOT = ORD-ID
094900         GO TO 4300-CONVERT-CUST-REQUESTS-EXIT
095000     END-IF.
095100     IF  CRQ-STAT-PENDING
095200         MOVE CRQ-BOOK-ID        TO  LS-BOOK-ID
095300         MOVE CRQ-REQUESTED-QTY  TO  LS-REQUIRED-QTY
095400         MOVE WS-SYS-DATE-4      TO  LS-REG-DATE
095500         MOVE "CUSTOMER_REQUEST" TO  LS-SOURCE
095600         MOVE CRQ-CUSTOMER-ID    TO  LS-CUSTOMER-ID
095700         MOVE 1                  TO  LS-PRIORITY
095800         CALL "SHORTAGE-REGISTER" USING LS-SHORTAGE-PARMS
095900         MOVE LS-RECORD-ID       TO  CRQ-RELATED-OOS-ID
096000         SET CRQ-STAT-ACCEPTED   TO  TRUE
096100         MOVE "Y"                TO  CRQ-PAID-FLAG
096200         REWRITE CUSTOMER-REQUEST-RECORD
096300             INVALID KEY
096400                 DISPLAY "DAILY-BATCH - CUST-REQUEST REWRITE "
096500                         "FAILED " WS-CRQ-STATUS
096600         END-REWRITE
096700         ADD 1                   TO  WS-SHORTAGES-RAISED
096800     END-IF.
096900     GO TO 4310-CONVERT-CUST-REQUESTS-LOOP.
097000 4300-CONVERT-CUST-REQUESTS-EXIT.
097100     EXIT.
097200******************************************************************
097300* U3 SHIPMENT - VALIDATE ELIGIBILITY, CHECK AND DEDUCT STOCK PER
097400*    BOOK, WRITE THE SHIPMENT HEADER AND LINES, UPDATE ORDER
097500*    LINES, MOVE THE ORDER TO DELIVERING, RAISE LOW-STOCK
097600*    SHORTAGES.
097700*-----------------------------------------------------------------
097800 5000-SHIP-ORDER.
097900     MOVE "SHIP"                 TO  RPT-DET-CODE.
098000     MOVE TRS-ORDER-ID           TO  ORD-ID  WS-DISP-KEY
098100                                    RPT-DET-KEY.
098200     READ ORDER-FILE
098300         INVALID KEY
098400             MOVE "R"            TO  WS-DISP-CODE
098500             MOVE "ORDER NOT FOUND" TO WS-DISP-REASON
098600             GO TO 5000-SHIP-ORDER-EXIT
098700     END-READ.
098800     IF  ORD-STAT-PENDING-SHIP OR ORD-STAT-DELIVERING
098900         CONTINUE
099000     ELSE
099100         MOVE ORD-CUST-ID        TO  CUST-ID
099200         READ CUSTOMER-FILE
099300             INVALID KEY
099400                 MOVE "R"        TO  WS-DISP-CODE
099500                 MOVE "CUSTOMER NOT FOUND" TO WS-DISP-REASON
099600                 GO TO 5000-SHIP-ORDER-EXIT
099700         END-READ
099800         MOVE CUST-CREDIT-LEVEL  TO  CRED-LEVEL-ID
099900         READ CREDIT-FILE
100000             INVALID KEY
100100                 MOVE "R"        TO  WS-DISP-CODE
100200                 MOVE "CREDIT LEVEL NOT FOUND" TO WS-DISP-REASON
100300                 GO TO 5000-SHIP-ORDER-EXIT
100400         END-READ
100500         IF  NOT CRED-OVERDRAFT-YES
100600             MOVE "R"            TO  WS-DISP-CODE
100700             MOVE "ORDER NOT PAID - NO SHIP PRIVILEGE"
100800                                 TO  WS-DISP-REASON
100900             GO TO 5000-SHIP-ORDER-EXIT
101000         END-IF
101100     END-IF.
101200     PERFORM 5100-VALIDATE-SHIP-LINES.
101300     IF  NOT WS-SHIP-IS-OK
101400         GO TO 5000-SHIP-ORDER-EXIT
101500     END-IF.
101600     ADD 1                       TO  WS-NEXT-SHP-ID.
101700     MOVE WS-NEXT-SHP-ID         TO  SHP-ID.
101800     MOVE ORD-ID                 TO  SHP-ORDER-ID.
101900     MOVE WS-SYS-DATE-4          TO  SHP-TS(1:8).
102000     MOVE ZEROS                  TO  SHP-TS(9:6).
102100     MOVE TRS-CARRIER            TO  SHP-CARRIER.
102200     MOVE TRS-TRACKING-NO        TO  SHP-TRACKING-NO.
102300     SET SHP-STAT-SHIPPED        TO  TRUE.
102400     MOVE TRS-OPERATOR           TO  SHP-OPERATOR.
102500     WRITE SHIPMENT-RECORD
102600         INVALID KEY
102700             DISPLAY "DAILY-BATCH - SHIPMENT WRITE FAILED "
102800                     WS-SHP-STATUS
102900     END-WRITE.
103000     PERFORM 5300-UPDATE-ORDER-LINES.
103100     PERFORM 5200-DEDUCT-STOCK-PER-BOOK.
103200     SET ORD-STAT-DELIVERING     TO  TRUE.
103300     MOVE WS-SYS-DATE-4          TO  ORD-DELIVERY-TS(1:8).
103400     MOVE ZEROS                  TO  ORD-DELIVERY-TS(9:6).
103500     REWRITE ORDER-RECORD
103600         INVALID KEY
103700             DISPLAY "DAILY-BATCH - ORDER REWRITE FAILED "
103800                     WS-ORD-STATUS
103900     END-REWRITE.
104000     ADD 1                       TO  WS-SHIPMENTS-CNT.
104100 5000-SHIP-ORDER-EXIT.
104200     EXIT.
104300*-----------------------------------------------------------------
104400* PER LINE: REQUESTED MUST NOT EXCEED ORDERED-MINUS-SHIPPED.
104500* PER BOOK (SUMMED ACROSS LINES): STOCK MUST COVER THE NEED.
104600*-----------------------------------------------------------------
104700 5100-VALIDATE-SHIP-LINES.
104800     MOVE "Y"                    TO  WS-SHIP-OK-SW.
104900     MOVE ZERO                   TO  WS-LINE-CNT.
105000     MOVE ZERO                   TO  WS-BD-CNT.
105100     PERFORM 5110-VALIDATE-ONE-SHIP-LINE
105200         THRU 5110-VALIDATE-ONE-SHIP-LINE-EXIT
105300         VARYING WS-LINE-SUB FROM 1 BY 1
105400             UNTIL WS-LINE-SUB > TRS-LINE-COUNT.
105500     IF  WS-LINE-CNT = ZERO
105600         MOVE "N"                TO  WS-SHIP-OK-SW
105700     END-IF.
105800     IF  WS-SHIP-IS-OK
105900         PERFORM 5120-CHECK-BOOK-STOCK-TOTAL
106000             THRU 5120-CHECK-BOOK-STOCK-TOTAL-EXIT
106100             VARYING WS-BD-SUB FROM 1 BY 1
106200                 UNTIL WS-BD-SUB > WS-BD-CNT
106300     END-IF.
106400     IF  NOT WS-SHIP-IS-OK
106500         MOVE "R"                TO  WS-DISP-CODE
106600         MOVE "SHIP LINE OR STOCK VALIDATION FAILED"
106700                                 TO  WS-DISP-REASON
106800     END-IF.
106900*-----------------------------------------------------------------
107000* PER LINE ONLY - ORDER-ITEM EXISTS AND REQUESTED QTY DOES NOT
107100* EXCEED ORDERED-MINUS-SHIPPED.  THE BOOK'S STOCK IS NOT TESTED
107200* HERE - LINES AGAINST THE SAME BOOK ARE ACCUMULATED INTO
107300* WS-BOOK-DEMAND-TABLE AND CHECKED TOGETHER BY 5120 BELOW.
107400*-----------------------------------------------------------------
107500 5110-VALIDATE-ONE-SHIP-LINE.
107600     IF  TRS-SHIP-QTY(WS-LINE-SUB) = ZERO
107700         GO TO 5110-VALIDATE-ONE-SHIP-LINE-EXIT
107800     END-IF.
107900     ADD 1                       TO  WS-LINE-CNT.
108000     MOVE TRS-ORDER-ITEM-ID(WS-LINE-SUB)    TO  ITM-ORDER-ITEM-ID.
108100     READ ORDER-ITEM-FILE
108200         INVALID KEY
108300             MOVE "N"            TO  WS-SHIP-OK-SW
108400     END-READ.
108500     IF  NOT WS-SHIP-IS-OK
108600         GO TO 5110-VALIDATE-ONE-SHIP-LINE-EXIT
108700     END-IF.
108800     COMPUTE WS-AVAIL-TO-SHIP = ITM-QUANTITY - ITM-SHIPPED-QTY.
108900     IF  TRS-SHIP-QTY(WS-LINE-SUB) > WS-AVAIL-TO-SHIP
109000         MOVE "N"                TO  WS-SHIP-OK-SW
109100     END-IF.
109200     MOVE ITM-BOOK-ID            TO  INV-BOOK-ID.
109300     READ INVENTORY-FILE
109400         INVALID KEY
109500             MOVE "N"            TO  WS-SHIP-OK-SW
109600     END-READ.
109700     IF  NOT WS-SHIP-IS-OK
109800         GO TO 5110-VALIDATE-ONE-SHIP-LINE-EXIT
109900     END-IF.
110000     PERFORM 5115-ACCUMULATE-BOOK-DEMAND
110100         THRU 5115-ACCUMULATE-BOOK-DEMAND-EXIT.
110200 5110-VALIDATE-ONE-SHIP-LINE-EXIT.
110300     EXIT.
110400*-----------------------------------------------------------------
110500* JOIN THIS LINE'S REQUESTED QUANTITY TO ITS BOOK'S RUNNING
110600* DEMAND ENTRY - A SECOND LINE AGAINST A BOOK ALREADY SEEN ADDS
110700* TO THE SAME ENTRY INSTEAD OF OPENING A NEW ONE.
110800*-----------------------------------------------------------------
110900 5115-ACCUMULATE-BOOK-DEMAND.
111000     MOVE "N"                    TO  WS-BD-FOUND-SW.
111100     MOVE ZERO                   TO  WS-BD-FOUND-SUB.
111200     PERFORM 5116-FIND-BOOK-DEMAND-ENTRY
111300         THRU 5116-FIND-BOOK-DEMAND-ENTRY-EXIT
111400         VARYING WS-BD-SUB FROM 1 BY 1
111500             UNTIL WS-BD-SUB > WS-BD-CNT.
111600     IF  WS-BD-FOUND
111700         ADD TRS-SHIP-QTY(WS-LINE-SUB)
111800             TO  WS-BD-QTY(WS-BD-FOUND-SUB)
111900     ELSE
112000         ADD 1                   TO  WS-BD-CNT
112100         MOVE INV-BOOK-ID        TO  WS-BD-BOOK-ID(WS-BD-CNT)
112200         MOVE TRS-SHIP-QTY(WS-LINE-SUB)
112300             TO  WS-BD-QTY(WS-BD-CNT)
112400     END-IF.
112500 5115-ACCUMULATE-BOOK-DEMAND-EXIT.
112600     EXIT.
112700*-----------------------------------------------------------------
112800 5116-FIND-BOOK-DEMAND-ENTRY.
112900     IF  WS-BD-FOUND
113000         GO TO 5116-FIND-BOOK-DEMAND-ENTRY-EXIT
113100     END-IF.
113200     IF  WS-BD-BOOK-ID(WS-BD-SUB) = INV-BOOK-ID
113300         MOVE "Y"                TO  WS-BD-FOUND-SW
113400         MOVE WS-BD-SUB          TO  WS-BD-FOUND-SUB
113500     END-IF.
113600 5116-FIND-BOOK-DEMAND-ENTRY-EXIT.
113700     EXIT.
113800*-----------------------------------------------------------------
113900* PER BOOK (SUMMED ACROSS ALL SHIP LINES FOR THAT BOOK): STOCK
114000* MUST COVER THE TOTAL NEED, OR THE WHOLE SHIPMENT TRANSACTION
114100* IS REJECTED.
114200*-----------------------------------------------------------------
114300 5120-CHECK-BOOK-STOCK-TOTAL.
114400     MOVE WS-BD-BOOK-ID(WS-BD-SUB)   TO  INV-BOOK-ID.
114500     READ INVENTORY-FILE
114600         INVALID KEY
114700             MOVE "N"            TO  WS-SHIP-OK-SW
114800             GO TO 5120-CHECK-BOOK-STOCK-TOTAL-EXIT
114900     END-READ.
115000     IF  INV-QUANTITY < WS-BD-QTY(WS-BD-SUB)
115100         MOVE "N"                TO  WS-SHIP-OK-SW
115200     END-IF.
115300 5120-CHECK-BOOK-STOCK-TOTAL-EXIT.
115400     EXIT.
115500*-----------------------------------------------------------------
115600* DEDUCT STOCK PER BOOK, RAISE A LOW-STOCK SHORTAGE WHEN THE
115700* DEDUCTION DRIVES STOCK BELOW SAFETY STOCK.
115800*-----------------------------------------------------------------
115900 5200-DEDUCT-STOCK-PER-BOOK.
116000     PERFORM 5210-DEDUCT-ONE-LINE THRU 5210-DEDUCT-ONE-LINE-EXIT
116100         VARYING WS-LINE-SUB FROM 1 BY 1
116200             UNTIL WS-LINE-SUB > TRS-LINE-COUNT.
116300*-----------------------------------------------------------------
116400 5210-DEDUCT-ONE-LINE.
116500     IF  TRS-SHIP-QTY(WS-LINE-SUB) = ZERO
116600         GO TO 5210-DEDUCT-ONE-LINE-EXIT
116700     END-IF.
116800     MOVE TRS-ORDER-ITEM-ID(WS-LINE-SUB)    TO  ITM-ORDER-ITEM-ID.
116900     READ ORDER-ITEM-FILE
117000         INVALID KEY CONTINUE
117100     END-READ.
117200     MOVE ITM-BOOK-ID            TO  INV-BOOK-ID.
117300     READ INVENTORY-FILE
117400         INVALID KEY CONTINUE
117500     END-READ.
117600     SUBTRACT TRS-SHIP-QTY(WS-LINE-SUB) FROM INV-QUANTITY.
117700     REWRITE INVENTORY-RECORD
117800         INVALID KEY
117900             DISPLAY "DAILY-BATCH - INVENTORY REWRITE "
118000                     "FAILED " WS-INV-STATUS
118100     END-REWRITE.
118200     ADD TRS-SHIP-QTY(WS-LINE-SUB)   TO  WS-SHIPMENTS-QTY.
118300     ADD TRS-SHIP-QTY(WS-LINE-SUB)   TO  WS-TOTAL-UNITS-SHIPPED.
118400     MOVE TRS-SHIP-QTY(WS-LINE-SUB)  TO  WS-DISP-AMOUNT.
118500     IF  INV-SAFETY-STOCK > ZERO
118600         AND INV-QUANTITY < INV-SAFETY-STOCK
118700         MOVE INV-BOOK-ID            TO  LS-BOOK-ID
118800         COMPUTE LS-REQUIRED-QTY =
118900                 INV-SAFETY-STOCK - INV-QUANTITY
119000         MOVE WS-SYS-DATE-4          TO  LS-REG-DATE
119100         MOVE "LOW_STOCK"            TO  LS-SOURCE
119200         MOVE ZERO                   TO  LS-CUSTOMER-ID
119300         MOVE 1                      TO  LS-PRIORITY
119400         CALL "SHORTAGE-REGISTER" USING LS-SHORTAGE-PARMS
119500         ADD 1                       TO  WS-SHORTAGES-RAISED
119600     END-IF.
119700 5210-DEDUCT-ONE-LINE-EXIT.
119800     EXIT.
119900*-----------------------------------------------------------------
120000* UPDATE EACH SHIPPED LINE'S CUMULATIVE SHIPPED QUANTITY AND
120100* STATUS, AND WRITE THE MATCHING SHIPMENT-ITEM RECORD.
120200*-----------------------------------------------------------------
120300 5300-UPDATE-ORDER-LINES.
120400     PERFORM 5310-UPDATE-ONE-LINE THRU 5310-UPDATE-ONE-LINE-EXIT
120500         VARYING WS-LINE-SUB FROM 1 BY 1
120600             UNTIL WS-LINE-SUB > TRS-LINE-COUNT.
120700*-----------------------------------------------------------------
120800 5310-UPDATE-ONE-LINE.
120900     IF  TRS-SHIP-QTY(WS-LINE-SUB) = ZERO
121000         GO TO 5310-UPDATE-ONE-LINE-EXIT
121100     END-IF.
121200     MOVE TRS-ORDER-ITEM-ID(WS-LINE-SUB)     TO  ITM-ORDER-ITEM-ID.
121300     READ ORDER-ITEM-FILE
121400         INVALID KEY CONTINUE
121500     END-READ.
121600     ADD TRS-SHIP-QTY(WS-LINE-SUB)   TO  ITM-SHIPPED-QTY.
121700     IF  ITM-SHIPPED-QTY >= ITM-QUANTITY
121800         SET ITM-STAT-SHIPPED        TO  TRUE
121900     ELSE
122000         SET ITM-STAT-PART-SHIPPED   TO  TRUE
122100     END-IF.
122200     REWRITE ORDER-ITEM-RECORD
122300         INVALID KEY
122400             DISPLAY "DAILY-BATCH - ORDER-ITEM REWRITE "
122500                     "FAILED " WS-ITM-STATUS
122600     END-REWRITE.
122700     ADD 1                       TO  WS-NEXT-SHI-ID.
122800     MOVE WS-NEXT-SHI-ID         TO  SHI-ID.
122900     MOVE SHP-ID                 TO  SHI-SHIPMENT-ID.
123000     MOVE ITM-ORDER-ITEM-ID      TO  SHI-ORDER-ITEM-ID.
123100     MOVE TRS-SHIP-QTY(WS-LINE-SUB)  TO  SHI-SHIP-QTY.
123200     MOVE ZERO                   TO  SHI-RECEIVED-QTY.
123300     WRITE SHIPMENT-ITEM-RECORD
123400         INVALID KEY
123500             DISPLAY "DAILY-BATCH - SHIPMENT-ITEM WRITE "
123600                     "FAILED " WS-SHI-STATUS
123700     END-WRITE.
123800 5310-UPDATE-ONE-LINE-EXIT.
123900     EXIT.
124000******************************************************************
124100* U4 RECEIPT-CONFIRM - APPLY RECEIVED QUANTITIES TO ORDER LINES,
124200*    DRAINING SHIPMENT LINES OLDEST-FIRST, COMPLETING THE ORDER
124300*    WHEN EVERY LINE IS FULLY RECEIVED.
124400*-----------------------------------------------------------------
124500 6000-RECEIVE-ORDER.
124600     MOVE "RECV"                 TO  RPT-DET-CODE.
124700     MOVE TRC-ORDER-ID           TO  ORD-ID  WS-DISP-KEY
124800                                    RPT-DET-KEY.
124900     READ ORDER-FILE
125000         INVALID KEY
125100             MOVE "R"            TO  WS-DISP-CODE
125200             MOVE "ORDER NOT FOUND" TO WS-DISP-REASON
125300             GO TO 6000-RECEIVE-ORDER-EXIT
125400     END-READ.
125500     IF  NOT (ORD-STAT-DELIVERING)
125600         MOVE "R"                TO  WS-DISP-CODE
125700         MOVE "ORDER NOT IN DELIVERING STATUS"
125800                                 TO  WS-DISP-REASON
125900         GO TO 6000-RECEIVE-ORDER-EXIT
126000     END-IF.
126100     MOVE "Y"                    TO  WS-FOUND-SW.
126200     PERFORM 6100-DRAIN-SHIPMENT-LINES
126300         THRU 6100-DRAIN-SHIPMENT-LINES-EXIT
126400         VARYING WS-LINE-SUB FROM 1 BY 1
126500             UNTIL WS-LINE-SUB > TRC-LINE-COUNT.
126600     MOVE ORD-ID                 TO  ITM-ORDER-ID.
126700     START ORDER-ITEM-FILE KEY IS NOT LESS THAN ITM-ORDER-ID
126800         INVALID KEY MOVE "N"    TO  WS-FOUND-SW.
126900     MOVE "Y"                    TO  WS-FOUND-SW.
127000     MOVE "Y"                    TO  WS-ALL-RCVD-SW.
127100     PERFORM 6200-CHECK-ORDER-COMPLETE
127200         THRU 6200-CHECK-ORDER-COMPLETE-EXIT
127300         UNTIL NOT WS-RECORD-FOUND.
127400     PERFORM 6210-SET-ORDER-COMPLETE-IF-DONE
127500         THRU 6210-SET-ORDER-COMPLETE-IF-DONE-EXIT.
127600     IF  WS-DISP-ACCEPTED
127700         ADD 1                   TO  WS-RECEIPTS-CNT
127800     END-IF.
127900 6000-RECEIVE-ORDER-EXIT.
128000     EXIT.
128100*-----------------------------------------------------------------
128200* ONE ORDER LINE'S RECEIPT - VALIDATE AGAINST SHIPPED-MINUS-
128300* RECEIVED, DRAIN THE OLDEST OPEN SHIPMENT LINES FIRST (ASCENDING
128400* SHI-ID VIA THE ORDER-ITEM ALTERNATE KEY GIVES FIFO ORDER SINCE
128500* SHI-ID IS ASSIGNED IN WRITE SEQUENCE).
128600*-----------------------------------------------------------------
128700 6100-DRAIN-SHIPMENT-LINES.
128800     IF  TRC-RECEIVED-QTY(WS-LINE-SUB) = ZERO
128900         GO TO 6100-DRAIN-SHIPMENT-LINES-EXIT
129000     END-IF.
129100     MOVE TRC-ORDER-ITEM-ID(WS-LINE-SUB)  TO  ITM-ORDER-ITEM-ID.
129200     READ ORDER-ITEM-FILE
129300         INVALID KEY
129400             MOVE "R"            TO  WS-DISP-CODE
129500             MOVE "ORDER LINE NOT FOUND" TO WS-DISP-REASON
129600             GO TO 6100-DRAIN-SHIPMENT-LINES-EXIT
129700     END-READ.
129800     COMPUTE WS-AVAIL-TO-RECEIVE =
129900             ITM-SHIPPED-QTY - ITM-RECEIVED-QTY.
130000     IF  TRC-RECEIVED-QTY(WS-LINE-SUB) > WS-AVAIL-TO-RECEIVE
130100         MOVE "R"                TO  WS-DISP-CODE
130200         MOVE "RECEIPT EXCEEDS SHIPPED AMOUNT"
130300                                 TO  WS-DISP-REASON
130400         GO TO 6100-DRAIN-SHIPMENT-LINES-EXIT
130500     END-IF.
130600     MOVE TRC-RECEIVED-QTY(WS-LINE-SUB)  TO  WS-REMAINING-TO-DRAIN.
130700     MOVE ITM-ORDER-ITEM-ID      TO  SHI-ORDER-ITEM-ID.
130800     START SHIPMENT-ITEM-FILE
130900             KEY IS NOT LESS THAN SHI-ORDER-ITEM-ID
131000         INVALID KEY GO TO 6100-DRAIN-SHIPMENT-LINES-EXIT
131100     END-START.
131200 6110-DRAIN-NEXT-LINE.
131300     IF  WS-REMAINING-TO-DRAIN = ZERO
131400         GO TO 6100-DRAIN-SHIPMENT-LINES-CONT
131500     END-IF.
131600     READ SHIPMENT-ITEM-FILE NEXT RECORD
131700         KEY IS SHI-ORDER-ITEM-ID
131800         AT END      GO TO 6100-DRAIN-SHIPMENT-LINES-CONT
131900     END-READ.
132000     IF  SHI-ORDER-ITEM-ID NOT = ITM-ORDER-ITEM-ID
132100         GO TO 6100-DRAIN-SHIPMENT-LINES-CONT
132200     END-IF.
132300     IF  SHI-RECEIVED-QTY < SHI-SHIP-QTY
132400         COMPUTE WS-DRAIN-THIS-LINE =
132500                 SHI-SHIP-QTY - SHI-RECEIVED-QTY
132600         IF  WS-DRAIN-THIS-LINE > WS-REMAINING-TO-DRAIN
132700             MOVE WS-REMAINING-TO-DRAIN TO WS-DRAIN-THIS-LINE
132800         END-IF
132900         ADD WS-DRAIN-THIS-LINE TO  SHI-RECEIVED-QTY
133000         SUBTRACT WS-DRAIN-THIS-LINE FROM WS-REMAINING-TO-DRAIN
133100         REWRITE SHIPMENT-ITEM-RECORD
133200             INVALID KEY
133300                 DISPLAY "DAILY-BATCH - SHIPMENT-ITEM REWRITE "
133400                         "FAILED " WS-SHI-STATUS
133500         END-REWRITE
133600     END-IF.
133700     GO TO 6110-DRAIN-NEXT-LINE.
133800 6100-DRAIN-SHIPMENT-LINES-CONT.
133900     ADD TRC-RECEIVED-QTY(WS-LINE-SUB)   TO  ITM-RECEIVED-QTY.
134000     IF  ITM-RECEIVED-QTY >= ITM-QUANTITY
134100         SET ITM-STAT-RECEIVED  TO  TRUE
134200     ELSE
134300         SET ITM-STAT-PART-SHIPPED TO TRUE
134400     END-IF.
134500     REWRITE ORDER-ITEM-RECORD
134600         INVALID KEY
134700             DISPLAY "DAILY-BATCH - ORDER-ITEM REWRITE FAILED "
134800                     WS-ITM-STATUS
134900     END-REWRITE.
135000     ADD TRC-RECEIVED-QTY(WS-LINE-SUB) TO WS-RECEIPTS-QTY.
135100     ADD TRC-RECEIVED-QTY(WS-LINE-SUB)
135200                                 TO  WS-TOTAL-UNITS-RECEIVED.
135300     MOVE TRC-RECEIVED-QTY(WS-LINE-SUB) TO WS-DISP-AMOUNT.
135400 6100-DRAIN-SHIPMENT-LINES-EXIT.
135500     EXIT.
135600*-----------------------------------------------------------------
135700* ONE PASS OVER THE ORDER'S LINES - IF ANY LINE IS NOT RECEIVED,
135800* THE ORDER STAYS DELIVERING; ALL RECEIVED MOVES IT TO COMPLETED.
135900*-----------------------------------------------------------------
136000 6200-CHECK-ORDER-COMPLETE.
136100     READ ORDER-ITEM-FILE NEXT RECORD
136200         KEY IS ITM-ORDER-ID
136300         AT END      MOVE "N"    TO  WS-FOUND-SW
136400                     GO TO 6200-CHECK-ORDER-COMPLETE-EXIT
136500     END-READ.
136600     IF  ITM-ORDER-ID NOT = ORD-ID
136700         MOVE "N"                TO  WS-FOUND-SW
136800         GO TO 6200-CHECK-ORDER-COMPLETE-EXIT
136900     END-IF.
137000     IF  NOT ITM-STAT-RECEIVED
137100         MOVE "N"                TO  WS-ALL-RCVD-SW
137200     END-IF.
137300 6200-CHECK-ORDER-COMPLETE-EXIT.
137400     EXIT.
137500*-----------------------------------------------------------------
137600* ONCE THE ITEM SCAN ABOVE HAS SEEN EVERY LINE OF THE ORDER, MOVE
137700* IT TO COMPLETED WHEN NO LINE WAS LEFT SHORT OF FULLY RECEIVED.
137800*-----------------------------------------------------------------
137900 6210-SET-ORDER-COMPLETE-IF-DONE.
138000     IF  NOT WS-ALL-LINES-RECEIVED
138100         GO TO 6210-SET-ORDER-COMPLETE-IF-DONE-EXIT
138200     END-IF.
138300     READ ORDER-FILE
138400         INVALID KEY CONTINUE
138500     END-READ.
138600     SET ORD-STAT-COMPLETED      TO  TRUE.
138700     REWRITE ORDER-RECORD
138800         INVALID KEY
138900             DISPLAY "DAILY-BATCH - ORDER REWRITE FAILED "
139000                     WS-ORD-STATUS
139100     END-REWRITE.
139200 6210-SET-ORDER-COMPLETE-IF-DONE-EXIT.
139300     EXIT.
139400*-----------------------------------------------------------------
139500******************************************************************
139600* U6 PURCHASE-CREATE - BUILD ONE PURCHASE ORDER FROM A SET OF
139700*    PENDING SHORTAGE RECORDS FOR ONE SUPPLIER, PRICED FROM THE
139800*    SUPPLY CATALOGUE.
139900*-----------------------------------------------------------------
140000 7000-CREATE-PURCHASE-ORDER.
140100     MOVE "PORD"                 TO  RPT-DET-CODE.
140200     MOVE ZERO                   TO  WS-PO-EST-AMOUNT.
140300     MOVE "Y"                    TO  WS-VALID-SW.
140400     IF  TRQ-OOS-COUNT = ZERO
140500         MOVE "R"                TO  WS-DISP-CODE
140600         MOVE "EMPTY SHORTAGE LIST" TO WS-DISP-REASON
140700         GO TO 7000-CREATE-PURCHASE-ORDER-EXIT
140800     END-IF.
140900     PERFORM 7010-VALIDATE-ONE-SHORTAGE
141000         THRU 7010-VALIDATE-ONE-SHORTAGE-EXIT
141100         VARYING WS-LINE-SUB FROM 1 BY 1
141200             UNTIL WS-LINE-SUB > TRQ-OOS-COUNT.
141300     IF  WS-VALID-SW = "N"
141400         GO TO 7000-CREATE-PURCHASE-ORDER-REJECT
141500     END-IF.
141600     ADD 1                       TO  WS-NEXT-PO-ID.
141700     MOVE WS-NEXT-PO-ID          TO  PO-ID.
141800     MOVE TRQ-SUPPLIER-ID        TO  PO-SUPPLIER-ID.
141900     MOVE WS-SYS-DATE-4          TO  PO-CREATE-DATE.
142000     MOVE TRQ-EXPECTED-DATE      TO  PO-EXPECTED-DATE.
142100     MOVE TRQ-BUYER              TO  PO-BUYER.
142200     SET PO-STAT-ISSUED          TO  TRUE.
142300     PERFORM 7100-PRICE-PURCHASE-LINE
142400         VARYING WS-LINE-SUB FROM 1 BY 1
142500             UNTIL WS-LINE-SUB > TRQ-OOS-COUNT.
142600     MOVE WS-PO-EST-AMOUNT       TO  PO-ESTIMATED-AMOUNT.
142700     WRITE PURCHASE-ORDER-RECORD
142800         INVALID KEY
142900             DISPLAY "DAILY-BATCH - PURCHASE-ORDER WRITE "
143000                     "FAILED " WS-PO-STATUS
143100     END-WRITE.
143200     ADD 1                       TO  WS-PURCHASES-CNT.
143300     ADD WS-PO-EST-AMOUNT        TO  WS-PURCHASES-AMT.
143400     MOVE PO-ID                  TO  RPT-DET-KEY  WS-DISP-KEY.
143500     MOVE WS-PO-EST-AMOUNT       TO  WS-DISP-AMOUNT.
143600     GO TO 7000-CREATE-PURCHASE-ORDER-EXIT.
143700 7000-CREATE-PURCHASE-ORDER-REJECT.
143800     MOVE "R"                    TO  WS-DISP-CODE.
143900     MOVE "SHORTAGE RECORD INVALID OR NO SUPPLY PRICE"
144000                                 TO  WS-DISP-REASON.
144100 7000-CREATE-PURCHASE-ORDER-EXIT.
144200     EXIT.
144300*-----------------------------------------------------------------
144400* VALIDATES ONE SHORTAGE LINE OF THE INCOMING PURCHASE-CREATE
144500* TRANSACTION - THE SHORTAGE RECORD MUST STILL BE PENDING AND THE
144600* SUPPLIER NAMED ON THE TRANSACTION MUST STOCK THE BOOK.  STOPS
144700* AT THE FIRST BAD LINE - WS-VALID-SW IS TESTED BY THE CALLER.
144800*-----------------------------------------------------------------
144900 7010-VALIDATE-ONE-SHORTAGE.
145000     MOVE TRQ-OOS-ID(WS-LINE-SUB)    TO  OOS-RECORD-ID.
145100     READ SHORTAGE-FILE
145200         INVALID KEY
145300             MOVE "N"        TO  WS-VALID-SW
145400     END-READ.
145500     IF  WS-VALID-SW = "N"
145600         GO TO 7010-VALIDATE-ONE-SHORTAGE-EXIT
145700     END-IF.
145800     IF  NOT OOS-STAT-PENDING
145900         MOVE "N"            TO  WS-VALID-SW
146000         GO TO 7010-VALIDATE-ONE-SHORTAGE-EXIT
146100     END-IF.
146200     MOVE TRQ-SUPPLIER-ID    TO  SUP-SUPPLIER-ID.
146300     MOVE OOS-BOOK-ID        TO  SUP-BOOK-ID.
146400     READ SUPPLY-FILE
146500         INVALID KEY
146600             MOVE "N"        TO  WS-VALID-SW
146700     END-READ.
146800 7010-VALIDATE-ONE-SHORTAGE-EXIT.
146900     EXIT.
147000*-----------------------------------------------------------------
147100* ONE SHORTAGE RECORD BECOMES ONE PURCHASE-ORDER LINE; THE
147200* SOURCE SHORTAGE RECORD MOVES TO PURCHASING.
147300*-----------------------------------------------------------------
147400 7100-PRICE-PURCHASE-LINE.
147500     MOVE TRQ-OOS-ID(WS-LINE-SUB)    TO  OOS-RECORD-ID.
147600     READ SHORTAGE-FILE
147700         INVALID KEY CONTINUE
147800     END-READ.
147900     MOVE TRQ-SUPPLIER-ID        TO  SUP-SUPPLIER-ID.
148000     MOVE OOS-BOOK-ID            TO  SUP-BOOK-ID.
148100     READ SUPPLY-FILE
148200         INVALID KEY CONTINUE
148300     END-READ.
148400     MOVE PO-ID                  TO  POI-PO-ID.
148500     MOVE OOS-BOOK-ID            TO  POI-BOOK-ID.
148600     MOVE OOS-REQUIRED-QTY       TO  POI-QTY.
148700     MOVE SUP-PRICE              TO  POI-PRICE.
148800     MOVE OOS-RECORD-ID          TO  POI-RELATED-OOS-ID.
148900     WRITE PURCHASE-ITEM-RECORD
149000         INVALID KEY
149100             DISPLAY "DAILY-BATCH - PURCHASE-ITEM WRITE FAILED "
149200                     WS-POI-STATUS
149300     END-WRITE.
149400     COMPUTE WS-PO-EST-AMOUNT = WS-PO-EST-AMOUNT
149500             + (SUP-PRICE * OOS-REQUIRED-QTY).
149600     SET OOS-STAT-PURCHASING     TO  TRUE.
149700     REWRITE SHORTAGE-RECORD
149800         INVALID KEY
149900             DISPLAY "DAILY-BATCH - SHORTAGE REWRITE FAILED "
150000                     WS-OOS-STATUS
150100     END-REWRITE.
150200******************************************************************
150300* U7 GOODS-RECEIVE - ADD EACH LINE'S QUANTITY TO STOCK, COMPLETE
150400*    THE LINKED SHORTAGE RECORD (MERGING INTO A PRE-EXISTING
150500*    COMPLETED RECORD FOR THE SAME BOOK), COMPLETE THE PO.
150600*    IDEMPOTENT - AN ALREADY-COMPLETED PO IS SKIPPED.
150700*-----------------------------------------------------------------
150800 8000-RECEIVE-GOODS.
150900     MOVE "PORV"                 TO  RPT-DET-CODE.
151000     MOVE TRG-PO-ID              TO  PO-ID  WS-DISP-KEY
151100                                    RPT-DET-KEY.
151200     READ PURCHASE-ORDER-FILE
151300         INVALID KEY
151400             MOVE "R"            TO  WS-DISP-CODE
151500             MOVE "PURCHASE ORDER NOT FOUND" TO WS-DISP-REASON
151600             GO TO 8000-RECEIVE-GOODS-EXIT
151700     END-READ.
151800     IF  PO-STAT-COMPLETED
151900         MOVE "A"                TO  WS-DISP-CODE
152000         MOVE "ALREADY PROCESSED" TO WS-DISP-REASON
152100         GO TO 8000-RECEIVE-GOODS-EXIT
152200     END-IF.
152300     MOVE PO-ID                  TO  POI-PO-ID.
152400     MOVE "Y"                    TO  WS-FOUND-SW.
152500     START PURCHASE-ITEM-FILE KEY IS NOT LESS THAN POI-PO-ID
152600         INVALID KEY MOVE "N"    TO  WS-FOUND-SW.
152700     PERFORM 8100-COMPLETE-SHORTAGE-LINE
152800         UNTIL NOT WS-RECORD-FOUND.
152900     SET PO-STAT-COMPLETED       TO  TRUE.
153000     REWRITE PURCHASE-ORDER-RECORD
153100         INVALID KEY
153200             DISPLAY "DAILY-BATCH - PURCHASE-ORDER REWRITE "
153300                     "FAILED " WS-PO-STATUS
153400     END-REWRITE.
153500     ADD 1                       TO  WS-GOODS-RECV-CNT.
153600 8000-RECEIVE-GOODS-EXIT.
153700     EXIT.
153800*-----------------------------------------------------------------
153900* ONE PURCHASE-ITEM LINE - POST STOCK, THEN COMPLETE OR MERGE
154000* ITS LINKED SHORTAGE RECORD.
154100*-----------------------------------------------------------------
154200 8100-COMPLETE-SHORTAGE-LINE.
154300     READ PURCHASE-ITEM-FILE NEXT RECORD
154400         AT END      MOVE "N"    TO  WS-FOUND-SW
154500                     GO TO 8100-COMPLETE-SHORTAGE-LINE-EXIT
154600     END-READ.
154700     IF  POI-PO-ID NOT = PO-ID
154800         MOVE "N"                TO  WS-FOUND-SW
154900         GO TO 8100-COMPLETE-SHORTAGE-LINE-EXIT
155000     END-IF.
155100     MOVE POI-BOOK-ID            TO  INV-BOOK-ID.
155200     READ INVENTORY-FILE
155300         INVALID KEY CONTINUE
155400     END-READ.
155500     ADD POI-QTY                 TO  INV-QUANTITY.
155600     REWRITE INVENTORY-RECORD
155700         INVALID KEY
155800             DISPLAY "DAILY-BATCH - INVENTORY REWRITE FAILED "
155900                     WS-INV-STATUS
156000     END-REWRITE.
156100     ADD POI-QTY                 TO  WS-GOODS-RECV-QTY.
156200     ADD POI-QTY                 TO  WS-TOTAL-UNITS-RECEIVED.
156300     MOVE POI-QTY                TO  WS-DISP-AMOUNT.
156400     IF  POI-RELATED-OOS-ID NOT = ZERO
156500         MOVE POI-RELATED-OOS-ID TO  OOS-RECORD-ID
156600         READ SHORTAGE-FILE
156700             INVALID KEY CONTINUE
156800         END-READ
156900         MOVE OOS-BOOK-ID        TO  WS-DISP-KEY
157000         MOVE OOS-BOOK-ID        TO  SUP-BOOK-ID
157100         MOVE OOS-BOOK-ID        TO  LS-BOOK-ID
157200         SET OOS-STAT-COMPLETED  TO  TRUE
157300         MOVE OOS-RECORD-ID      TO  WS-SAVE-OOS-ID
157400         READ SHORTAGE-FILE
157500             KEY IS OOS-BOOK-STATUS-KEY
157600             INVALID KEY
157700                 MOVE WS-SAVE-OOS-ID TO  OOS-RECORD-ID
157800                 MOVE POI-BOOK-ID    TO  OOS-BOOK-ID
157900                 SET OOS-STAT-COMPLETED  TO  TRUE
158000                 REWRITE SHORTAGE-RECORD
158100                     INVALID KEY
158200                         DISPLAY "DAILY-BATCH - SHORTAGE "
158300                                 "REWRITE FAILED "
158400                                 WS-OOS-STATUS
158500                 END-REWRITE
158600             NOT INVALID KEY
158700                 IF  OOS-RECORD-ID = WS-SAVE-OOS-ID
158800                     REWRITE SHORTAGE-RECORD
158900                         INVALID KEY
159000                             DISPLAY "DAILY-BATCH - SHORTAGE "
159100                                     "REWRITE FAILED "
159200                                     WS-OOS-STATUS
159300                     END-REWRITE
159400                 ELSE
159500                     ADD POI-QTY TO OOS-REQUIRED-QTY
159600                     REWRITE SHORTAGE-RECORD
159700                         INVALID KEY
159800                             DISPLAY "DAILY-BATCH - SHORTAGE "
159900                                     "MERGE REWRITE FAILED "
160000                                     WS-OOS-STATUS
160100                     END-REWRITE
160200*                   REPOINT THE PURCHASE-ITEM LINE AT THE
160300*                   SURVIVING SHORTAGE RECORD BEFORE THE
160400*                   DUPLICATE IS DELETED BELOW - DP-2298.
160500                    MOVE OOS-RECORD-ID  TO  POI-RELATED-OOS-ID
160600                    REWRITE PURCHASE-ITEM-RECORD
160700                        INVALID KEY
160800                            DISPLAY "DAILY-BATCH - PURCHASE-ITEM "
160900                                    "REWRITE FAILED "
161000                                    WS-POI-STATUS
161100                    END-REWRITE
161200                     MOVE WS-SAVE-OOS-ID TO  OOS-RECORD-ID
161300                     DELETE SHORTAGE-FILE
161400                         INVALID KEY
161500                             DISPLAY "DAILY-BATCH - SHORTAGE "
161600                                     "DELETE FAILED "
161700                                     WS-OOS-STATUS
161800                     END-DELETE
161900                 END-IF
162000         END-READ
162100     END-IF.
162200 8100-COMPLETE-SHORTAGE-LINE-EXIT.
162300     EXIT.
162400******************************************************************
162500* DAILY PROCESSING REPORT.
162600*-----------------------------------------------------------------
162700 170-PRINT-REPORT-TITLES.
162800     ADD 1                       TO  WS-PAGE-NO.
162900     MOVE WS-SYS-DATE-R          TO  RPT-TITLE-DATE.
163000     MOVE WS-PAGE-NO             TO  RPT-TITLE-PAGE.
163100     WRITE PRINT-LINE FROM RPT-TITLE
163200         AFTER ADVANCING PAGE.
163300     WRITE PRINT-LINE FROM RPT-HEADER
163400         AFTER ADVANCING 2 LINES.
163500     MOVE ZERO                   TO  WS-LINE-CNT-ON-PAGE.
163600*-----------------------------------------------------------------
163700 9000-PRINT-DETAIL-LINE.
163800     IF  WS-LINE-CNT-ON-PAGE > 54
163900         PERFORM 170-PRINT-REPORT-TITLES
164000     END-IF.
164100     MOVE WS-DISP-KEY            TO  RPT-DET-KEY.
164200     IF  WS-DISP-ACCEPTED
164300         MOVE "ACCEPTED"         TO  RPT-DET-DISP
164400     ELSE
164500         MOVE "REJECTED"         TO  RPT-DET-DISP
164600     END-IF.
164700     MOVE WS-DISP-REASON         TO  RPT-DET-REASON.
164800     MOVE WS-DISP-AMOUNT         TO  RPT-DET-AMOUNT.
164900     WRITE PRINT-LINE FROM RPT-DETAIL
165000         AFTER ADVANCING 1 LINE.
165100     ADD 1                       TO  WS-LINE-CNT-ON-PAGE.
165200*-----------------------------------------------------------------
165300 900-PRINT-FINAL-TOTALS.
165400     MOVE "ORDERS PRICED"        TO  RPT-CB-LABEL.
165500     MOVE WS-ORDERS-CNT          TO  RPT-CB-COUNT.
165600     MOVE WS-ORDERS-AMT          TO  RPT-CB-AMOUNT.
165700     WRITE PRINT-LINE FROM RPT-CONTROL-BREAK
165800         AFTER ADVANCING 2 LINES.
165900     MOVE "PAYMENTS"             TO  RPT-CB-LABEL.
166000     MOVE WS-PAYMENTS-CNT        TO  RPT-CB-COUNT.
166100     MOVE WS-PAYMENTS-AMT        TO  RPT-CB-AMOUNT.
166200     WRITE PRINT-LINE FROM RPT-CONTROL-BREAK
166300         AFTER ADVANCING 1 LINE.
166400     MOVE "SHIPMENTS"            TO  RPT-CB-LABEL.
166500     MOVE WS-SHIPMENTS-CNT       TO  RPT-CB-COUNT.
166600     MOVE WS-SHIPMENTS-QTY       TO  RPT-CB-AMOUNT.
166700     WRITE PRINT-LINE FROM RPT-CONTROL-BREAK
166800         AFTER ADVANCING 1 LINE.
166900     MOVE "RECEIPTS"             TO  RPT-CB-LABEL.
167000     MOVE WS-RECEIPTS-CNT        TO  RPT-CB-COUNT.
167100     MOVE WS-RECEIPTS-QTY        TO  RPT-CB-AMOUNT.
167200     WRITE PRINT-LINE FROM RPT-CONTROL-BREAK
167300         AFTER ADVANCING 1 LINE.
167400     MOVE "PURCHASES CREATED"    TO  RPT-CB-LABEL.
167500     MOVE WS-PURCHASES-CNT       TO  RPT-CB-COUNT.
167600     MOVE WS-PURCHASES-AMT       TO  RPT-CB-AMOUNT.
167700     WRITE PRINT-LINE FROM RPT-CONTROL-BREAK
167800         AFTER ADVANCING 1 LINE.
167900     MOVE "GOODS RECEIVED"       TO  RPT-CB-LABEL.
168000     MOVE WS-GOODS-RECV-CNT      TO  RPT-CB-COUNT.
168100     MOVE WS-GOODS-RECV-QTY      TO  RPT-CB-AMOUNT.
168200     WRITE PRINT-LINE FROM RPT-CONTROL-BREAK
168300         AFTER ADVANCING 1 LINE.
168400     MOVE "TRANSACTIONS READ"        TO  RPT-FT-LABEL.
168500     MOVE WS-TRANS-READ              TO  RPT-FT-VALUE.
168600     WRITE PRINT-LINE FROM RPT-FINAL-TOTALS
168700         AFTER ADVANCING 2 LINES.
168800     MOVE "TRANSACTIONS ACCEPTED"    TO  RPT-FT-LABEL.
168900     MOVE WS-TRANS-ACCEPTED          TO  RPT-FT-VALUE.
169000     WRITE PRINT-LINE FROM RPT-FINAL-TOTALS
169100         AFTER ADVANCING 1 LINE.
169200     MOVE "TRANSACTIONS REJECTED"    TO  RPT-FT-LABEL.
169300     MOVE WS-TRANS-REJECTED          TO  RPT-FT-VALUE.
169400     WRITE PRINT-LINE FROM RPT-FINAL-TOTALS
169500         AFTER ADVANCING 1 LINE.
169600     MOVE "TOTAL ORDER VALUE CREATED" TO RPT-FT-LABEL.
169700     MOVE WS-TOTAL-ORDER-VALUE       TO  RPT-FT-VALUE.
169800     WRITE PRINT-LINE FROM RPT-FINAL-TOTALS
169900         AFTER ADVANCING 1 LINE.
170000     MOVE "TOTAL CASH COLLECTED"     TO  RPT-FT-LABEL.
170100     MOVE WS-TOTAL-CASH-COLLECTED    TO  RPT-FT-VALUE.
170200     WRITE PRINT-LINE FROM RPT-FINAL-TOTALS
170300         AFTER ADVANCING 1 LINE.
170400     MOVE "TOTAL UNITS SHIPPED"      TO  RPT-FT-LABEL.
170500     MOVE WS-TOTAL-UNITS-SHIPPED     TO  RPT-FT-VALUE.
170600     WRITE PRINT-LINE FROM RPT-FINAL-TOTALS
170700         AFTER ADVANCING 1 LINE.
170800     MOVE "TOTAL UNITS RECEIVED"     TO  RPT-FT-LABEL.
170900     MOVE WS-TOTAL-UNITS-RECEIVED    TO  RPT-FT-VALUE.
171000     WRITE PRINT-LINE FROM RPT-FINAL-TOTALS
171100         AFTER ADVANCING 1 LINE.
171200     MOVE "SHORTAGE RECORDS RAISED"  TO  RPT-FT-LABEL.
171300     MOVE WS-SHORTAGES-RAISED        TO  RPT-FT-VALUE.
171400     WRITE PRINT-LINE FROM RPT-FINAL-TOTALS
171500         AFTER ADVANCING 1 LINE.
171600******************************************************************
171700 990-CLOSE-ALL-FILES.
171800     CLOSE   TRANSACTION-FILE
171900             CUSTOMER-FILE
172000             CREDIT-FILE
172100             BOOK-FILE
172200             INVENTORY-FILE
172300             ORDER-FILE
172400             ORDER-ITEM-FILE
172500             SHIPMENT-FILE
172600             SHIPMENT-ITEM-FILE
172700             CUSTOMER-REQUEST-FILE
172800             SUPPLY-FILE
172900             PURCHASE-ORDER-FILE
173000             PURCHASE-ITEM-FILE
173100             SHORTAGE-FILE
173200             PRINT-FILE.
