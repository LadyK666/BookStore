000100******************************************************************
000200* SHIPMENT HEADER RECORD LAYOUT.  APPEND-ONLY, KEYED BY SHP-ID.
000300******************************************************************
000400 01  SHIPMENT-RECORD.
000500     05  SHP-ID                  PIC 9(10).
000600     05  SHP-ORDER-ID            PIC 9(10).
000700     05  SHP-TS                  PIC 9(14).
000800     05  SHP-CARRIER             PIC X(20).
000900     05  SHP-TRACKING-NO         PIC X(20).
001000     05  SHP-STATUS              PIC X(10).
001100         88  SHP-STAT-SHIPPED        VALUE "SHIPPED   ".
001200         88  SHP-STAT-RECEIVED       VALUE "RECEIVED  ".
001300     05  SHP-OPERATOR            PIC X(20).
001400     05  FILLER                  PIC X(05).
