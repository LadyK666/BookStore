000100******************************************************************
000200* SHIPMENT LINE RECORD LAYOUT.  APPEND-ONLY, KEYED BY SHI-ID.
000300*    SHI-RECEIVED-QTY IS DRAINED OLDEST SHIPMENT LINE FIRST WHEN
000400*    THE CUSTOMER CONFIRMS RECEIPT (SEE RECEIPT-CONFIRM LOGIC).
000500******************************************************************
000600 01  SHIPMENT-ITEM-RECORD.
000700     05  SHI-ID                  PIC 9(10).
000800     05  SHI-SHIPMENT-ID         PIC 9(10).
000900     05  SHI-ORDER-ITEM-ID       PIC 9(10).
001000     05  SHI-SHIP-QTY            PIC 9(05).
001100     05  SHI-RECEIVED-QTY        PIC 9(05).
001200     05  FILLER                  PIC X(05).
