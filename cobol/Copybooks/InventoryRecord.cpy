000100******************************************************************
000200* INVENTORY RECORD LAYOUT.
000300*    ONE-FOR-ONE WITH THE BOOK MASTER, KEYED BY INV-BOOK-ID.
000400*    INV-SAFETY-STOCK OF ZERO TURNS OFF THE LOW-STOCK SHORTAGE
000500*    CHECK FOR THAT BOOK (SEE SHORTAGE-REGISTER COPYBOOK).
000600******************************************************************
000700 01  INVENTORY-RECORD.
000800     05  INV-BOOK-ID             PIC X(10).
000900     05  INV-QUANTITY            PIC 9(07).
001000     05  INV-SAFETY-STOCK        PIC 9(05).
001100     05  INV-LOCATION            PIC X(08).
001200     05  FILLER                  PIC X(05).
