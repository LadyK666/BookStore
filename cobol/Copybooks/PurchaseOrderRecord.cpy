000100******************************************************************
000200* PURCHASE-ORDER HEADER RECORD LAYOUT.  APPEND-ONLY, KEYED BY
000300*    PO-ID.  RECEIVING A PO A SECOND TIME IS A NO-OP (SEE THE
000400*    GOODS-RECEIVE PARAGRAPHS IN DAILY-BATCH).
000500******************************************************************
000600 01  PURCHASE-ORDER-RECORD.
000700     05  PO-ID                   PIC 9(10).
000800     05  PO-SUPPLIER-ID          PIC 9(08).
000900     05  PO-CREATE-DATE          PIC 9(08).
001000     05  PO-EXPECTED-DATE        PIC 9(08).
001100     05  PO-BUYER                PIC X(20).
001200     05  PO-ESTIMATED-AMOUNT     PIC S9(9)V99.
001300     05  PO-STATUS               PIC X(10).
001400         88  PO-STAT-ISSUED          VALUE "ISSUED    ".
001500         88  PO-STAT-COMPLETED       VALUE "COMPLETED ".
001600     05  FILLER                  PIC X(05).
