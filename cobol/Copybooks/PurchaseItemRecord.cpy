000100******************************************************************
000200* PURCHASE-ORDER LINE RECORD LAYOUT.  APPEND-ONLY, KEYED BY
000300*    (POI-PO-ID, SEQUENCE OF WRITE).
000400******************************************************************
000500 01  PURCHASE-ITEM-RECORD.
000600     05  POI-PO-ID               PIC 9(10).
000700     05  POI-BOOK-ID             PIC X(10).
000800     05  POI-QTY                 PIC 9(05).
000900     05  POI-PRICE               PIC S9(5)V99.
001000     05  POI-RELATED-OOS-ID      PIC 9(10).
001100     05  FILLER                  PIC X(05).
