000100******************************************************************
000200* SUPPLY CATALOGUE RECORD LAYOUT, KEYED BY THE COMPOSITE
000300*    SUP-SUPPLIER-BOOK-KEY (SUP-SUPPLIER-ID, SUP-BOOK-ID).  A
000400*    PRIMARY-FLAGGED ENTRY IS PREFERRED WHEN MORE THAN ONE
000500*    SUPPLIER CARRIES THE SAME BOOK.  SHARED BY THE MASTER-LOAD
000600*    KEYED-FILE BUILD AND THE DAILY-BATCH PURCHASE-ORDER RUN SO
000700*    BOTH SEE THE SAME LAYOUT OF THE ONE SUPPLY MASTER FILE.
000800******************************************************************
000900 01  SUPPLY-RECORD-KEYED.
001000     05  SUP-SUPPLIER-BOOK-KEY.
001100         10  SUP-SUPPLIER-ID     PIC 9(08).
001200         10  SUP-BOOK-ID         PIC X(10).
001300     05  SUP-PRICE               PIC S9(5)V99.
001400     05  SUP-LEAD-DAYS           PIC 9(03).
001500     05  SUP-PRIMARY-FLAG        PIC X(01).
001600         88  SUP-IS-PRIMARY          VALUE "Y".
001700     05  FILLER                  PIC X(03).
