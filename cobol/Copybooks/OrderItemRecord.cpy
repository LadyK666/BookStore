000100******************************************************************
000200* SALES-ORDER LINE RECORD LAYOUT, KEYED BY ITM-ORDER-ITEM-ID
000300*    AND CARRYING ITS PARENT ORDER IN ITM-ORDER-ID.
000400******************************************************************
000500 01  ORDER-ITEM-RECORD.
000600     05  ITM-ORDER-ITEM-ID       PIC 9(10).
000700     05  ITM-ORDER-ID            PIC 9(10).
000800     05  ITM-BOOK-ID             PIC X(10).
000900     05  ITM-QUANTITY            PIC 9(05).
001000     05  ITM-UNIT-PRICE          PIC S9(5)V99.
001100     05  ITM-SUB-AMOUNT          PIC S9(7)V99.
001200     05  ITM-STATUS              PIC X(12).
001300         88  ITM-STAT-ORDERED       VALUE "ORDERED     ".
001400         88  ITM-STAT-PART-SHIPPED  VALUE "PART_SHIPPED".
001500         88  ITM-STAT-SHIPPED       VALUE "SHIPPED     ".
001600         88  ITM-STAT-RECEIVED      VALUE "RECEIVED    ".
001700     05  ITM-SHIPPED-QTY         PIC 9(05).
001800     05  ITM-RECEIVED-QTY        PIC 9(05).
001900     05  FILLER                  PIC X(04).
