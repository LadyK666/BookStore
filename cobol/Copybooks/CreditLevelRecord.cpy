000100******************************************************************
000200* CREDIT-LEVEL REFERENCE TABLE LAYOUT.
000300*    FIVE RECORDS ONLY (LEVELS 1-5).  DISCOUNT-RATE IS THE
000400*    MULTIPLIER APPLIED TO LIST PRICE AT ORDER TIME.  LEVEL 5
000500*    CARRIES OVERDRAFT-LIMIT OF -1.00 MEANING NO LIMIT AT ALL.
000600******************************************************************
000700 01  CREDIT-LEVEL-RECORD.
000800     05  CRED-LEVEL-ID           PIC 9(01).
000900     05  CRED-LEVEL-NAME         PIC X(10).
001000     05  CRED-DISCOUNT-RATE      PIC 9V99.
001100     05  CRED-ALLOW-OVERDRAFT    PIC X(01).
001200         88  CRED-OVERDRAFT-YES      VALUE "Y".
001300         88  CRED-OVERDRAFT-NO       VALUE "N".
001400     05  CRED-OVERDRAFT-LIMIT    PIC S9(7)V99.
001500     05  FILLER                  PIC X(03).
