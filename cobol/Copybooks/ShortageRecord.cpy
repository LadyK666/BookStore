000100******************************************************************
000200* OUT-OF-STOCK (SHORTAGE) RECORD LAYOUT.
000300*    AT MOST ONE RECORD PER (OOS-BOOK-ID, OOS-STATUS) - THE TWO
000400*    FIELDS ARE GROUPED INTO OOS-BOOK-STATUS-KEY, A UNIQUE
000500*    ALTERNATE KEY ON THE SHORTAGE FILE, SO THE SHORTAGE-REGISTER
000600*    SUBPROGRAM CAN LET VSAM ITSELF REFUSE A DUPLICATE WRITE AND
000700*    FALL BACK TO ACCUMULATING INTO THE EXISTING RECORD INSTEAD.
000800******************************************************************
000900 01  SHORTAGE-RECORD.
001000     05  OOS-RECORD-ID           PIC 9(10).
001100     05  OOS-BOOK-STATUS-KEY.
001200         10  OOS-BOOK-ID         PIC X(10).
001300         10  OOS-STATUS          PIC X(12).
001400             88  OOS-STAT-PENDING    VALUE "PENDING     ".
001500             88  OOS-STAT-PURCHASING VALUE "PURCHASING  ".
001600             88  OOS-STAT-COMPLETED  VALUE "COMPLETED   ".
001700     05  OOS-REQUIRED-QTY        PIC 9(05).
001800     05  OOS-DATE                PIC 9(08).
001900     05  OOS-SOURCE              PIC X(16).
002000         88  OOS-SRC-MANUAL          VALUE "MANUAL          ".
002100         88  OOS-SRC-LOW-STOCK       VALUE "LOW_STOCK       ".
002200         88  OOS-SRC-ORDER-EXCEED    VALUE "ORDER_EXCEED    ".
002300         88  OOS-SRC-CUSTOMER-REQ    VALUE "CUSTOMER_REQUEST".
002400     05  OOS-CUSTOMER-ID         PIC 9(08).
002500     05  OOS-PRIORITY            PIC 9(02).
002600     05  FILLER                  PIC X(03).
