000100******************************************************************
000200* CUSTOMER MASTER RECORD LAYOUT.
000300*    ONE RECORD PER REGISTERED CUSTOMER, KEYED BY CUST-ID.
000400*    CUST-BALANCE MAY GO NEGATIVE ONCE A CUSTOMER'S CREDIT LEVEL
000500*    GRANTS OVERDRAFT PRIVILEGE (SEE CREDIT-LEVEL-RECORD).
000600******************************************************************
000700 01  CUSTOMER-RECORD.
000800     05  CUST-ID                 PIC 9(08).
000900     05  CUST-USERNAME           PIC X(20).
001000     05  CUST-REAL-NAME          PIC X(30).
001100     05  CUST-BALANCE            PIC S9(7)V99.
001200     05  CUST-TOTAL-CONSUMPTION  PIC S9(9)V99.
001300     05  CUST-CREDIT-LEVEL       PIC 9(01).
001400     05  CUST-STATUS             PIC X(08).
001500         88  CUST-STAT-ACTIVE        VALUE "ACTIVE  ".
001600         88  CUST-STAT-FROZEN        VALUE "FROZEN  ".
001700     05  FILLER                  PIC X(05).
