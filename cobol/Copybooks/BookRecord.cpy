000100******************************************************************
000200* BOOK MASTER RECORD LAYOUT.
000300*    ONE RECORD PER CATALOGUED TITLE, KEYED BY BOOK-ID.
000400*    BOOK-AUTHOR AND BOOK-KEYWORD-LIST CARRY THE SEARCH-ONLY
000500*    DATA NEEDED BY THE CATALOGUE SEARCH RUN (BOOK-SEARCH);
000600*    AUTHOR/KEYWORD MAINTENANCE ITSELF IS DONE OFF-LINE.
000700******************************************************************
000800 01  BOOK-RECORD.
000900     05  BOOK-ID                 PIC X(10).
001000     05  BOOK-ISBN               PIC X(13).
001100     05  BOOK-TITLE              PIC X(40).
001200     05  BOOK-PUBLISHER          PIC X(30).
001300     05  BOOK-AUTHOR             PIC X(30).
001400     05  BOOK-LIST-PRICE         PIC S9(5)V99.
001500     05  BOOK-SERIES-FLAG        PIC X(01).
001600         88  BOOK-IS-SERIES-PARENT  VALUE "Y".
001700     05  BOOK-PARENT-ID          PIC X(10).
001800     05  BOOK-KEYWORD-LIST.
001900         10  BOOK-KEYWORD-CNT    PIC 9(01).
002000         10  BOOK-KEYWORD-TEXT   PIC X(60).
002100     05  BOOK-KEYWORD-TABLE REDEFINES BOOK-KEYWORD-LIST.
002200         10  FILLER              PIC X(01).
002300         10  BOOK-KEYWORD        OCCURS 5 TIMES
002400                                 PIC X(12).
002500     05  FILLER                  PIC X(05).
