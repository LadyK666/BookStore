000100******************************************************************
000200* CUSTOMER SHORTAGE REQUEST RECORD LAYOUT, KEYED BY
000300*    CRQ-REQUEST-ID.  RAISED BY ORDER-PRICING WHEN A LINE IS
000400*    SHORT, RESOLVED BY PAYMENT-CREDIT WHEN THE ORDER IS PAID.
000500******************************************************************
000600 01  CUSTOMER-REQUEST-RECORD.
000700     05  CRQ-REQUEST-ID          PIC 9(10).
000800     05  CRQ-ORDER-ID            PIC 9(10).
000900     05  CRQ-CUSTOMER-ID         PIC 9(08).
001000     05  CRQ-BOOK-ID             PIC X(10).
001100     05  CRQ-REQUESTED-QTY       PIC 9(05).
001200     05  CRQ-PAID-FLAG           PIC X(01).
001300         88  CRQ-WAS-PAID            VALUE "Y".
001400     05  CRQ-STATUS              PIC X(10).
001500         88  CRQ-STAT-PENDING        VALUE "PENDING   ".
001600         88  CRQ-STAT-ACCEPTED       VALUE "ACCEPTED  ".
001700         88  CRQ-STAT-REJECTED       VALUE "REJECTED  ".
001800     05  CRQ-RELATED-OOS-ID      PIC 9(10).
001900     05  FILLER                  PIC X(05).
