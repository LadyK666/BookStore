000100******************************************************************
000200* SALES-ORDER HEADER RECORD LAYOUT, KEYED BY ORD-ID.
000300*    ORD-PAYMENT-TS AND ORD-DELIVERY-TS CARRY ZERO UNTIL THE
000400*    ORDER IS ACTUALLY PAID / SHIPPED.
000500******************************************************************
000600 01  ORDER-RECORD.
000700     05  ORD-ID                  PIC 9(10).
000800     05  ORD-CUST-ID             PIC 9(08).
000900     05  ORD-STATUS              PIC X(20).
001000         88  ORD-STAT-PENDING-PAYMENT
001100                                 VALUE "PENDING_PAYMENT     ".
001200         88  ORD-STAT-OOS-PENDING
001300                                 VALUE "OUT_OF_STOCK_PENDING".
001400         88  ORD-STAT-PENDING-SHIP
001500                                 VALUE "PENDING_SHIPMENT    ".
001600         88  ORD-STAT-DELIVERING
001700                                 VALUE "DELIVERING          ".
001800         88  ORD-STAT-COMPLETED
001900                                 VALUE "COMPLETED           ".
002000         88  ORD-STAT-CANCELLED
002100                                 VALUE "CANCELLED           ".
002200     05  ORD-GOODS-AMOUNT        PIC S9(7)V99.
002300     05  ORD-DISCOUNT-SNAPSHOT   PIC 9V99.
002400     05  ORD-PAYABLE-AMOUNT      PIC S9(7)V99.
002500     05  ORD-PAYMENT-TS          PIC 9(14).
002600     05  ORD-DELIVERY-TS         PIC 9(14).
002700     05  FILLER                  PIC X(05).
