000100******************************************************************
000200* THIS PROGRAM LOADS THE FIVE INDEXED MASTER FILES THE NIGHTLY
000300*    BATCH SUITE READS BY KEY, FROM THE SEQUENTIAL EXTRACT FILES
000400*    PRODUCED BY THE UPSTREAM CONVERSION FEED.  IT CARRIES NO
000500*    BUSINESS RULE OF ITS OWN - IT IS RUN ONCE AT COLD-START AND
000600*    AFTER ANY FULL MASTER REBUILD.
000700*
000800* Used File
000900*    - Customer Extract (Sequential): CUSTX
001000*    - Customer Master (Indexed): CUSTFL
001100*    - Credit-Level Extract (Sequential): CREDX
001200*    - Credit-Level Master (Indexed): CREDFL
001300*    - Book Extract (Sequential): BOOKX
001400*    - Book Master (Indexed): BOOKFL
001500*    - Inventory Extract (Sequential): INVX
001600*    - Inventory Master (Indexed): INVFL
001700*    - Supply Extract (Sequential): SUPX
001800*    - Supply Master (Indexed): SUPFL
001900*
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 MASTER-LOAD.
002400 AUTHOR.                     R T HALVORSEN.
002500 INSTALLATION.               BOOKSTORE DATA PROCESSING.
002600 DATE-WRITTEN.               03/14/86.
002700 DATE-COMPILED.
002800 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
002900                             BATCH SUBSYSTEM USE ONLY.
003000*-----------------------------------------------------------------
003100*                       C H A N G E    L O G
003200*-----------------------------------------------------------------
003300* 031486 RTH  0001  ORIGINAL PROGRAM - LOADS INVENTORY AND SUPPLIER
003400*                    MASTERS ONLY, MODELED ON THE OLD CONVERT-FILE
003500*                    UTILITY.
003600* 091186 RTH  0042  ADDED CUSTOMER MASTER LOAD FOR THE NEW ORDER
003700*                    ENTRY SUBSYSTEM CUTOVER.
003800* 052287 DOP  0078  ADDED CREDIT-LEVEL MASTER LOAD (FIVE-RECORD
003900*                    REFERENCE TABLE) - PREVIOUSLY HARD-CODED IN
004000*                    THE PRICING PROGRAM.
004100* 120887 DOP  0094  RENAMED INVENTORY LOAD FROM PART-NUMBER TO
004200*                    BOOK-ID TO MATCH THE BOOK MASTER CONVERSION.
004300* 030188 RTH  0105  ADDED BOOK MASTER LOAD - SPLIT OUT OF THE
004400*                    INVENTORY EXTRACT WHEN THE CATALOGUE DATA
004500*                    GREW BEYOND WHAT INVENTORY NEEDED TO CARRY.
004600* 071589 MKS  0141  DISPLAY RECORD COUNTS AT END OF EACH LOAD FOR
004700*                    THE OPERATOR RUN LOG, PER DP-2241.
004800* 040990 MKS  0164  REJECT AND COUNT DUPLICATE KEYS INSTEAD OF
004900*                    LETTING THE WRITE ABEND THE STEP.
005000* 091592 JLW  0182  SUPPRESS FILE-STATUS 04 (SHORT/LONG RECORD)
005100*                    WARNING ON THE BOOK EXTRACT - TRAILING BLANKS
005200*                    ON THE KEYWORD FIELD WERE FLAGGING FALSELY.
005300* 062694 JLW  0205  ADDED WS-RUN-DATE STAMP TO EACH EOJ LINE FOR
005400*                    THE NEW OPERATIONS RUNBOOK.
005500* 112598 DOP  0251  YEAR 2000 REVIEW - NO PACKED OR 2-DIGIT YEAR
005600*                    FIELDS ARE MOVED BY THIS PROGRAM.  NO CHANGE
005700*                    REQUIRED.  SIGNED OFF PER Y2K PROJECT PLAN
005800*                    SECTION 4.
005900* 042601 MKS  0267  CONSOLIDATED FIVE SEPARATE JCL STEPS INTO THIS
006000*                    ONE PROGRAM SO THE MASTER REBUILD IS A SINGLE
006100*                    RESTARTABLE STEP, PER OPERATIONS REQUEST.
006200* 091502 MKS  0294  SKIP A ZERO CUSTOMER ID ON THE EXTRACT INSTEAD
006300*                    OF LETTING IT WRITE OVER RECORD ONE OF THE
006400*                    MASTER - A BAD CARD IMAGE FROM THE CONVERSION
006500*                    FEED WAS BLANKING OUT A REAL CUSTOMER.
006600* 091502 MKS  0295  ADDED RUN-WIDE GRAND TOTALS ACROSS ALL FIVE
006700*                    MASTERS FOR THE OPERATOR RUN LOG - AUDIT
006800*                    WANTED ONE NUMBER TO RECONCILE AGAINST THE
006900*                    CONVERSION FEED'S BANNER COUNT.
007000* 091502 MKS  0299  SUPPLY-FILE-OUT NOW COPIES SupplyRecord.cpy
007100*                    INSTEAD OF CARRYING ITS OWN INLINE 01-LEVEL -
007200*                    DAILY-BATCH WAS MAINTAINING A SECOND COPY OF
007300*                    THE SAME LAYOUT BY HAND.
007400******************************************************************
007500 ENVIRONMENT                 DIVISION.
007600*-----------------------------------------------------------------
007700 CONFIGURATION               SECTION.
007800 SOURCE-COMPUTER.            IBM-4381.
007900 OBJECT-COMPUTER.            IBM-4381.
008000 SPECIAL-NAMES.
008100     UPSI-0 ON LOAD-DEBUG-ON OFF LOAD-DEBUG-OFF.
008200*-----------------------------------------------------------------
008300 INPUT-OUTPUT                SECTION.
008400 FILE-CONTROL.
008500     SELECT  CUSTOMER-FILE-IN
008600             ASSIGN TO CUSTX
008700             ORGANIZATION IS LINE SEQUENTIAL.
008800
008900     SELECT  CUSTOMER-FILE-OUT
009000             ASSIGN TO CUSTFL
009100             ORGANIZATION IS INDEXED
009200             ACCESS MODE IS SEQUENTIAL
009300             RECORD KEY IS CUST-ID
009400             FILE STATUS IS WS-CUST-STATUS.
009500
009600     SELECT  CREDIT-FILE-IN
009700             ASSIGN TO CREDX
009800             ORGANIZATION IS LINE SEQUENTIAL.
009900
010000     SELECT  CREDIT-FILE-OUT
010100             ASSIGN TO CREDFL
010200             ORGANIZATION IS INDEXED
010300             ACCESS MODE IS SEQUENTIAL
010400             RECORD KEY IS CRED-LEVEL-ID
010500             FILE STATUS IS WS-CRED-STATUS.
010600
010700     SELECT  BOOK-FILE-IN
010800             ASSIGN TO BOOKX
010900             ORGANIZATION IS LINE SEQUENTIAL.
011000
011100     SELECT  BOOK-FILE-OUT
011200             ASSIGN TO BOOKFL
011300             ORGANIZATION IS INDEXED
011400             ACCESS MODE IS SEQUENTIAL
011500             RECORD KEY IS BOOK-ID
011600             FILE STATUS IS WS-BOOK-STATUS.
011700
011800     SELECT  INVENTORY-FILE-IN
011900             ASSIGN TO INVX
012000             ORGANIZATION IS LINE SEQUENTIAL.
012100
012200     SELECT  INVENTORY-FILE-OUT
012300             ASSIGN TO INVFL
012400             ORGANIZATION IS INDEXED
012500             ACCESS MODE IS SEQUENTIAL
012600             RECORD KEY IS INV-BOOK-ID
012700             FILE STATUS IS WS-INV-STATUS.
012800
012900     SELECT  SUPPLY-FILE-IN
013000             ASSIGN TO SUPX
013100             ORGANIZATION IS LINE SEQUENTIAL.
013200
013300     SELECT  SUPPLY-FILE-OUT
013400             ASSIGN TO SUPFL
013500             ORGANIZATION IS INDEXED
013600             ACCESS MODE IS SEQUENTIAL
013700             RECORD KEY IS SUP-SUPPLIER-BOOK-KEY
013800             FILE STATUS IS WS-SUPP-STATUS.
013900******************************************************************
014000 DATA                        DIVISION.
014100*-----------------------------------------------------------------
014200 FILE                        SECTION.
014300 FD  CUSTOMER-FILE-IN
014400     LABEL RECORD IS STANDARD
014500     DATA RECORD IS CUSTOMER-RECORD-IN.
014600 01  CUSTOMER-RECORD-IN         PIC X(92).
014700
014800 FD  CUSTOMER-FILE-OUT
014900     LABEL RECORD IS STANDARD
015000     DATA RECORD IS CUSTOMER-RECORD.
015100 COPY "CustomerRecord.cpy".
015200
015300 FD  CREDIT-FILE-IN
015400     LABEL RECORD IS STANDARD
015500     DATA RECORD IS CREDIT-RECORD-IN.
015600 01  CREDIT-RECORD-IN           PIC X(27).
015700
015800 FD  CREDIT-FILE-OUT
015900     LABEL RECORD IS STANDARD
016000     DATA RECORD IS CREDIT-LEVEL-RECORD.
016100 COPY "CreditLevelRecord.cpy".
016200
016300 FD  BOOK-FILE-IN
016400     LABEL RECORD IS STANDARD
016500     DATA RECORD IS BOOK-RECORD-IN.
016600 01  BOOK-RECORD-IN              PIC X(207).
016700
016800 FD  BOOK-FILE-OUT
016900     LABEL RECORD IS STANDARD
017000     DATA RECORD IS BOOK-RECORD.
017100 COPY "BookRecord.cpy".
017200
017300 FD  INVENTORY-FILE-IN
017400     LABEL RECORD IS STANDARD
017500     DATA RECORD IS INVENTORY-RECORD-IN.
017600 01  INVENTORY-RECORD-IN         PIC X(35).
017700
017800 FD  INVENTORY-FILE-OUT
017900     LABEL RECORD IS STANDARD
018000     DATA RECORD IS INVENTORY-RECORD.
018100 COPY "InventoryRecord.cpy".
018200
018300 FD  SUPPLY-FILE-IN
018400     LABEL RECORD IS STANDARD
018500     DATA RECORD IS SUPPLY-RECORD-IN.
018600 01  SUPPLY-RECORD-IN            PIC X(32).
018700
018800 FD  SUPPLY-FILE-OUT
018900     LABEL RECORD IS STANDARD
019000     DATA RECORD IS SUPPLY-RECORD-KEYED.
019100 COPY "SupplyRecord.cpy".
019200 01  SUP-SUPPLIER-BOOK-KEY-X REDEFINES SUP-SUPPLIER-BOOK-KEY
019300                        PIC X(18).
019400*-----------------------------------------------------------------
019500 WORKING-STORAGE             SECTION.
019600*-----------------------------------------------------------------
019700* GRAND TOTALS ACROSS ALL FIVE MASTERS - RUN LOG FOOTER LINE ONLY,
019800* KEPT SEPARATE FROM THE PER-FILE COUNTERS IN WS-LOAD-COUNTERS.
019900*-----------------------------------------------------------------
020000 77  WS-GRAND-TOTAL-LOADED       PIC S9(08) COMP VALUE ZERO.
020100 77  WS-GRAND-TOTAL-REJECTED     PIC S9(08) COMP VALUE ZERO.
020200*-----------------------------------------------------------------
020300 01  SWITCHES-AND-COUNTERS.
020400     05  WS-EOF-SW               PIC X(01).
020500         88  NOMORE-RECORD             VALUE "Y".
020600     05  WS-CUST-STATUS          PIC X(02).
020700     05  WS-CRED-STATUS          PIC X(02).
020800     05  WS-BOOK-STATUS          PIC X(02).
020900     05  WS-INV-STATUS           PIC X(02).
021000     05  WS-SUPP-STATUS          PIC X(02).
021100     05  FILLER                  PIC X(01).
021200 01  WS-LOAD-COUNTERS.
021300     05  WS-CUST-LOADED          PIC S9(07) COMP VALUE ZERO.
021400     05  WS-CUST-REJECTED        PIC S9(07) COMP VALUE ZERO.
021500     05  WS-CRED-LOADED          PIC S9(07) COMP VALUE ZERO.
021600     05  WS-CRED-REJECTED        PIC S9(07) COMP VALUE ZERO.
021700     05  WS-BOOK-LOADED          PIC S9(07) COMP VALUE ZERO.
021800     05  WS-BOOK-REJECTED        PIC S9(07) COMP VALUE ZERO.
021900     05  WS-INV-LOADED           PIC S9(07) COMP VALUE ZERO.
022000     05  WS-INV-REJECTED         PIC S9(07) COMP VALUE ZERO.
022100     05  WS-SUPP-LOADED          PIC S9(07) COMP VALUE ZERO.
022200     05  WS-SUPP-REJECTED        PIC S9(07) COMP VALUE ZERO.
022300 01  WS-LOAD-COUNTERS-X REDEFINES WS-LOAD-COUNTERS
022400                        PIC X(40).
022500*
022600 01  WS-RUN-DATE.
022700     05  WS-RUN-YY               PIC 9(02).
022800     05  WS-RUN-MM               PIC 9(02).
022900     05  WS-RUN-DD               PIC 9(02).
023000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE
023100                        PIC 9(06).
023200*-----------------------------------------------------------------
023300 PROCEDURE                   DIVISION.
023400*-----------------------------------------------------------------
023500* Main procedure - one load pass per master, in dependency order
023600* (credit-level and book must precede any program that random
023700* reads them, but the loads themselves are independent of order).
023800*-----------------------------------------------------------------
023900 100-LOAD-ALL-MASTERS.
024000     ACCEPT WS-RUN-DATE-R        FROM DATE.
024100     PERFORM 200-LOAD-CUSTOMER-FILE.
024200     PERFORM 200-LOAD-CREDIT-FILE.
024300     PERFORM 200-LOAD-BOOK-FILE.
024400     PERFORM 200-LOAD-INVENTORY-FILE.
024500     PERFORM 200-LOAD-SUPPLY-FILE.
024600     DISPLAY "MASTER-LOAD " WS-RUN-DATE-R
024700             " GRAND TOTAL LOADED=" WS-GRAND-TOTAL-LOADED
024800             " GRAND TOTAL REJECTED=" WS-GRAND-TOTAL-REJECTED.
024900     STOP RUN.
025000*-----------------------------------------------------------------
025100 200-LOAD-CUSTOMER-FILE.
025200     PERFORM 300-INITIATE-CUST-LOAD.
025300     PERFORM 300-PROCEED-CUST-LOAD
025400         THRU 300-PROCEED-CUST-LOAD-EXIT
025500         UNTIL NOMORE-RECORD.
025600     PERFORM 300-TERMINATE-CUST-LOAD.
025700*-----------------------------------------------------------------
025800 200-LOAD-CREDIT-FILE.
025900     PERFORM 300-INITIATE-CRED-LOAD.
026000     PERFORM 300-PROCEED-CRED-LOAD UNTIL NOMORE-RECORD.
026100     PERFORM 300-TERMINATE-CRED-LOAD.
026200*-----------------------------------------------------------------
026300 200-LOAD-BOOK-FILE.
026400     PERFORM 300-INITIATE-BOOK-LOAD.
026500     PERFORM 300-PROCEED-BOOK-LOAD UNTIL NOMORE-RECORD.
026600     PERFORM 300-TERMINATE-BOOK-LOAD.
026700*-----------------------------------------------------------------
026800 200-LOAD-INVENTORY-FILE.
026900     PERFORM 300-INITIATE-INV-LOAD.
027000     PERFORM 300-PROCEED-INV-LOAD UNTIL NOMORE-RECORD.
027100     PERFORM 300-TERMINATE-INV-LOAD.
027200*-----------------------------------------------------------------
027300 200-LOAD-SUPPLY-FILE.
027400     PERFORM 300-INITIATE-SUPP-LOAD.
027500     PERFORM 300-PROCEED-SUPP-LOAD UNTIL NOMORE-RECORD.
027600     PERFORM 300-TERMINATE-SUPP-LOAD.
027700******************************************************************
027800 300-INITIATE-CUST-LOAD.
027900     OPEN    INPUT   CUSTOMER-FILE-IN
028000             OUTPUT  CUSTOMER-FILE-OUT.
028100     MOVE "N"                    TO  WS-EOF-SW.
028200     PERFORM 400-READ-CUST-IN.
028300*-----------------------------------------------------------------
028400 300-PROCEED-CUST-LOAD.
028500     MOVE CUSTOMER-RECORD-IN     TO  CUSTOMER-RECORD.
028600     IF  CUST-ID = ZEROS
028700         ADD 1               TO  WS-CUST-REJECTED
028800         DISPLAY "MASTER-LOAD - BLANK CUSTOMER ID SKIPPED"
028900         GO TO 300-PROCEED-CUST-LOAD-CONT
029000     END-IF.
029100     WRITE CUSTOMER-RECORD
029200         INVALID KEY
029300             ADD 1               TO  WS-CUST-REJECTED
029400             DISPLAY "MASTER-LOAD - DUPLICATE CUSTOMER "
029500                     CUST-ID
029600         NOT INVALID KEY
029700             ADD 1               TO  WS-CUST-LOADED
029800     END-WRITE.
029900 300-PROCEED-CUST-LOAD-CONT.
030000     PERFORM 400-READ-CUST-IN.
030100 300-PROCEED-CUST-LOAD-EXIT.
030200     EXIT.
030300*-----------------------------------------------------------------
030400 300-TERMINATE-CUST-LOAD.
030500     CLOSE   CUSTOMER-FILE-IN
030600             CUSTOMER-FILE-OUT.
030700     DISPLAY "MASTER-LOAD " WS-RUN-DATE-R
030800             " CUSTOMER LOADED=" WS-CUST-LOADED
030900             " REJECTED=" WS-CUST-REJECTED.
031000     ADD WS-CUST-LOADED          TO  WS-GRAND-TOTAL-LOADED.
031100     ADD WS-CUST-REJECTED        TO  WS-GRAND-TOTAL-REJECTED.
031200******************************************************************
031300 300-INITIATE-CRED-LOAD.
031400     OPEN    INPUT   CREDIT-FILE-IN
031500             OUTPUT  CREDIT-FILE-OUT.
031600     MOVE "N"                    TO  WS-EOF-SW.
031700     PERFORM 400-READ-CRED-IN.
031800*-----------------------------------------------------------------
031900 300-PROCEED-CRED-LOAD.
032000     MOVE CREDIT-RECORD-IN       TO  CREDIT-LEVEL-RECORD.
032100     WRITE CREDIT-LEVEL-RECORD
032200         INVALID KEY
032300             ADD 1               TO  WS-CRED-REJECTED
032400             DISPLAY "MASTER-LOAD - DUPLICATE CREDIT LEVEL "
032500                     CRED-LEVEL-ID
032600         NOT INVALID KEY
032700             ADD 1               TO  WS-CRED-LOADED
032800     END-WRITE.
032900     PERFORM 400-READ-CRED-IN.
033000*-----------------------------------------------------------------
033100 300-TERMINATE-CRED-LOAD.
033200     CLOSE   CREDIT-FILE-IN
033300             CREDIT-FILE-OUT.
033400     DISPLAY "MASTER-LOAD " WS-RUN-DATE-R
033500             " CREDIT-LEVEL LOADED=" WS-CRED-LOADED
033600             " REJECTED=" WS-CRED-REJECTED.
033700     ADD WS-CRED-LOADED          TO  WS-GRAND-TOTAL-LOADED.
033800     ADD WS-CRED-REJECTED        TO  WS-GRAND-TOTAL-REJECTED.
033900******************************************************************
034000 300-INITIATE-BOOK-LOAD.
034100     OPEN    INPUT   BOOK-FILE-IN
034200             OUTPUT  BOOK-FILE-OUT.
034300     MOVE "N"                    TO  WS-EOF-SW.
034400     PERFORM 400-READ-BOOK-IN.
034500*-----------------------------------------------------------------
034600 300-PROCEED-BOOK-LOAD.
034700     MOVE BOOK-RECORD-IN         TO  BOOK-RECORD.
034800     WRITE BOOK-RECORD
034900         INVALID KEY
035000             ADD 1               TO  WS-BOOK-REJECTED
035100             DISPLAY "MASTER-LOAD - DUPLICATE BOOK "
035200                     BOOK-ID
035300         NOT INVALID KEY
035400             ADD 1               TO  WS-BOOK-LOADED
035500     END-WRITE.
035600     PERFORM 400-READ-BOOK-IN.
035700*-----------------------------------------------------------------
035800 300-TERMINATE-BOOK-LOAD.
035900     CLOSE   BOOK-FILE-IN
036000             BOOK-FILE-OUT.
036100     DISPLAY "MASTER-LOAD " WS-RUN-DATE-R
036200             " BOOK LOADED=" WS-BOOK-LOADED
036300             " REJECTED=" WS-BOOK-REJECTED.
036400     ADD WS-BOOK-LOADED          TO  WS-GRAND-TOTAL-LOADED.
036500     ADD WS-BOOK-REJECTED        TO  WS-GRAND-TOTAL-REJECTED.
036600******************************************************************
036700 300-INITIATE-INV-LOAD.
036800     OPEN    INPUT   INVENTORY-FILE-IN
036900             OUTPUT  INVENTORY-FILE-OUT.
037000     MOVE "N"                    TO  WS-EOF-SW.
037100     PERFORM 400-READ-INV-IN.
037200*-----------------------------------------------------------------
037300 300-PROCEED-INV-LOAD.
037400     MOVE INVENTORY-RECORD-IN    TO  INVENTORY-RECORD.
037500     WRITE INVENTORY-RECORD
037600         INVALID KEY
037700             ADD 1               TO  WS-INV-REJECTED
037800             DISPLAY "MASTER-LOAD - DUPLICATE INVENTORY "
037900                     INV-BOOK-ID
038000         NOT INVALID KEY
038100             ADD 1               TO  WS-INV-LOADED
038200     END-WRITE.
038300     PERFORM 400-READ-INV-IN.
038400*-----------------------------------------------------------------
038500 300-TERMINATE-INV-LOAD.
038600     CLOSE   INVENTORY-FILE-IN
038700             INVENTORY-FILE-OUT.
038800     DISPLAY "MASTER-LOAD " WS-RUN-DATE-R
038900             " INVENTORY LOADED=" WS-INV-LOADED
039000             " REJECTED=" WS-INV-REJECTED.
039100     ADD WS-INV-LOADED           TO  WS-GRAND-TOTAL-LOADED.
039200     ADD WS-INV-REJECTED         TO  WS-GRAND-TOTAL-REJECTED.
039300******************************************************************
039400 300-INITIATE-SUPP-LOAD.
039500     OPEN    INPUT   SUPPLY-FILE-IN
039600             OUTPUT  SUPPLY-FILE-OUT.
039700     MOVE "N"                    TO  WS-EOF-SW.
039800     PERFORM 400-READ-SUPP-IN.
039900*-----------------------------------------------------------------
040000* The supply extract carries supplier and book number side by
040100* side but not adjacent - built into SUP-SUPPLIER-BOOK-KEY here
040200* so the indexed master can be keyed on the pair directly.
040300*-----------------------------------------------------------------
040400 300-PROCEED-SUPP-LOAD.
040500     MOVE SUPPLY-RECORD-IN(1:8)  TO  SUP-SUPPLIER-ID.
040600     MOVE SUPPLY-RECORD-IN(9:10) TO  SUP-BOOK-ID.
040700     MOVE SUPPLY-RECORD-IN(19:7) TO  SUP-PRICE.
040800     MOVE SUPPLY-RECORD-IN(26:3) TO  SUP-LEAD-DAYS.
040900     MOVE SUPPLY-RECORD-IN(29:1) TO  SUP-PRIMARY-FLAG.
041000     IF  LOAD-DEBUG-ON
041100         DISPLAY "MASTER-LOAD - SUPPLY KEY "
041200                 SUP-SUPPLIER-BOOK-KEY-X
041300     END-IF.
041400     WRITE SUPPLY-RECORD-KEYED
041500         INVALID KEY
041600             ADD 1               TO  WS-SUPP-REJECTED
041700             DISPLAY "MASTER-LOAD - DUPLICATE SUPPLY "
041800                     SUP-SUPPLIER-BOOK-KEY
041900         NOT INVALID KEY
042000             ADD 1               TO  WS-SUPP-LOADED
042100     END-WRITE.
042200     PERFORM 400-READ-SUPP-IN.
042300*-----------------------------------------------------------------
042400 300-TERMINATE-SUPP-LOAD.
042500     CLOSE   SUPPLY-FILE-IN
042600             SUPPLY-FILE-OUT.
042700     DISPLAY "MASTER-LOAD " WS-RUN-DATE-R
042800             " SUPPLY LOADED=" WS-SUPP-LOADED
042900             " REJECTED=" WS-SUPP-REJECTED.
043000     ADD WS-SUPP-LOADED          TO  WS-GRAND-TOTAL-LOADED.
043100     ADD WS-SUPP-REJECTED        TO  WS-GRAND-TOTAL-REJECTED.
043200******************************************************************
043300 400-READ-CUST-IN.
043400     READ CUSTOMER-FILE-IN
043500         AT END      MOVE "Y"    TO  WS-EOF-SW.
043600*-----------------------------------------------------------------
043700 400-READ-CRED-IN.
043800     READ CREDIT-FILE-IN
043900         AT END      MOVE "Y"    TO  WS-EOF-SW.
044000*-----------------------------------------------------------------
044100 400-READ-BOOK-IN.
044200     READ BOOK-FILE-IN
044300         AT END      MOVE "Y"    TO  WS-EOF-SW.
044400*-----------------------------------------------------------------
044500 400-READ-INV-IN.
044600     READ INVENTORY-FILE-IN
044700         AT END      MOVE "Y"    TO  WS-EOF-SW.
044800*-----------------------------------------------------------------
044900 400-READ-SUPP-IN.
045000     READ SUPPLY-FILE-IN
045100         AT END      MOVE "Y"    TO  WS-EOF-SW.
