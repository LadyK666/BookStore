000100******************************************************************
000200* THIS PROGRAM IS TO APPLY ADMIN-DRIVEN STOCK ADJUSTMENTS AND
000300*    SAFETY-STOCK CHANGES AGAINST THE INVENTORY MASTER.  IT IS
000400*    THE BATCH REPLACEMENT FOR THE OLD SCREEN-DRIVEN INVENTORY
000500*    UPDATE JOB - THE WAREHOUSE OFFICE KEYS ITS COUNT-SHEET AND
000600*    RE-ORDER-POINT CHANGES INTO THE ADJUSTMENT FILE DURING THE
000700*    DAY, AND THIS RUN APPLIES THEM ALL AT NIGHT.
000800*
000900* Used File
001000*    - Adjustment Transaction File (Line Sequential): ADJFL
001100*    - Inventory Master (Indexed): INVFL
001200*    - Adjustment Exception Report (Line Sequential Print): ADJRPT
001300*
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 INVENTORY-ADJUST.
001800 AUTHOR.                     R T HALVORSEN.
001900 INSTALLATION.               BOOKSTORE DATA PROCESSING.
002000 DATE-WRITTEN.               04/02/86.
002100 DATE-COMPILED.
002200 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
002300                             BATCH SUBSYSTEM USE ONLY.
002400*-----------------------------------------------------------------
002500*                       C H A N G E    L O G
002600*-----------------------------------------------------------------
002700* 040286 RTH  0011  ORIGINAL PROGRAM - REPLACES THE SCREEN-DRIVEN
002800*                    ONLINE INVENTORY UPDATE JOB WITH A BATCH RUN
002900*                    THAT DRIVES OFF THE WAREHOUSE ADJUSTMENT
003000*                    EXTRACT INSTEAD OF A TERMINAL OPERATOR.
003100* 091186 RTH  0044  ADDED SAFETY-STOCK CHANGES AS A SECOND
003200*                    ADJUSTMENT TYPE ALONGSIDE THE PLAIN QUANTITY
003300*                    DELTA.
003400* 052287 DOP  0080  WIRED THE LOW-STOCK CALL-OUT TO SHORTAGE-
003500*                    REGISTER SO A COUNT ADJUSTMENT THAT DROPS
003600*                    STOCK BELOW THE SAFETY LEVEL RAISES A
003700*                    SHORTAGE THE SAME WAY SHIPPING DOES.
003800* 040990 MKS  0166  REJECT A NEGATIVE DELTA THAT WOULD TAKE STOCK
003900*                    BELOW ZERO INSTEAD OF LETTING IT GO NEGATIVE,
004000*                    PER AUDIT FINDING 90-08.
004100* 091592 JLW  0184  REJECT A ZERO DELTA OUTRIGHT - OPERATORS WERE
004200*                    KEYING BLANK COUNT SHEETS AS DELTA 00000 AND
004300*                    INFLATING THE EXCEPTION REPORT.
004400* 112598 DOP  0253  YEAR 2000 REVIEW - ALL DATE FIELDS ON THIS RUN
004500*                    ALREADY CARRY A FULL 4-DIGIT CENTURY.  NO
004600*                    CHANGE REQUIRED.  SIGNED OFF PER Y2K PROJECT
004700*                    PLAN SECTION 4.
004800* 042601 MKS  0269  ADDED THE EXCEPTION REPORT - REJECTED LINES
004900*                    WERE ONLY EVER SHOWING UP ON THE CONSOLE LOG,
005000*                    WHICH THE WAREHOUSE OFFICE COULD NOT SEE.
005100* 091502 MKS  0293  SPLIT THE DELTA/SAFETY-STOCK FAN-OUT AND THE
005200*                    LOW-STOCK TEST INTO THEIR OWN NUMBERED RANGES
005300*                    PER THE FAULT-ANALYZER TRACE CONVENTION USED
005400*                    ELSEWHERE - NO CHANGE IN BEHAVIOR.
005500* 091502 MKS  0296  PRINT A DETAIL LINE FOR EVERY ADJUSTMENT, NOT
005600*                    JUST REJECTS - WAREHOUSE OFFICE COULD NOT TELL
005700*                    AN APPLIED LINE FROM ONE THAT WAS NEVER READ.
005800*                    ALSO ADDED A NET-QUANTITY-ADJUSTED SUBTOTAL TO
005900*                    THE FINAL TOTALS PER DP-2270.
006000******************************************************************
006100 ENVIRONMENT                 DIVISION.
006200*-----------------------------------------------------------------
006300 CONFIGURATION               SECTION.
006400 SOURCE-COMPUTER.            IBM-4381.
006500 OBJECT-COMPUTER.            IBM-4381.
006600 SPECIAL-NAMES.
006700     UPSI-0 ON ADJ-DEBUG-ON OFF ADJ-DEBUG-OFF
006800     C01 IS TOP-OF-FORM.
006900*-----------------------------------------------------------------
007000 INPUT-OUTPUT                SECTION.
007100 FILE-CONTROL.
007200     SELECT  ADJUSTMENT-FILE
007300             ASSIGN TO ADJFL
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT  INVENTORY-FILE
007700             ASSIGN TO INVFL
007800             ORGANIZATION IS INDEXED
007900             ACCESS MODE IS RANDOM
008000             RECORD KEY IS INV-BOOK-ID
008100             FILE STATUS IS WS-INV-STATUS.
008200
008300     SELECT  ADJUST-REPORT-FILE
008400             ASSIGN TO ADJRPT
008500             ORGANIZATION IS LINE SEQUENTIAL.
008600******************************************************************
008700 DATA                        DIVISION.
008800*-----------------------------------------------------------------
008900 FILE                        SECTION.
009000 FD  ADJUSTMENT-FILE
009100     RECORD CONTAINS 40 CHARACTERS
009200     DATA RECORD IS ADJUSTMENT-RECORD.
009300 01  ADJUSTMENT-RECORD.
009400     05  ADJ-BOOK-ID             PIC X(10).
009500     05  ADJ-TYPE                PIC X(01).
009600         88  ADJ-TYPE-DELTA          VALUE "D".
009700         88  ADJ-TYPE-SAFETY-STOCK   VALUE "S".
009800     05  ADJ-DELTA-QTY           PIC S9(05).
009900     05  ADJ-DELTA-QTY-U         REDEFINES ADJ-DELTA-QTY
010000                                 PIC 9(05).
010100     05  ADJ-NEW-SAFETY-STOCK    PIC 9(05).
010200     05  FILLER                  PIC X(19).
010300*-----------------------------------------------------------------
010400 FD  INVENTORY-FILE
010500     RECORD CONTAINS 35 CHARACTERS
010600     DATA RECORD IS INVENTORY-RECORD.
010700 01  INVENTORY-RECORD.
010800     COPY "InventoryRecord.cpy".
010900*-----------------------------------------------------------------
011000 FD  ADJUST-REPORT-FILE
011100     RECORD CONTAINS 132 CHARACTERS
011200     DATA RECORD IS RPT-LINE.
011300 01  RPT-LINE                    PIC X(132).
011400*-----------------------------------------------------------------
011500 WORKING-STORAGE             SECTION.
011600*-----------------------------------------------------------------
011700 01  SWITCHES-AND-COUNTERS.
011800     05  WS-EOF-SW               PIC X(01) VALUE "N".
011900         88  WS-NOMORE-ADJ           VALUE "Y".
012000     05  WS-FOUND-SW             PIC X(01) VALUE "N".
012100         88  WS-BOOK-FOUND           VALUE "Y".
012200     05  WS-VALID-SW             PIC X(01) VALUE "N".
012300         88  WS-LINE-VALID           VALUE "Y".
012400     05  WS-INV-STATUS           PIC X(02).
012500     05  WS-ADJ-CNT-READ         PIC S9(07) COMP VALUE ZERO.
012600     05  WS-ADJ-CNT-APPLIED      PIC S9(07) COMP VALUE ZERO.
012700     05  WS-ADJ-CNT-REJECTED     PIC S9(07) COMP VALUE ZERO.
012800     05  WS-ADJ-CNT-LOW-STOCK    PIC S9(07) COMP VALUE ZERO.
012900     05  WS-ADJ-QTY-APPLIED      PIC S9(09) COMP VALUE ZERO.
013000     05  FILLER                  PIC X(01).
013100*-----------------------------------------------------------------
013200 01  WS-WORK-FIELDS.
013300     05  WS-NEW-QUANTITY         PIC S9(08).
013400     05  WS-REJECT-REASON        PIC X(30).
013500     05  WS-SYS-DATE-GROUP.
013600         10  WS-SYS-YY           PIC 9(04).
013700         10  WS-SYS-MM           PIC 9(02).
013800         10  WS-SYS-DD           PIC 9(02).
013900     05  WS-SYS-DATE-4           REDEFINES WS-SYS-DATE-GROUP
014000                                 PIC 9(08).
014100     05  WS-SYS-DATE-R           REDEFINES WS-SYS-DATE-GROUP.
014200         10  WS-SYS-CENTURY      PIC 9(02).
014300         10  WS-SYS-YEAR-OF-CTRY PIC 9(02).
014400         10  FILLER              PIC X(04).
014500     05  FILLER                  PIC X(01).
014600*-----------------------------------------------------------------
014700* MIRROR OF THE SHORTAGE-REGISTER LINKAGE BLOCK - SEE THE SAME
014800*    COMMENT IN DAILY-BATCH, THIS IS THE THIRD PROGRAM THAT CALLS
014900*    IT SO ANY COPYBOOK DRIFT HAS TO BE CAUGHT HERE TOO.
015000*-----------------------------------------------------------------
015100 01  LS-SHORTAGE-PARMS.
015200     05  LS-BOOK-ID              PIC X(10).
015300     05  LS-REQUIRED-QTY         PIC 9(05).
015400     05  LS-REG-DATE             PIC 9(08).
015500     05  LS-SOURCE               PIC X(16).
015600     05  LS-CUSTOMER-ID          PIC 9(08).
015700     05  LS-PRIORITY             PIC 9(02).
015800     05  LS-RECORD-ID            PIC 9(10).
015900     05  LS-RETURN-CODE          PIC X(01).
016000     05  FILLER                  PIC X(05).
016100*-----------------------------------------------------------------
016200 01  RPT-TITLE.
016300     05  FILLER                  PIC X(40) VALUE SPACES.
016400     05  FILLER                  PIC X(30)
016500                                 VALUE "INVENTORY ADJUSTMENT EXCEPTIONS".
016600     05  FILLER                  PIC X(12) VALUE "RUN DATE ".
016700     05  RPT-TITLE-DATE          PIC 9(08).
016800     05  FILLER                  PIC X(42) VALUE SPACES.
016900*
017000 01  RPT-DETAIL.
017100     05  FILLER                  PIC X(05) VALUE SPACES.
017200     05  RPT-DET-BOOK-ID         PIC X(10).
017300     05  FILLER                  PIC X(03) VALUE SPACES.
017400     05  RPT-DET-TYPE            PIC X(01).
017500     05  FILLER                  PIC X(03) VALUE SPACES.
017600     05  RPT-DET-DISP            PIC X(08).
017700     05  FILLER                  PIC X(03) VALUE SPACES.
017800     05  RPT-DET-QTY             PIC -ZZZZ9.
017900     05  FILLER                  PIC X(03) VALUE SPACES.
018000     05  RPT-DET-REASON          PIC X(30).
018100     05  FILLER                  PIC X(60) VALUE SPACES.
018200*
018300 01  RPT-FINAL-TOTALS.
018400     05  FILLER                  PIC X(05) VALUE SPACES.
018500     05  RPT-FT-LABEL            PIC X(35).
018600     05  RPT-FT-VALUE            PIC ZZZ,ZZ9.
018700     05  RPT-FT-VALUE-S REDEFINES RPT-FT-VALUE
018800                                 PIC -ZZ,ZZ9.
018900     05  FILLER                  PIC X(83) VALUE SPACES.
019000******************************************************************
019100 PROCEDURE                   DIVISION.
019200*-----------------------------------------------------------------
019300* Main procedure.
019400*-----------------------------------------------------------------
019500 100-RUN-INVENTORY-ADJUST.
019600     PERFORM 150-OPEN-ALL-FILES.
019700     PERFORM 300-READ-ADJUSTMENT.
019800     PERFORM 200-PROCESS-ONE-ADJUSTMENT
019900         UNTIL WS-NOMORE-ADJ.
020000     PERFORM 900-PRINT-FINAL-TOTALS.
020100     PERFORM 990-CLOSE-ALL-FILES.
020200     STOP RUN.
020300*-----------------------------------------------------------------
020400 150-OPEN-ALL-FILES.
020500     OPEN    INPUT   ADJUSTMENT-FILE.
020600     OPEN    I-O     INVENTORY-FILE.
020700     OPEN    OUTPUT  ADJUST-REPORT-FILE.
020800     ACCEPT  WS-SYS-DATE-4        FROM DATE YYYYMMDD.
020900     MOVE    WS-SYS-DATE-4        TO  RPT-TITLE-DATE.
021000     WRITE   RPT-LINE             FROM RPT-TITLE.
021100*-----------------------------------------------------------------
021200* ONE ADJUSTMENT LINE IS APPLIED HERE PER TRANSACTION.  A DELTA
021300*    LINE MOVES STOCK UP OR DOWN, A SAFETY-STOCK LINE REPLACES
021400*    THE RE-ORDER THRESHOLD - EITHER WAY, THE LOW-STOCK CHECK
021500*    RUNS AGAINST THE RESULT.
021600*-----------------------------------------------------------------
021700 200-PROCESS-ONE-ADJUSTMENT.
021800     ADD 1                       TO  WS-ADJ-CNT-READ.
021900     MOVE "Y"                    TO  WS-VALID-SW.
022000     MOVE SPACES                 TO  WS-REJECT-REASON.
022100     MOVE ADJ-BOOK-ID            TO  INV-BOOK-ID.
022200     READ INVENTORY-FILE
022300         INVALID KEY
022400             MOVE "N"            TO  WS-VALID-SW
022500             MOVE "UNKNOWN BOOK ID" TO WS-REJECT-REASON
022600     END-READ.
022700     IF  WS-LINE-VALID
022800         PERFORM 300-APPLY-ADJUSTMENT
022900             THRU 300-APPLY-ADJUSTMENT-EXIT
023000     END-IF.
023100     IF  NOT WS-LINE-VALID
023200         ADD 1                   TO  WS-ADJ-CNT-REJECTED
023300     END-IF.
023400     PERFORM 900-PRINT-DETAIL-LINE.
023500     PERFORM 300-READ-ADJUSTMENT.
023600*-----------------------------------------------------------------
023700* APPLIES A QUANTITY DELTA OR A SAFETY-STOCK CHANGE TO THE
023800*    INVENTORY MASTER.  A ZERO DELTA IS ALWAYS REJECTED, A
023900*    NEGATIVE DELTA IS REJECTED IF IT WOULD TAKE STOCK BELOW
024000*    ZERO.  ON A SUCCESSFUL CHANGE, THE LOW-STOCK TEST RUNS.
024100*-----------------------------------------------------------------
024200 300-APPLY-ADJUSTMENT.
024300     IF  ADJ-TYPE-DELTA
024400         GO TO 310-APPLY-DELTA
024500     END-IF.
024600     IF  ADJ-TYPE-SAFETY-STOCK
024700         MOVE ADJ-NEW-SAFETY-STOCK   TO  INV-SAFETY-STOCK
024800         GO TO 320-REWRITE-INVENTORY
024900     END-IF.
025000     MOVE "N"                    TO  WS-VALID-SW.
025100     MOVE "UNRECOGNIZED ADJUSTMENT TYPE"
025200                                 TO  WS-REJECT-REASON.
025300     GO TO 300-APPLY-ADJUSTMENT-EXIT.
025400*-----------------------------------------------------------------
025500 310-APPLY-DELTA.
025600     IF  ADJ-DELTA-QTY = ZERO
025700         MOVE "N"                TO  WS-VALID-SW
025800         MOVE "ZERO DELTA REJECTED" TO WS-REJECT-REASON
025900         GO TO 300-APPLY-ADJUSTMENT-EXIT
026000     END-IF.
026100     IF  ADJ-DELTA-QTY < ZERO
026200         AND INV-QUANTITY < (0 - ADJ-DELTA-QTY)
026300         MOVE "N"                TO  WS-VALID-SW
026400         MOVE "DELTA WOULD TAKE STOCK NEGATIVE"
026500                                 TO  WS-REJECT-REASON
026600         GO TO 300-APPLY-ADJUSTMENT-EXIT
026700     END-IF.
026800     COMPUTE WS-NEW-QUANTITY =
026900             INV-QUANTITY + ADJ-DELTA-QTY.
027000     MOVE WS-NEW-QUANTITY        TO  INV-QUANTITY.
027100     ADD ADJ-DELTA-QTY           TO  WS-ADJ-QTY-APPLIED.
027200*-----------------------------------------------------------------
027300 320-REWRITE-INVENTORY.
027400     REWRITE INVENTORY-RECORD
027500         INVALID KEY
027600             MOVE "N"        TO  WS-VALID-SW
027700             MOVE "REWRITE FAILED" TO WS-REJECT-REASON
027800     END-REWRITE.
027900     IF  NOT WS-LINE-VALID
028000         GO TO 300-APPLY-ADJUSTMENT-EXIT
028100     END-IF.
028200     ADD 1                       TO  WS-ADJ-CNT-APPLIED.
028300     PERFORM 300-CHECK-LOW-STOCK
028400         THRU 300-CHECK-LOW-STOCK-EXIT.
028500 300-APPLY-ADJUSTMENT-EXIT.
028600     EXIT.
028700*-----------------------------------------------------------------
028800* SAME LOW-STOCK RULE AS SHIPPING (U3) AND RECEIVING - A SAFETY
028900*    STOCK OF ZERO TURNS THE CHECK OFF.
029000*-----------------------------------------------------------------
029100 300-CHECK-LOW-STOCK.
029200     IF  NOT (INV-SAFETY-STOCK > ZERO
029300         AND INV-QUANTITY < INV-SAFETY-STOCK)
029400         GO TO 300-CHECK-LOW-STOCK-EXIT
029500     END-IF.
029600     MOVE INV-BOOK-ID            TO  LS-BOOK-ID.
029700     COMPUTE LS-REQUIRED-QTY =
029800             INV-SAFETY-STOCK - INV-QUANTITY.
029900     MOVE WS-SYS-DATE-4          TO  LS-REG-DATE.
030000     MOVE "LOW_STOCK"            TO  LS-SOURCE.
030100     MOVE ZERO                   TO  LS-CUSTOMER-ID.
030200     MOVE 1                      TO  LS-PRIORITY.
030300     CALL "SHORTAGE-REGISTER" USING LS-SHORTAGE-PARMS.
030400     ADD 1                       TO  WS-ADJ-CNT-LOW-STOCK.
030500 300-CHECK-LOW-STOCK-EXIT.
030600     EXIT.
030700*-----------------------------------------------------------------
030800 300-READ-ADJUSTMENT.
030900     READ ADJUSTMENT-FILE
031000         AT END  MOVE "Y"        TO  WS-EOF-SW
031100     END-READ.
031200*-----------------------------------------------------------------
031300 900-PRINT-DETAIL-LINE.
031400     MOVE SPACES                 TO  RPT-DETAIL.
031500     MOVE ADJ-BOOK-ID            TO  RPT-DET-BOOK-ID.
031600     MOVE ADJ-TYPE               TO  RPT-DET-TYPE.
031700     IF  WS-LINE-VALID
031800         MOVE "APPLIED "         TO  RPT-DET-DISP
031900     ELSE
032000         MOVE "REJECTED"         TO  RPT-DET-DISP
032100     END-IF.
032200     IF  ADJ-TYPE-DELTA
032300         MOVE ADJ-DELTA-QTY      TO  RPT-DET-QTY
032400     ELSE
032500         MOVE ADJ-NEW-SAFETY-STOCK TO RPT-DET-QTY
032600     END-IF.
032700     MOVE WS-REJECT-REASON       TO  RPT-DET-REASON.
032800     WRITE RPT-LINE              FROM RPT-DETAIL.
032900*-----------------------------------------------------------------
033000 900-PRINT-FINAL-TOTALS.
033100     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
033200     MOVE "ADJUSTMENTS READ .........." TO RPT-FT-LABEL.
033300     MOVE WS-ADJ-CNT-READ            TO  RPT-FT-VALUE.
033400     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
033500     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
033600     MOVE "ADJUSTMENTS APPLIED ......" TO RPT-FT-LABEL.
033700     MOVE WS-ADJ-CNT-APPLIED         TO  RPT-FT-VALUE.
033800     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
033900     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
034000     MOVE "NET QUANTITY ADJUSTED ...." TO RPT-FT-LABEL.
034100     MOVE WS-ADJ-QTY-APPLIED         TO  RPT-FT-VALUE-S.
034200     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
034300     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
034400     MOVE "ADJUSTMENTS REJECTED ....." TO RPT-FT-LABEL.
034500     MOVE WS-ADJ-CNT-REJECTED        TO  RPT-FT-VALUE.
034600     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
034700     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
034800     MOVE "LOW-STOCK SHORTAGES RAISED" TO RPT-FT-LABEL.
034900     MOVE WS-ADJ-CNT-LOW-STOCK       TO  RPT-FT-VALUE.
035000     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
035100*-----------------------------------------------------------------
035200 990-CLOSE-ALL-FILES.
035300     CLOSE   ADJUSTMENT-FILE
035400             INVENTORY-FILE
035500             ADJUST-REPORT-FILE.
