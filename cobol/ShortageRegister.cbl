000100******************************************************************
000200* THIS PROGRAM IS TO MAINTAIN THE OUT-OF-STOCK SHORTAGE FILE ON
000300*    BEHALF OF ANY CALLER THAT DISCOVERS A BOOK IS SHORT - ORDER
000400*    PRICING, PAYMENT POSTING, SHIPPING AND THE INVENTORY
000500*    ADJUSTMENT RUN ALL CALL IT SO THE ONE-PENDING-RECORD-PER-
000600*    BOOK RULE IS ENFORCED IN EXACTLY ONE PLACE.
000700*
000800* Used File
000900*    - Shortage File (Indexed): SHORTFL
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 SHORTAGE-REGISTER.
001500 AUTHOR.                     R T HALVORSEN.
001600 INSTALLATION.               BOOKSTORE DATA PROCESSING.
001700 DATE-WRITTEN.               03/14/86.
001800 DATE-COMPILED.
001900 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
002000                             BATCH SUBSYSTEM USE ONLY.
002100*-----------------------------------------------------------------
002200*                       C H A N G E    L O G
002300*-----------------------------------------------------------------
002400* 031486 RTH  0000  ORIGINAL PROGRAM - CALLED FROM ORDER PRICING
002500*                    AND FROM SHIP-CONFIRM TO RAISE A SHORTAGE
002600*                    RECORD WHEN A LINE CANNOT BE FILLED.
002700* 091186 RTH  0041  ADDED PRIORITY AND CUSTOMER-ID PARAMETERS SO
002800*                    CUSTOMER-BACKORDER REQUESTS CARRY THROUGH.
002900* 041587 DOP  0077  ACCUMULATE INTO EXISTING PENDING RECORD BY
003000*                    BOOK NUMBER INSTEAD OF ALWAYS APPENDING -
003100*                    PURCHASING WAS DOUBLE-ORDERING SAME TITLE.
003200* 091587 DOP  0093  SWITCHED SHORTAGE FILE TO INDEXED (VSAM KSDS)
003300*                    WITH ALTERNATE KEY ON BOOK+STATUS SO THE
003400*                    ACCUMULATE-VS-APPEND DECISION IS A KEYED
003500*                    READ INSTEAD OF A SEQUENTIAL TABLE SEARCH.
003600* 030188 RTH  0104  PRIME NEXT-RECORD-ID BY READING THE FILE ONCE
003700*                    AT OPEN TIME - CONTROL-FILE APPROACH DROPPED.
003800* 071589 MKS  0140  LOW-STOCK CALLS FROM THE NEW INVENTORY
003900*                    ADJUSTMENT RUN - NO LOGIC CHANGE, DOCUMENTED
004000*                    HERE SO THE CALL COUNT ON REQUEST DP-2240
004100*                    RECONCILES.
004200* 040990 MKS  0163  DEFAULT PRIORITY TO 1 WHEN CALLER PASSES ZERO,
004300*                    PER AUDIT FINDING 90-06.
004400* 091592 JLW  0181  REFRESH DATE AND SOURCE ON EVERY ACCUMULATE,
004500*                    NOT JUST ON THE FIRST HIT, TO MATCH REVISED
004600*                    SHORTAGE-AGING REPORT DEFINITION.
004700* 062694 JLW  0204  FILL CUSTOMER-ID/PRIORITY ONLY WHEN THE
004800*                    EXISTING RECORD HAS THEM ABSENT - A SECOND
004900*                    MANUAL REGISTRATION WAS STOMPING THE
005000*                    ORIGINAL REQUESTING CUSTOMER.
005100* 101297 RTH  0233  VALIDATE BOOK-ID NOT SPACES AND QTY GREATER
005200*                    THAN ZERO ON EVERY CALL, NOT JUST MANUAL -
005300*                    A ZERO-QTY LOW-STOCK CALL WAS SLIPPING IN A
005400*                    BLANK RECORD.  RETURN-CODE '9' ON REJECT.
005500* 112598 DOP  0250  YEAR 2000 REVIEW - OOS-DATE AND ALL DATE
005600*                    FIELDS ALREADY CARRY A FULL 4-DIGIT CENTURY
005700*                    (PIC 9(08) YYYYMMDD).  NO CHANGE REQUIRED.
005800*                    SIGNED OFF PER Y2K PROJECT PLAN SECTION 4.
005900* 042601 MKS  0266  MOVE FILE-STATUS CHECK AFTER OPEN TO ITS OWN
006000*                    PARAGRAPH FOR THE FAULT-ANALYZER WORKSHOP
006100*                    TRACE REQUESTED BY OPERATIONS.
006200******************************************************************
006300 ENVIRONMENT                 DIVISION.
006400*-----------------------------------------------------------------
006500 CONFIGURATION               SECTION.
006600 SOURCE-COMPUTER.            IBM-4381.
006700 OBJECT-COMPUTER.            IBM-4381.
006800 SPECIAL-NAMES.
006900     UPSI-0 ON STOCK-DEBUG-ON OFF STOCK-DEBUG-OFF.
007000*-----------------------------------------------------------------
007100 INPUT-OUTPUT                SECTION.
007200 FILE-CONTROL.
007300     SELECT  SHORTAGE-FILE
007400             ASSIGN TO SHORTFL
007500             ORGANIZATION IS INDEXED
007600             ACCESS MODE IS DYNAMIC
007700             RECORD KEY IS OOS-RECORD-ID
007800             ALTERNATE RECORD KEY IS OOS-BOOK-STATUS-KEY
007900             FILE STATUS IS WS-SHORTAGE-STATUS.
008000******************************************************************
008100 DATA                        DIVISION.
008200*-----------------------------------------------------------------
008300 FILE                        SECTION.
008400 FD  SHORTAGE-FILE
008500     LABEL RECORD IS STANDARD
008600     DATA RECORD IS SHORTAGE-RECORD.
008700 COPY "ShortageRecord.cpy".
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE             SECTION.
009000*-----------------------------------------------------------------
009100 01  SWITCHES-AND-COUNTERS.
009200     05  WS-FIRST-CALL-SW        PIC X(01) VALUE "Y".
009300         88  WS-FIRST-CALL             VALUE "Y".
009400     05  WS-FOUND-SW             PIC X(01) VALUE "N".
009500         88  WS-RECORD-FOUND           VALUE "Y".
009600     05  WS-VALID-SW             PIC X(01) VALUE "Y".
009700         88  WS-PARMS-VALID             VALUE "Y".
009800     05  WS-EOF-SW               PIC X(01) VALUE "N".
009900         88  WS-PRIME-PASS-DONE         VALUE "Y".
010000     05  FILLER                  PIC X(01).
010100 01  WS-SHORTAGE-STATUS          PIC X(02) VALUE SPACES.
010200 01  WS-NEXT-RECORD-ID           PIC S9(10) COMP.
010300 01  WS-NEXT-ID-X REDEFINES WS-NEXT-RECORD-ID
010400                        PIC X(08).
010500 01  WS-CALLS-THIS-RUN           PIC S9(07) COMP VALUE ZERO.
010600 01  WS-ACCUMULATES-THIS-RUN     PIC S9(07) COMP VALUE ZERO.
010700 01  WS-APPENDS-THIS-RUN         PIC S9(07) COMP VALUE ZERO.
010800*
010900 01  WS-SYSTEM-DATE.
011000     05  WS-SYS-YY               PIC 9(02).
011100     05  WS-SYS-MM               PIC 9(02).
011200     05  WS-SYS-DD               PIC 9(02).
011300 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE
011400                        PIC 9(06).
011500*
011600 01  WS-RETURN-CODE-GROUP.
011700     05  WS-RETURN-CODE          PIC X(01) VALUE "0".
011800         88  WS-RC-OK                  VALUE "0".
011900         88  WS-RC-REJECTED            VALUE "9".
012000 01  WS-RETURN-CODE-N REDEFINES WS-RETURN-CODE-GROUP
012100                        PIC 9(01).
012200*-----------------------------------------------------------------
012300 LINKAGE                     SECTION.
012400*-----------------------------------------------------------------
012500* ONE 01-LEVEL PARAMETER BLOCK, PASSED BY REFERENCE FROM
012600* EVERY CALLING PROGRAM.  LS-RECORD-ID AND LS-RETURN-CODE
012700* ARE THE ONLY OUTPUT FIELDS.
012800 01  LS-SHORTAGE-PARMS.
012900     05  LS-BOOK-ID              PIC X(10).
013000     05  LS-REQUIRED-QTY         PIC 9(05).
013100     05  LS-REG-DATE             PIC 9(08).
013200     05  LS-SOURCE               PIC X(16).
013300     05  LS-CUSTOMER-ID          PIC 9(08).
013400     05  LS-PRIORITY             PIC 9(02).
013500     05  LS-RECORD-ID            PIC 9(10).
013600     05  LS-RETURN-CODE          PIC X(01).
013700     05  FILLER                  PIC X(05).
013800******************************************************************
013900 PROCEDURE                   DIVISION    USING LS-SHORTAGE-PARMS.
014000*-----------------------------------------------------------------
014100* Main procedure - one call registers or accumulates one
014200* shortage requirement for one book.
014300*-----------------------------------------------------------------
014400 100-REGISTER-SHORTAGE.
014500     ADD 1                       TO  WS-CALLS-THIS-RUN.
014600     IF  WS-FIRST-CALL
014700         PERFORM 150-OPEN-AND-PRIME-FILE
014800     END-IF.
014900     MOVE "0"                    TO  LS-RETURN-CODE.
015000     PERFORM 200-VALIDATE-PARMS.
015100     IF  WS-PARMS-VALID
015200         PERFORM 300-FIND-PENDING-RECORD
015300             THRU 300-FIND-PENDING-RECORD-EXIT
015400         IF  WS-RECORD-FOUND
015500             PERFORM 400-ACCUMULATE-EXISTING
015600         ELSE
015700             PERFORM 400-APPEND-NEW-RECORD
015800         END-IF
015900     ELSE
016000         MOVE "9"                TO  LS-RETURN-CODE
016100     END-IF.
016200     EXIT PROGRAM.
016300*-----------------------------------------------------------------
016400* Opens the shortage file (I-O, first call of the run only) and
016500* scans it sequentially once to discover the highest record id
016600* on file, so subsequent WRITEs can assign the next id without
016700* a separate control record.
016800*-----------------------------------------------------------------
016900 150-OPEN-AND-PRIME-FILE.
017000     OPEN I-O   SHORTAGE-FILE.
017100     PERFORM 155-CHECK-OPEN-STATUS.
017200     MOVE "N"                    TO  WS-FIRST-CALL-SW.
017300     MOVE ZERO                   TO  WS-NEXT-RECORD-ID.
017400     MOVE LOW-VALUES             TO  OOS-RECORD-ID.
017500     START SHORTAGE-FILE KEY IS NOT LESS THAN OOS-RECORD-ID
017600         INVALID KEY MOVE "Y"    TO  WS-EOF-SW.
017700     PERFORM 160-PRIME-NEXT-ID UNTIL WS-PRIME-PASS-DONE.
017800     ACCEPT WS-SYSTEM-DATE-R     FROM DATE.
017900*-----------------------------------------------------------------
018000 155-CHECK-OPEN-STATUS.
018100     IF  WS-SHORTAGE-STATUS NOT = "00" AND "05"
018200         DISPLAY "SHORTAGE-REGISTER - BAD OPEN " WS-SHORTAGE-STATUS
018300     END-IF.
018400*-----------------------------------------------------------------
018500 160-PRIME-NEXT-ID.
018600     READ SHORTAGE-FILE NEXT RECORD
018700         AT END      MOVE "Y"    TO  WS-EOF-SW
018800         NOT AT END
018900             IF  OOS-RECORD-ID > WS-NEXT-RECORD-ID
019000                 MOVE OOS-RECORD-ID  TO  WS-NEXT-RECORD-ID
019100             END-IF
019200     END-READ.
019300*-----------------------------------------------------------------
019400* A shortage requirement is only meaningful for a real book and
019500* a positive quantity - this guard runs for every source,
019600* manual or automatic (see 101297 change above).
019700*-----------------------------------------------------------------
019800 200-VALIDATE-PARMS.
019900     MOVE "Y"                    TO  WS-VALID-SW.
020000     IF  LS-BOOK-ID = SPACES OR LOW-VALUES
020100         MOVE "N"                TO  WS-VALID-SW
020200     END-IF.
020300     IF  LS-REQUIRED-QTY = ZERO
020400         MOVE "N"                TO  WS-VALID-SW
020500     END-IF.
020600     IF  LS-PRIORITY = ZERO
020700         MOVE 1                  TO  LS-PRIORITY
020800     END-IF.
020900     IF  LS-REG-DATE = ZERO
021000         MOVE 20000101           TO  LS-REG-DATE
021100     END-IF.
021200*-----------------------------------------------------------------
021300* Looks for an existing PENDING record for this book via the
021400* unique alternate key - the file itself guarantees there can
021500* be at most one, so a found/not-found answer is all we need.
021600*-----------------------------------------------------------------
021700 300-FIND-PENDING-RECORD.
021800     MOVE "N"                    TO  WS-FOUND-SW.
021900     MOVE LS-BOOK-ID             TO  OOS-BOOK-ID.
022000     MOVE "PENDING     "         TO  OOS-STATUS.
022100     READ SHORTAGE-FILE
022200         KEY IS OOS-BOOK-STATUS-KEY
022300         INVALID KEY     GO TO 300-FIND-PENDING-RECORD-EXIT
022400     END-READ.
022500     MOVE "Y"                    TO  WS-FOUND-SW.
022600 300-FIND-PENDING-RECORD-EXIT.
022700     EXIT.
022800*-----------------------------------------------------------------
022900* Adds the new requirement to the record already on file; date
023000* and source are always refreshed, customer and priority are
023100* filled in only when the record does not already carry them.
023200*-----------------------------------------------------------------
023300 400-ACCUMULATE-EXISTING.
023400     ADD LS-REQUIRED-QTY         TO  OOS-REQUIRED-QTY.
023500     MOVE LS-REG-DATE            TO  OOS-DATE.
023600     MOVE LS-SOURCE              TO  OOS-SOURCE.
023700     IF  OOS-CUSTOMER-ID = ZERO
023800         MOVE LS-CUSTOMER-ID     TO  OOS-CUSTOMER-ID
023900     END-IF.
024000     IF  OOS-PRIORITY = ZERO
024100         MOVE LS-PRIORITY        TO  OOS-PRIORITY
024200     END-IF.
024300     REWRITE SHORTAGE-RECORD
024400         INVALID KEY
024500             DISPLAY "SHORTAGE-REGISTER - REWRITE FAILED "
024600                     WS-SHORTAGE-STATUS
024700     END-REWRITE.
024800     MOVE OOS-RECORD-ID          TO  LS-RECORD-ID.
024900     ADD 1                       TO  WS-ACCUMULATES-THIS-RUN.
025000*-----------------------------------------------------------------
025100* No PENDING record exists for the book yet - append one with
025200* the next available record id.
025300*-----------------------------------------------------------------
025400 400-APPEND-NEW-RECORD.
025500     INITIALIZE SHORTAGE-RECORD.
025600     ADD 1                       TO  WS-NEXT-RECORD-ID.
025700     MOVE WS-NEXT-RECORD-ID      TO  OOS-RECORD-ID.
025800     MOVE LS-BOOK-ID             TO  OOS-BOOK-ID.
025900     MOVE "PENDING     "         TO  OOS-STATUS.
026000     MOVE LS-REQUIRED-QTY        TO  OOS-REQUIRED-QTY.
026100     MOVE LS-REG-DATE            TO  OOS-DATE.
026200     MOVE LS-SOURCE              TO  OOS-SOURCE.
026300     MOVE LS-CUSTOMER-ID         TO  OOS-CUSTOMER-ID.
026400     MOVE LS-PRIORITY            TO  OOS-PRIORITY.
026500     WRITE SHORTAGE-RECORD
026600         INVALID KEY
026700             DISPLAY "SHORTAGE-REGISTER - WRITE FAILED "
026800                     WS-SHORTAGE-STATUS
026900     END-WRITE.
027000     MOVE OOS-RECORD-ID          TO  LS-RECORD-ID.
027100     ADD 1                       TO  WS-APPENDS-THIS-RUN.
