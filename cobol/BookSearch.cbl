000100******************************************************************
000200* THIS PROGRAM IS TO ANSWER CATALOGUE SEARCH REQUESTS AGAINST THE
000300*    BOOK MASTER FOR THE ORDER DESK.  EACH REQUEST IS EITHER A
000400*    SINGLE SEARCH KEY (MATCHED AGAINST ID, TITLE, PUBLISHER,
000500*    ISBN, AUTHOR AND KEYWORD, IN THAT ORDER, WITH EACH BOOK
000600*    LISTED ONLY ONCE) OR A LIST OF UP TO FIVE KEYWORDS SCORED BY
000700*    HOW MANY OF THEM A BOOK CARRIES.  ADAPTED FROM THE OLD
000800*    INVENTORY-REPORT SCAN/PRINT SKELETON.
000900*
001000* Used File
001100*    - Search Request File (Line Sequential): SRCHFL
001200*    - Book Master (Indexed): BOOKFL
001300*    - Search Report File (Line Sequential Print): SRCHRPT
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 BOOK-SEARCH.
001900 AUTHOR.                     R T HALVORSEN.
002000 INSTALLATION.               BOOKSTORE DATA PROCESSING.
002100 DATE-WRITTEN.               04/21/86.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
002400                             BATCH SUBSYSTEM USE ONLY.
002500*-----------------------------------------------------------------
002600*                       C H A N G E    L O G
002700*-----------------------------------------------------------------
002800* 042186 RTH  0018  ORIGINAL PROGRAM - REPLACES THE INVENTORY-
002900*                    REPORT SCAN/PRINT SKELETON WITH THE ORDER
003000*                    DESK CATALOGUE LOOKUP THE OLD SUPPLIER-
003100*                    MATCH LOGIC IS NO LONGER NEEDED HERE.
003200* 091186 RTH  0045  ADDED THE AUTHOR AND KEYWORD PASSES BEHIND
003300*                    THE ORIGINAL ID/TITLE/PUBLISHER/ISBN PASS,
003400*                    WITH FIRST-SEEN DE-DUPLICATION ACROSS ALL
003500*                    THREE.
003600* 052287 DOP  0081  ADDED THE MULTI-KEYWORD MATCH-COUNT MODE FOR
003700*                    THE NEW ADVANCED SEARCH SCREEN ON THE ORDER
003800*                    DESK TERMINALS.
003900* 040990 MKS  0167  SEARCH KEY AND TARGET FIELDS NOW UPPERCASED
004000*                    BEFORE COMPARE - DESK CLERKS WERE KEYING
004100*                    LOWER CASE TITLES AND GETTING NO HITS.
004200* 091592 JLW  0185  DEFAULT MINIMUM MATCH COUNT TO 1 WHEN THE
004300*                    REQUEST LEAVES IT ZERO, PER HELP DESK
004400*                    TICKET 92-301.
004500* 112598 DOP  0254  YEAR 2000 REVIEW - THIS PROGRAM CARRIES NO
004600*                    DATE FIELDS OF ITS OWN.  NO CHANGE REQUIRED.
004700*                    SIGNED OFF PER Y2K PROJECT PLAN SECTION 4.
004800* 042601 MKS  0270  RAISED THE MATCH TABLE FROM 100 TO 200 ENTRIES
004900*                    AFTER THE HOLIDAY CATALOGUE SEARCH OVERFLOWED
005000*                    IT ON A SINGLE-LETTER KEY.
005100******************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION               SECTION.
005500 SOURCE-COMPUTER.            IBM-4381.
005600 OBJECT-COMPUTER.            IBM-4381.
005700 SPECIAL-NAMES.
005800     UPSI-0 ON SRCH-DEBUG-ON OFF SRCH-DEBUG-OFF
005900     C01 IS TOP-OF-FORM.
006000*-----------------------------------------------------------------
006100 INPUT-OUTPUT                SECTION.
006200 FILE-CONTROL.
006300     SELECT  SEARCH-REQUEST-FILE
006400             ASSIGN TO SRCHFL
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT  BOOK-FILE
006800             ASSIGN TO BOOKFL
006900             ORGANIZATION IS INDEXED
007000             ACCESS MODE IS SEQUENTIAL
007100             RECORD KEY IS BOOK-ID
007200             FILE STATUS IS WS-BOOK-STATUS.
007300
007400     SELECT  SEARCH-REPORT-FILE
007500             ASSIGN TO SRCHRPT
007600             ORGANIZATION IS LINE SEQUENTIAL.
007700******************************************************************
007800 DATA                        DIVISION.
007900*-----------------------------------------------------------------
008000 FILE                        SECTION.
008100 FD  SEARCH-REQUEST-FILE
008200     RECORD CONTAINS 70 CHARACTERS
008300     DATA RECORD IS SEARCH-REQUEST-RECORD.
008400 01  SEARCH-REQUEST-RECORD.
008500     05  SRQ-MODE                PIC X(01).
008600         88  SRQ-MODE-SINGLE         VALUE "S".
008700         88  SRQ-MODE-MULTI          VALUE "M".
008800     05  SRQ-PAYLOAD             PIC X(66).
008900     05  SRQ-SINGLE-PAYLOAD      REDEFINES SRQ-PAYLOAD.
009000         10  SRQ-SEARCH-KEY      PIC X(30).
009100         10  FILLER              PIC X(36).
009200     05  SRQ-MULTI-PAYLOAD       REDEFINES SRQ-PAYLOAD.
009300         10  SRQ-KEYWORD-CNT     PIC 9(01).
009400         10  SRQ-MIN-MATCH       PIC 9(01).
009500         10  SRQ-KEYWORD         OCCURS 5 TIMES
009600                                 PIC X(12).
009700         10  FILLER              PIC X(04).
009800     05  FILLER                  PIC X(03).
009900*-----------------------------------------------------------------
010000 FD  BOOK-FILE
010100     RECORD CONTAINS 145 CHARACTERS
010200     DATA RECORD IS BOOK-RECORD.
010300 01  BOOK-RECORD.
010400     COPY "BookRecord.cpy".
010500*-----------------------------------------------------------------
010600 FD  SEARCH-REPORT-FILE
010700     RECORD CONTAINS 132 CHARACTERS
010800     DATA RECORD IS RPT-LINE.
010900 01  RPT-LINE                    PIC X(132).
011000*-----------------------------------------------------------------
011100 WORKING-STORAGE             SECTION.
011200*-----------------------------------------------------------------
011300 01  SWITCHES-AND-COUNTERS.
011400     05  WS-REQ-EOF-SW           PIC X(01) VALUE "N".
011500         88  WS-NOMORE-REQ           VALUE "Y".
011600     05  WS-BOOK-EOF-SW          PIC X(01) VALUE "N".
011700         88  WS-BOOK-EOF             VALUE "Y".
011800     05  WS-CONTAINS-SW          PIC X(01) VALUE "N".
011900         88  WS-KEY-CONTAINED        VALUE "Y".
012000     05  WS-DUP-SW               PIC X(01) VALUE "N".
012100         88  WS-ALREADY-MATCHED      VALUE "Y".
012200     05  WS-BOOK-STATUS          PIC X(02).
012300     05  WS-REQ-CNT              PIC S9(05) COMP VALUE ZERO.
012400     05  WS-REQ-REJ-CNT          PIC S9(05) COMP VALUE ZERO.
012500     05  WS-TOTAL-MATCH-CNT      PIC S9(07) COMP VALUE ZERO.
012600     05  FILLER                  PIC X(01).
012700*-----------------------------------------------------------------
012800 01  WS-KEY-WORK-FIELDS.
012900     05  WS-KEY-TEXT             PIC X(30).
013000     05  WS-KEY-LEN              PIC 9(02) COMP.
013100     05  WS-TRAILING-SPACES      PIC 9(02) COMP.
013200     05  WS-TARGET-TEXT          PIC X(40).
013300     05  WS-MAX-START            PIC S9(03) COMP.
013400     05  WS-SCAN-POS             PIC S9(03) COMP.
013500     05  WS-KEYWORD-SUB          PIC S9(02) COMP.
013600     05  WS-BOOK-MATCH-CNT       PIC 9(01).
013700     05  FILLER                  PIC X(01).
013800*-----------------------------------------------------------------
013900 01  WS-CASE-FOLD-TABLES.
014000     05  WS-LOWER-ALPHABET       PIC X(26)
014100                         VALUE "abcdefghijklmnopqrstuvwxyz".
014200     05  WS-UPPER-ALPHABET       PIC X(26)
014300                         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014400*-----------------------------------------------------------------
014500* FIRST-SEEN MATCH TABLE - HOLDS THE BOOKS SELECTED SO FAR FOR
014600*    THE REQUEST NOW IN PROGRESS.  WS-MATCH-KEYWORD-CNT IS ONLY
014700*    MEANINGFUL IN MULTI-KEYWORD MODE.
014800*-----------------------------------------------------------------
014900 01  WS-MATCH-TABLE.
015000     05  WS-MATCH-ENTRY          OCCURS 200 TIMES
015100                                 INDEXED BY WS-MATCH-IX.
015200         10  WS-MATCH-BOOK-ID    PIC X(10).
015300         10  WS-MATCH-TITLE      PIC X(40).
015400         10  WS-MATCH-KEYWORD-CNT PIC 9(01).
015500 01  WS-MATCH-COUNT              PIC S9(04) COMP VALUE ZERO.
015600*-----------------------------------------------------------------
015700 01  WS-SYS-DATE-GROUP.
015800     05  WS-SYS-YY               PIC 9(04).
015900     05  WS-SYS-MM               PIC 9(02).
016000     05  WS-SYS-DD               PIC 9(02).
016100 01  WS-SYS-DATE-4  REDEFINES WS-SYS-DATE-GROUP
016200                                 PIC 9(08).
016300 01  WS-SYS-DATE-R  REDEFINES WS-SYS-DATE-GROUP.
016400     05  WS-SYS-CENTURY          PIC 9(02).
016500     05  WS-SYS-YEAR-OF-CTRY     PIC 9(02).
016600     05  FILLER                  PIC X(04).
016700*-----------------------------------------------------------------
016800 01  RPT-TITLE.
016900     05  FILLER                  PIC X(40) VALUE SPACES.
017000     05  FILLER                  PIC X(30)
017100                                 VALUE "BOOK SEARCH REPORT".
017200     05  FILLER                  PIC X(12) VALUE "RUN DATE ".
017300     05  RPT-TITLE-DATE          PIC 9(08).
017400     05  FILLER                  PIC X(42) VALUE SPACES.
017500*
017600 01  RPT-REQ-HEADER.
017700     05  FILLER                  PIC X(05) VALUE SPACES.
017800     05  FILLER                  PIC X(06) VALUE "MODE".
017900     05  FILLER                  PIC X(35) VALUE "SEARCH KEY / KEYWORDS".
018000     05  FILLER                  PIC X(92) VALUE SPACES.
018100*
018200 01  RPT-REQ-DETAIL.
018300     05  FILLER                  PIC X(05) VALUE SPACES.
018400     05  RPT-REQ-MODE            PIC X(06).
018500     05  RPT-REQ-TEXT            PIC X(66).
018600     05  FILLER                  PIC X(55) VALUE SPACES.
018700*
018800 01  RPT-MATCH-SINGLE.
018900     05  FILLER                  PIC X(08) VALUE SPACES.
019000     05  RPT-MS-BOOK-ID          PIC X(10).
019100     05  FILLER                  PIC X(02) VALUE SPACES.
019200     05  RPT-MS-TITLE            PIC X(40).
019300     05  FILLER                  PIC X(01) VALUE SPACES.
019400     05  RPT-MS-TAG              PIC X(07) VALUE "MATCHED".
019500     05  FILLER                  PIC X(64) VALUE SPACES.
019600*
019700 01  RPT-MATCH-MULTI.
019800     05  FILLER                  PIC X(08) VALUE SPACES.
019900     05  RPT-MM-BOOK-ID          PIC X(10).
020000     05  FILLER                  PIC X(02) VALUE SPACES.
020100     05  RPT-MM-TITLE            PIC X(40).
020200     05  FILLER                  PIC X(01) VALUE SPACES.
020300     05  FILLER                  PIC X(07) VALUE "MATCH=".
020400     05  RPT-MM-MATCH-CNT        PIC 9.
020500     05  FILLER                  PIC X(01) VALUE "/".
020600     05  RPT-MM-KEYWORD-TOTAL    PIC 9.
020700     05  FILLER                  PIC X(54) VALUE SPACES.
020800*
020900 01  RPT-NO-MATCH.
021000     05  FILLER                  PIC X(08) VALUE SPACES.
021100     05  FILLER                  PIC X(23)
021200                                 VALUE "NO BOOKS MATCHED THE ".
021300     05  FILLER                  PIC X(01) VALUE "-".
021400     05  FILLER                  PIC X(100) VALUE SPACES.
021500*
021600 01  RPT-FINAL-TOTALS.
021700     05  FILLER                  PIC X(05) VALUE SPACES.
021800     05  RPT-FT-LABEL            PIC X(35).
021900     05  RPT-FT-VALUE            PIC ZZZ,ZZ9.
022000     05  FILLER                  PIC X(83) VALUE SPACES.
022100*-----------------------------------------------------------------
022200* MIRROR OF THE SHORTAGE-REGISTER LINKAGE BLOCK.  BOOK-SEARCH
022300*    DOES NOT CALL SHORTAGE-REGISTER BUT THE GROUP IS CARRIED SO
022400*    THE COPYBOOK STAYS FIELD-FOR-FIELD IDENTICAL EVERYWHERE THE
022500*    STANDARDS GROUP REVIEWS IT.
022600*-----------------------------------------------------------------
022700 01  LS-SHORTAGE-PARMS.
022800     05  LS-BOOK-ID              PIC X(10).
022900     05  LS-REQUIRED-QTY         PIC 9(05).
023000     05  LS-REG-DATE             PIC 9(08).
023100     05  LS-SOURCE               PIC X(16).
023200     05  LS-CUSTOMER-ID          PIC 9(08).
023300     05  LS-PRIORITY             PIC 9(02).
023400     05  LS-RECORD-ID            PIC 9(10).
023500     05  LS-RETURN-CODE          PIC X(01).
023600     05  FILLER                  PIC X(05).
023700******************************************************************
023800 PROCEDURE                   DIVISION.
023900*-----------------------------------------------------------------
024000* Main procedure.
024100*-----------------------------------------------------------------
024200 100-RUN-BOOK-SEARCH.
024300     PERFORM 150-OPEN-REQUEST-AND-REPORT.
024400     PERFORM 300-READ-SEARCH-REQUEST.
024500     PERFORM 200-PROCESS-ONE-REQUEST
024600         UNTIL WS-NOMORE-REQ.
024700     PERFORM 900-PRINT-FINAL-TOTALS.
024800     PERFORM 990-CLOSE-ALL-FILES.
024900     STOP RUN.
025000*-----------------------------------------------------------------
025100 150-OPEN-REQUEST-AND-REPORT.
025200     OPEN    INPUT   SEARCH-REQUEST-FILE.
025300     OPEN    OUTPUT  SEARCH-REPORT-FILE.
025400     ACCEPT  WS-SYS-DATE-4        FROM DATE YYYYMMDD.
025500     MOVE    WS-SYS-DATE-4        TO  RPT-TITLE-DATE.
025600     WRITE   RPT-LINE             FROM RPT-TITLE.
025700     WRITE   RPT-LINE             FROM RPT-REQ-HEADER.
025800*-----------------------------------------------------------------
025900* ONE SEARCH REQUEST DRIVES ONE COMPLETE PASS SET - SINGLE-KEY
026000*    MODE RUNS ALL THREE SCAN PASSES, MULTI-KEYWORD MODE RUNS
026100*    THE MATCH-COUNT PASS ONLY.
026200*-----------------------------------------------------------------
026300 200-PROCESS-ONE-REQUEST.
026400     ADD 1                       TO  WS-REQ-CNT.
026500     MOVE ZERO                   TO  WS-MATCH-COUNT.
026600     PERFORM 210-PRINT-REQUEST-LINE.
026700     IF  SRQ-MODE-SINGLE
026800         PERFORM 250-RUN-SINGLE-KEY-SEARCH
026900     ELSE
027000         IF  SRQ-MODE-MULTI
027100             PERFORM 400-KEYWORD-MATCH-COUNT
027200         ELSE
027300             ADD 1               TO  WS-REQ-REJ-CNT
027400         END-IF
027500     END-IF.
027600     PERFORM 300-READ-SEARCH-REQUEST.
027700*-----------------------------------------------------------------
027800 210-PRINT-REQUEST-LINE.
027900     MOVE SPACES                 TO  RPT-REQ-DETAIL.
028000     IF  SRQ-MODE-SINGLE
028100         MOVE "SINGLE"           TO  RPT-REQ-MODE
028200         MOVE SRQ-SEARCH-KEY     TO  RPT-REQ-TEXT
028300     ELSE
028400         MOVE "MULTI "           TO  RPT-REQ-MODE
028500         MOVE SPACES             TO  RPT-REQ-TEXT
028600         MOVE 1                  TO  WS-SCAN-POS
028700         PERFORM 220-LIST-ONE-KEYWORD
028800             VARYING WS-KEYWORD-SUB FROM 1 BY 1
028900                 UNTIL WS-KEYWORD-SUB > SRQ-KEYWORD-CNT
029000     END-IF.
029100     WRITE RPT-LINE              FROM RPT-REQ-DETAIL.
029200*-----------------------------------------------------------------
029300 220-LIST-ONE-KEYWORD.
029400     STRING SRQ-KEYWORD(WS-KEYWORD-SUB) DELIMITED BY SPACE
029500             " "                 DELIMITED BY SIZE
029600             INTO RPT-REQ-TEXT
029700             WITH POINTER WS-SCAN-POS
029800         ON OVERFLOW CONTINUE
029900     END-STRING.
030000*-----------------------------------------------------------------
030100* SINGLE-KEY MODE - THREE PASSES OVER THE BOOK MASTER, EACH ITS
030200*    OWN OPEN/CLOSE SO THE FILE IS ALWAYS SCANNED FROM THE FIRST
030300*    KEY.  A BOOK ALREADY IN THE MATCH TABLE IS NEVER RE-ADDED.
030400*-----------------------------------------------------------------
030500 250-RUN-SINGLE-KEY-SEARCH.
030600     MOVE SRQ-SEARCH-KEY         TO  WS-KEY-TEXT.
030700     INSPECT WS-KEY-TEXT
030800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
030900     MOVE ZERO                   TO  WS-TRAILING-SPACES.
031000     INSPECT WS-KEY-TEXT
031100         TALLYING WS-TRAILING-SPACES FOR TRAILING SPACES.
031200     COMPUTE WS-KEY-LEN = 30 - WS-TRAILING-SPACES.
031300     IF  WS-KEY-LEN = ZERO
031400         ADD 1                   TO  WS-REQ-REJ-CNT
031500         GO TO 250-RUN-SINGLE-KEY-SEARCH-EXIT
031600     END-IF.
031700     PERFORM 255-OPEN-AND-PRIME-BOOK-SCAN.
031800     PERFORM 300-SCAN-ID-TITLE-PUB-ISBN
031900         UNTIL WS-BOOK-EOF.
032000     CLOSE   BOOK-FILE.
032100     PERFORM 255-OPEN-AND-PRIME-BOOK-SCAN.
032200     PERFORM 300-SCAN-AUTHOR
032300         UNTIL WS-BOOK-EOF.
032400     CLOSE   BOOK-FILE.
032500     PERFORM 255-OPEN-AND-PRIME-BOOK-SCAN.
032600     PERFORM 300-SCAN-KEYWORDS
032700         UNTIL WS-BOOK-EOF.
032800     CLOSE   BOOK-FILE.
032900     PERFORM 900-PRINT-MATCH-LIST.
033000 250-RUN-SINGLE-KEY-SEARCH-EXIT.
033100     EXIT.
033200*-----------------------------------------------------------------
033300 255-OPEN-AND-PRIME-BOOK-SCAN.
033400     MOVE "N"                    TO  WS-BOOK-EOF-SW.
033500     OPEN    INPUT   BOOK-FILE.
033600     PERFORM 305-READ-BOOK-RECORD.
033700*-----------------------------------------------------------------
033800* PASS 1 - BOOK ID, TITLE, PUBLISHER OR ISBN CONTAINS THE KEY.
033900*-----------------------------------------------------------------
034000 300-SCAN-ID-TITLE-PUB-ISBN.
034100     MOVE SPACES                 TO  WS-TARGET-TEXT.
034200     MOVE BOOK-ID                TO  WS-TARGET-TEXT.
034300     PERFORM 500-UPPERCASE-AND-TEST-TARGET.
034400     IF  NOT WS-KEY-CONTAINED
034500         MOVE SPACES             TO  WS-TARGET-TEXT
034600         MOVE BOOK-TITLE         TO  WS-TARGET-TEXT
034700         PERFORM 500-UPPERCASE-AND-TEST-TARGET
034800     END-IF.
034900     IF  NOT WS-KEY-CONTAINED
035000         MOVE SPACES             TO  WS-TARGET-TEXT
035100         MOVE BOOK-PUBLISHER     TO  WS-TARGET-TEXT
035200         PERFORM 500-UPPERCASE-AND-TEST-TARGET
035300     END-IF.
035400     IF  NOT WS-KEY-CONTAINED
035500         MOVE SPACES             TO  WS-TARGET-TEXT
035600         MOVE BOOK-ISBN          TO  WS-TARGET-TEXT
035700         PERFORM 500-UPPERCASE-AND-TEST-TARGET
035800     END-IF.
035900     IF  WS-KEY-CONTAINED
036000         PERFORM 520-ADD-IF-NOT-MATCHED
036100     END-IF.
036200     PERFORM 305-READ-BOOK-RECORD.
036300*-----------------------------------------------------------------
036400* PASS 2 - AUTHOR NAME CONTAINS THE KEY.
036500*-----------------------------------------------------------------
036600 300-SCAN-AUTHOR.
036700     MOVE SPACES                 TO  WS-TARGET-TEXT.
036800     MOVE BOOK-AUTHOR            TO  WS-TARGET-TEXT.
036900     PERFORM 500-UPPERCASE-AND-TEST-TARGET.
037000     IF  WS-KEY-CONTAINED
037100         PERFORM 520-ADD-IF-NOT-MATCHED
037200     END-IF.
037300     PERFORM 305-READ-BOOK-RECORD.
037400*-----------------------------------------------------------------
037500* PASS 3 - AT LEAST ONE KEYWORD TAG CONTAINS THE KEY.
037600*-----------------------------------------------------------------
037700 300-SCAN-KEYWORDS.
037800     MOVE "N"                    TO  WS-CONTAINS-SW.
037900     PERFORM 310-TEST-ONE-KEYWORD-TAG
038000         VARYING WS-KEYWORD-SUB FROM 1 BY 1
038100             UNTIL WS-KEYWORD-SUB > BOOK-KEYWORD-CNT
038200                 OR WS-KEY-CONTAINED.
038300     IF  WS-KEY-CONTAINED
038400         PERFORM 520-ADD-IF-NOT-MATCHED
038500     END-IF.
038600     PERFORM 305-READ-BOOK-RECORD.
038700*-----------------------------------------------------------------
038800 310-TEST-ONE-KEYWORD-TAG.
038900     MOVE SPACES                 TO  WS-TARGET-TEXT.
039000     MOVE BOOK-KEYWORD(WS-KEYWORD-SUB) TO WS-TARGET-TEXT.
039100     PERFORM 500-UPPERCASE-AND-TEST-TARGET.
039200*-----------------------------------------------------------------
039300 305-READ-BOOK-RECORD.
039400     READ BOOK-FILE NEXT RECORD
039500         AT END      MOVE "Y"    TO  WS-BOOK-EOF-SW
039600     END-READ.
039700*-----------------------------------------------------------------
039800* MULTI-KEYWORD MODE - SCORES EVERY BOOK BY HOW MANY OF THE
039900*    SUPPLIED KEYWORDS APPEAR ON ITS OWN TAG LIST (EXACT TAG
040000*    MATCH, NOT SUBSTRING), AND KEEPS THOSE AT OR ABOVE THE
040100*    REQUESTED MINIMUM.  A ZERO MINIMUM ON THE REQUEST DEFAULTS
040200*    TO ONE.
040300*-----------------------------------------------------------------
040400 400-KEYWORD-MATCH-COUNT.
040500     MOVE SRQ-MIN-MATCH          TO  WS-BOOK-MATCH-CNT.
040600     IF  SRQ-MIN-MATCH = ZERO
040700         MOVE 1                  TO  WS-BOOK-MATCH-CNT
040800     END-IF.
040900     MOVE WS-BOOK-MATCH-CNT      TO  WS-KEY-LEN.
041000     PERFORM 255-OPEN-AND-PRIME-BOOK-SCAN.
041100     PERFORM 410-SCORE-ONE-BOOK
041200         UNTIL WS-BOOK-EOF.
041300     CLOSE   BOOK-FILE.
041400     PERFORM 900-PRINT-MATCH-LIST.
041500*-----------------------------------------------------------------
041600 410-SCORE-ONE-BOOK.
041700     MOVE ZERO                   TO  WS-BOOK-MATCH-CNT.
041800     PERFORM 420-SCORE-ONE-KEYWORD
041900         VARYING WS-KEYWORD-SUB FROM 1 BY 1
042000             UNTIL WS-KEYWORD-SUB > SRQ-KEYWORD-CNT.
042100     IF  WS-BOOK-MATCH-CNT NOT < WS-KEY-LEN
042200         PERFORM 520-ADD-IF-NOT-MATCHED
042300         MOVE WS-BOOK-MATCH-CNT  TO
042400                 WS-MATCH-KEYWORD-CNT(WS-MATCH-IX)
042500     END-IF.
042600     PERFORM 305-READ-BOOK-RECORD.
042700*-----------------------------------------------------------------
042800 420-SCORE-ONE-KEYWORD.
042900     PERFORM 430-TEST-ONE-TAG-EQUAL
043000         VARYING WS-SCAN-POS FROM 1 BY 1
043100             UNTIL WS-SCAN-POS > BOOK-KEYWORD-CNT.
043200*-----------------------------------------------------------------
043300 430-TEST-ONE-TAG-EQUAL.
043400     IF  BOOK-KEYWORD(WS-SCAN-POS) = SRQ-KEYWORD(WS-KEYWORD-SUB)
043500         ADD 1                   TO  WS-BOOK-MATCH-CNT
043600     END-IF.
043700*-----------------------------------------------------------------
043800* UPPERCASES WS-TARGET-TEXT IN PLACE AND TESTS IT FOR THE KEY -
043900*    SHARED BY ALL THREE SINGLE-KEY SCAN PASSES.
044000*-----------------------------------------------------------------
044100 500-UPPERCASE-AND-TEST-TARGET.
044200     INSPECT WS-TARGET-TEXT
044300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
044400     MOVE "N"                    TO  WS-CONTAINS-SW.
044500     COMPUTE WS-MAX-START = 41 - WS-KEY-LEN.
044600     IF  WS-MAX-START >= 1
044700         PERFORM 510-TEST-ONE-START-POS
044800             VARYING WS-SCAN-POS FROM 1 BY 1
044900                 UNTIL WS-SCAN-POS > WS-MAX-START
045000                     OR WS-KEY-CONTAINED
045100     END-IF.
045200*-----------------------------------------------------------------
045300 510-TEST-ONE-START-POS.
045400     IF  WS-TARGET-TEXT(WS-SCAN-POS:WS-KEY-LEN)
045500                 = WS-KEY-TEXT(1:WS-KEY-LEN)
045600         MOVE "Y"                TO  WS-CONTAINS-SW
045700     END-IF.
045800*-----------------------------------------------------------------
045900* ADDS THE CURRENT BOOK-RECORD TO THE MATCH TABLE UNLESS IT IS
046000*    ALREADY THERE - PRESERVES FIRST-SEEN ORDER ACROSS PASSES.
046100*-----------------------------------------------------------------
046200 520-ADD-IF-NOT-MATCHED.
046300     MOVE "N"                    TO  WS-DUP-SW.
046400     IF  WS-MATCH-COUNT > ZERO
046500         PERFORM 530-TEST-ONE-TABLE-ENTRY
046600             VARYING WS-MATCH-IX FROM 1 BY 1
046700                 UNTIL WS-MATCH-IX > WS-MATCH-COUNT
046800                     OR WS-ALREADY-MATCHED
046900     END-IF.
047000     IF  NOT WS-ALREADY-MATCHED
047100         AND WS-MATCH-COUNT < 200
047200         ADD 1                   TO  WS-MATCH-COUNT
047300         ADD 1                   TO  WS-TOTAL-MATCH-CNT
047400         SET WS-MATCH-IX         TO  WS-MATCH-COUNT
047500         MOVE BOOK-ID            TO  WS-MATCH-BOOK-ID(WS-MATCH-IX)
047600         MOVE BOOK-TITLE         TO  WS-MATCH-TITLE(WS-MATCH-IX)
047700         MOVE ZERO               TO  WS-MATCH-KEYWORD-CNT(WS-MATCH-IX)
047800     END-IF.
047900*-----------------------------------------------------------------
048000 530-TEST-ONE-TABLE-ENTRY.
048100     IF  WS-MATCH-BOOK-ID(WS-MATCH-IX) = BOOK-ID
048200         MOVE "Y"                TO  WS-DUP-SW
048300     END-IF.
048400*-----------------------------------------------------------------
048500 900-PRINT-MATCH-LIST.
048600     IF  WS-MATCH-COUNT = ZERO
048700         MOVE SPACES             TO  RPT-NO-MATCH
048800         WRITE RPT-LINE          FROM RPT-NO-MATCH
048900     ELSE
049000         PERFORM 910-PRINT-ONE-MATCH-LINE
049100             VARYING WS-MATCH-IX FROM 1 BY 1
049200                 UNTIL WS-MATCH-IX > WS-MATCH-COUNT
049300     END-IF.
049400*-----------------------------------------------------------------
049500 910-PRINT-ONE-MATCH-LINE.
049600     IF  SRQ-MODE-SINGLE
049700         MOVE SPACES             TO  RPT-MATCH-SINGLE
049800         MOVE WS-MATCH-BOOK-ID(WS-MATCH-IX)  TO RPT-MS-BOOK-ID
049900         MOVE WS-MATCH-TITLE(WS-MATCH-IX)    TO RPT-MS-TITLE
050000         WRITE RPT-LINE          FROM RPT-MATCH-SINGLE
050100     ELSE
050200         MOVE SPACES             TO  RPT-MATCH-MULTI
050300         MOVE WS-MATCH-BOOK-ID(WS-MATCH-IX)  TO RPT-MM-BOOK-ID
050400         MOVE WS-MATCH-TITLE(WS-MATCH-IX)    TO RPT-MM-TITLE
050500         MOVE WS-MATCH-KEYWORD-CNT(WS-MATCH-IX)
050600                                 TO  RPT-MM-MATCH-CNT
050700         MOVE SRQ-KEYWORD-CNT    TO  RPT-MM-KEYWORD-TOTAL
050800         WRITE RPT-LINE          FROM RPT-MATCH-MULTI
050900     END-IF.
051000*-----------------------------------------------------------------
051100 300-READ-SEARCH-REQUEST.
051200     READ SEARCH-REQUEST-FILE
051300         AT END  MOVE "Y"        TO  WS-REQ-EOF-SW
051400     END-READ.
051500*-----------------------------------------------------------------
051600 900-PRINT-FINAL-TOTALS.
051700     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
051800     MOVE "SEARCH REQUESTS PROCESSED" TO RPT-FT-LABEL.
051900     MOVE WS-REQ-CNT                 TO  RPT-FT-VALUE.
052000     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
052100     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
052200     MOVE "REQUESTS REJECTED (BAD MODE/KEY)" TO RPT-FT-LABEL.
052300     MOVE WS-REQ-REJ-CNT             TO  RPT-FT-VALUE.
052400     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
052500     MOVE SPACES                     TO  RPT-FINAL-TOTALS.
052600     MOVE "TOTAL BOOKS MATCHED ......" TO RPT-FT-LABEL.
052700     MOVE WS-TOTAL-MATCH-CNT         TO  RPT-FT-VALUE.
052800     WRITE RPT-LINE                  FROM RPT-FINAL-TOTALS.
052900*-----------------------------------------------------------------
053000 990-CLOSE-ALL-FILES.
053100     CLOSE   SEARCH-REQUEST-FILE
053200             SEARCH-REPORT-FILE.
